000100*================================================================*
000200 IDENTIFICATION                  DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                     PT004000.
000500 AUTHOR.                         AmarildoMB.
000600 INSTALLATION.                   COOPBOOKS-TI.
000700 DATE-WRITTEN.                   11 MAR 1988.
000800 DATE-COMPILED.
000900 SECURITY.                       USO INTERNO COOPBOOKS - NAO
001000                                  DISTRIBUIR FORA DA DIRETORIA.
001100*----------------------------------------------------------------*
001200*REMARKS.                                                        *
001300*    *----------------------------------------------------------*
001400*    *#NOME     : PT004000 ---> Carga de Metricas - Batch Mestre*
001500*    *----------------------------------------------------------*
001600*    *#TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
001700*    *----------------------------------------------------------*
001800*    *#ANALISTA : AMARILDO MBORGES                              *
001900*    *----------------------------------------------------------*
002000*    *#FUNCAO   : PROGRAMA MESTRE DO BATCH NOTURNO DE METRICAS  *
002100*    *            GERENCIAIS. ACIONA, NESTA ORDEM, A LIMPEZA DE *
002200*    *            CARGAS (PT004001), O CALCULO DAS METRICAS EM  *
002300*    *            MODO LEADERSHIP-UPDATE (PT004002), A FORMATA- *
002400*    *            CAO DOS AVISOS EXECUTIVOS (PT004003) E A GRA- *
002500*    *            VACAO DO RELATORIO GERENCIAL (PT004903). NAO  *
002600*    *            FAZ NENHUM PROCESSAMENTO PROPRIO - E SO ELO   *
002700*    *            DE LIGACAO ENTRE OS SUBPROGRAMAS.              *
002800*    *----------------------------------------------------------*
002900*----------------------------------------------------------------*
003000*    H I S T O R I C O   D E   A L T E R A C O E S
003100*----------------------------------------------------------------*
003200*    11.03.1988  AMB  ..... VERSAO 01 - MENU PRINCIPAL DO SISTEMA
003300*                       DE CARTEIRA DE CLIENTES/VENDEDORES, COM
003400*                       OPCOES DE CADASTRO, RELATORIO E EXECUCAO.
003500*    04.07.1989  AMB  CH-0061 - INCLUIDA OPCAO 9 PARA VOLTAR AO
003600*                       MENU ANTERIOR NAS TELAS DE SUBMENU.
003700*    22.01.1991  RSF  CH-0102 - AJUSTE NA LIMPEZA DE TELA ENTRE
003800*                       AS OPCOES DO MENU PRINCIPAL.
003900*    19.11.1998  AMB  CH-0118 - VIRADA DO SECULO: DATA DO SISTEMA
004000*                       PASSA A TRABALHAR COM ANO DE 4 DIGITOS.
004100*    08.02.2002  AMB  CH-0240 - PROGRAMA DEIXA DE SER MENU INTE-
004200*                       RATIVO E PASSA A SER O MESTRE DO BATCH
004300*                       NOTURNO DE METRICAS GERENCIAIS. TELAS E
004400*                       OPCOES DE CADASTRO FORAM RETIRADAS.
004500*    14.03.2002  AMB  CH-0241 - INCLUIDA A CHAMADA AO PT004001
004600*                       (LIMPEZA) E AO PT004002 (CALCULO), JA EM
004700*                       MODO LEADERSHIP-UPDATE (SEM FILTROS).
004800*    02.09.2002  RSF  CH-0257 - INCLUIDA A CHAMADA AO PT004003
004900*                       (AVISOS EXECUTIVOS) APOS O CALCULO.
005000*    19.08.2003  AMB  CH-0280 - INCLUIDA A CHAMADA AO PT004903
005100*                       (GRAVACAO DO RELATORIO GERENCIAL) COMO
005200*                       ULTIMO PASSO DO BATCH.
005300*    05.02.2004  RSF  CH-0291 - TRATAMENTO DE RETORNO DE CADA UM
005400*                       DOS QUATRO SUBPROGRAMAS, COM ABANDONO DA
005500*                       CADEIA QUANDO UM DELES FALHA.
005600*----------------------------------------------------------------*
005700*================================================================*
005800 ENVIRONMENT                     DIVISION.
005900*================================================================*
006000 CONFIGURATION                   SECTION.
006100*----------------------------------------------------------------*
006700*================================================================*
006800 DATA                            DIVISION.
006900*================================================================*
007000 WORKING-STORAGE                 SECTION.
007100*----------------------------------------------------------------*
007200 77  FILLER                      PIC  X(032)         VALUE
007300     'III  WORKING STORAGE SECTION III'.
007400*
007500*----------------------------------------------------------------*
007600*    VARIAVEIS - AUXILIARES
007700*----------------------------------------------------------------*
007800 01  WSS-AUXILIARES.
007900     03  WSS-IDX-1                PIC  S9(004) COMP VALUE ZERO.
008000     03  WSS-ABANDONA-CADEIA      PIC  X(001)       VALUE 'N'.
008050         88 ABANDONA                VALUE 'S' 's' 'N' 'n'.
008100*
008200 01  WSS-AUXILIARES-R1            REDEFINES WSS-AUXILIARES.
008300     03  WSS-AUX-CHAR              PIC  X(001) OCCURS 5 TIMES.
008400*
008500*----------------------------------------------------------------*
008600*    AREA PARA CHAMADA AO SUBPROGRAMA PT004001
008700*    - Limpeza de cargas de DEALS e WORK-ORDERS
008800*----------------------------------------------------------------*
008900 01  WSPT4001                    PIC  X(008)       VALUE
009000                                                     'PT004001'.
009100*
009200*----------------------------------------------------------------*
009300*    AREA PARA CHAMADA AO SUBPROGRAMA PT004002
009400*    - Calculo das metricas gerenciais (modo leadership-update)
009500*----------------------------------------------------------------*
009600 01  WSPT4002                    PIC  X(008)       VALUE
009700                                                     'PT004002'.
009800*
009900*----------------------------------------------------------------*
010000*    AREA PARA CHAMADA AO SUBPROGRAMA PT004003
010100*    - Formatacao dos avisos executivos a partir dos avisos de
010200*      qualidade de dados apontados pelo PT004001
010300*----------------------------------------------------------------*
010400 01  WSPT4003                    PIC  X(008)       VALUE
010500                                                     'PT004003'.
010600*
010700*----------------------------------------------------------------*
010800*    AREA PARA CHAMADA AO SUBPROGRAMA PT004903
010900*    - Gravacao do relatorio gerencial de metricas
011000*----------------------------------------------------------------*
011100 01  WSPT4903                    PIC  X(008)       VALUE
011200                                                     'PT004903'.
011300*
011400*----------------------------------------------------------------*
011500*    Parametros para programas chamados
011600*  ---> variaveis comunicacao entre programas
011700*----------------------------------------------------------------*
011800     COPY 'SUB-PRGS.CPY'         REPLACING ==::== BY ==WSS==.
011900*
012000*----------------------------------------------------------------*
012100*    AREA DE COMUNICACAO - REGISTROS LIMPOS DE DEALS E WKORDER,
012200*    PRODUZIDOS PELO PT004001 E CONSUMIDOS PELO PT004002
012300*----------------------------------------------------------------*
012400 01  WSS-TAB-DEALS-LIMPOS.
012500     COPY 'CLN-DEAL.CPY'
012600          REPLACING ==01  TAB-CLEAN-DEAL.==
012700                  BY ==03  TAB-CLEAN-DEAL OCCURS 3000 TIMES
012800                         INDEXED BY IDX-WDL.==.
012900*
013000 01  WSS-TAB-WKORDER-LIMPAS.
013100     COPY 'CLN-WKORDER.CPY'
013200          REPLACING ==01  TAB-CLEAN-WKORDER.==
013300                  BY ==03  TAB-CLEAN-WKORDER OCCURS 3000 TIMES
013400                         INDEXED BY IDX-WWO.==.
013500*
013600*----------------------------------------------------------------*
013700*    AREA DE COMUNICACAO - AVISOS DE QUALIDADE DE DADOS, PRODUZI-
013800*    DOS PELO PT004001 E CONSUMIDOS PELO PT004003
013900*----------------------------------------------------------------*
014000 01  WSS-TAB-AVISOS-QUALIDADE.
014100     COPY 'DQW-TABLE.CPY'
014200          REPLACING ==01  TAB-AVISO-QUALIDADE.==
014300                  BY ==03  TAB-AVISO-QUALIDADE OCCURS 10 TIMES
014400                         INDEXED BY IDX-WDQ.==.
014500*
014600 01  WSS-QTD-AVISOS               PIC S9(003) COMP-3 VALUE ZERO.
014700*
014800*----------------------------------------------------------------*
014900*    AREA DE COMUNICACAO - FILTROS E MODO DE EXECUCAO DO PT004002
015000*    NESTE PROGRAMA MESTRE O BATCH SEMPRE RODA SEM FILTROS, EM
015100*    MODO 'L' (LEADERSHIP-UPDATE), COBRINDO AS CARGAS INTEIRAS
015200*----------------------------------------------------------------*
015300 01  WSS-FILTROS.
015400     03  WSS-FILTRO-SETOR         PIC  X(025)       VALUE SPACES.
015500     03  WSS-FILTRO-DATA-INI      PIC  9(008)       VALUE ZEROS.
015600     03  WSS-FILTRO-DATA-FIM      PIC  9(008)       VALUE ZEROS.
015700     03  WSS-MODO-EXECUCAO        PIC  X(001)       VALUE 'L'.
015800*
015900 01  WSS-FILTROS-R1               REDEFINES WSS-FILTROS.
016000     03  WSS-FR-CHAR               PIC  X(001) OCCURS 42 TIMES.
016100*
016200*----------------------------------------------------------------*
016300*    AREA DE COMUNICACAO - SUMARIO E METRICAS, PRODUZIDOS PELO
016400*    PT004002 E CONSUMIDOS PELO PT004903
016500*----------------------------------------------------------------*
016600 01  WSS-TAB-SUMARIO.
016700     COPY 'MET-TABLE.CPY'
016800          REPLACING ==01  TAB-METRICA.==
016900                  BY ==03  TAB-SUMARIO OCCURS 10 TIMES
017000                         INDEXED BY IDX-WSU.==.
017100 01  WSS-QTD-SUMARIO              PIC S9(003) COMP-3 VALUE ZERO.
017200*
017300 01  WSS-TAB-METRICAS.
017400     COPY 'MET-TABLE.CPY'
017500          REPLACING ==01  TAB-METRICA.==
017600                  BY ==03  TAB-METRICA OCCURS 200 TIMES
017700                         INDEXED BY IDX-WME.==.
017800 01  WSS-QTD-METRICAS             PIC S9(003) COMP-3 VALUE ZERO.
017900*
018000*----------------------------------------------------------------*
018100*    AREA DE COMUNICACAO - AVISOS EXECUTIVOS, PRODUZIDOS PELO
018200*    PT004003 E CONSUMIDOS PELO PT004903
018300*----------------------------------------------------------------*
018400 01  WSS-TAB-AVISOS-EXECUTIVOS.
018500     COPY 'EXW-TABLE.CPY'
018600          REPLACING ==01  TAB-AVISO-EXECUTIVO.==
018700                  BY ==03  TAB-AVISO-EXECUTIVO OCCURS 10 TIMES
018800                         INDEXED BY IDX-WEX.==.
018900 01  WSS-QTD-AVISOS-EXEC          PIC S9(003) COMP-3 VALUE ZERO.
019000*
019100*----------------------------------------------------------------*
019200*    AREA AUXILIAR - NOME DO PASSO DO BATCH EM EXECUCAO, USADA
019300*    SO PARA COMPOR A MENSAGEM DE ERRO QUANDO UM SUBPROGRAMA
019400*    FALHA (VISAO POR CARACTER MANTIDA POR PADRAO DA CASA)
019500*----------------------------------------------------------------*
019600 01  WSS-PASSO-BATCH              PIC  X(008)       VALUE SPACES.
019700 01  WSS-PASSO-BATCH-R1           REDEFINES WSS-PASSO-BATCH.
019800     03  WSS-PB-CHAR               PIC  X(001) OCCURS 8 TIMES.
019900*
020000*----------------------------------------------------------------*
020100 01  FILLER                      PIC  X(032)         VALUE
020200     'FFF  FIM DA WORKING-STORAGE  FFF'.
020300*
020400*================================================================*
020500 PROCEDURE                       DIVISION.
020600*================================================================*
020700 RT-PRINCIPAL                    SECTION.
020800*----------------------------------------------------------------*
020900     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZAR-EXIT
021000*
021100     PERFORM RT-CHAMAR-PT004001  THRU RT-CHAMAR-PT004001-EXIT
021200     IF WSS-ABANDONA-CADEIA = 'N'
021300         PERFORM RT-CHAMAR-PT004002  THRU RT-CHAMAR-PT004002-EXIT
021400     END-IF
021500     IF WSS-ABANDONA-CADEIA = 'N'
021600         PERFORM RT-CHAMAR-PT004003  THRU RT-CHAMAR-PT004003-EXIT
021700     END-IF
021800     IF WSS-ABANDONA-CADEIA = 'N'
021900         PERFORM RT-CHAMAR-PT004903  THRU RT-CHAMAR-PT004903-EXIT
022000     END-IF
022100*
022200     PERFORM RT-FINALIZAR        THRU RT-FINALIZAR-EXIT
022300*
022400     STOP RUN.
022500*
022600 RT-PRINCIPAL-EXIT.
022700     EXIT.
022800*
022900*----------------------------------------------------------------*
023000 RT-INICIALIZAR                  SECTION.
023100*----------------------------------------------------------------*
023200     INITIALIZE                  WSS-AUXILIARES
023300                                  WSS-PARM
023400                                  WSS-QTD-AVISOS
023500                                  WSS-QTD-SUMARIO
023600                                  WSS-QTD-METRICAS
023700                                  WSS-QTD-AVISOS-EXEC.
023800*
023900     MOVE SPACES                 TO WSS-FILTRO-SETOR.
024000     MOVE ZEROS                  TO WSS-FILTRO-DATA-INI
024100                                     WSS-FILTRO-DATA-FIM.
024200     MOVE 'L'                    TO WSS-MODO-EXECUCAO.
024300*
024400 RT-INICIALIZAR-EXIT.
024500     EXIT.
024600*
024700*----------------------------------------------------------------*
024800*    PASSO 1 - LIMPEZA DAS CARGAS DE DEALS E WORK-ORDERS. O
024900*    PT004001 DEVOLVE AS TABELAS LIMPAS E OS AVISOS DE QUALIDADE
025000*    DE DADOS QUE SERAO USADOS NOS PASSOS SEGUINTES.
025100*----------------------------------------------------------------*
025200 RT-CHAMAR-PT004001              SECTION.
025300*
025400     MOVE 'PT004001'             TO WSS-PASSO-BATCH.
025500*
025600     CALL WSPT4001               USING WSS-PARM
025700                                        WSS-TAB-DEALS-LIMPOS
025800                                        WSS-TAB-WKORDER-LIMPAS
025900                                        WSS-TAB-AVISOS-QUALIDADE
026000                                        WSS-QTD-AVISOS.
026100*
026200     IF WSS-RETORNO NOT = '00'
026300         PERFORM RT-REGISTRA-FALHA THRU RT-REGISTRA-FALHA-EXIT
026400     END-IF.
026500*
026600 RT-CHAMAR-PT004001-EXIT.
026700     EXIT.
026800*
026900*----------------------------------------------------------------*
027000*    PASSO 2 - CALCULO DAS SETE METRICAS GERENCIAIS, EM MODO
027100*    LEADERSHIP-UPDATE (SEM FILTRO DE SETOR OU DE PERIODO - A
027200*    CARGA LIMPA INTEIRA ENTRA NO CALCULO).
027300*----------------------------------------------------------------*
027400 RT-CHAMAR-PT004002              SECTION.
027500*
027600     MOVE 'PT004002'             TO WSS-PASSO-BATCH.
027700*
027800     CALL WSPT4002               USING WSS-PARM
027900                                        WSS-TAB-DEALS-LIMPOS
028000                                        WSS-TAB-WKORDER-LIMPAS
028100                                        WSS-TAB-AVISOS-QUALIDADE
028200                                        WSS-QTD-AVISOS
028300                                        WSS-FILTROS
028400                                        WSS-TAB-SUMARIO
028500                                        WSS-QTD-SUMARIO
028600                                        WSS-TAB-METRICAS
028700                                        WSS-QTD-METRICAS.
028800*
028900     IF WSS-RETORNO NOT = '00'
029000         PERFORM RT-REGISTRA-FALHA THRU RT-REGISTRA-FALHA-EXIT
029100     END-IF.
029200*
029300 RT-CHAMAR-PT004002-EXIT.
029400     EXIT.
029500*
029600*----------------------------------------------------------------*
029700*    PASSO 3 - TRADUCAO DOS AVISOS DE QUALIDADE DE DADOS EM
029800*    SENTENCAS EXECUTIVAS, PRONTAS PARA O RELATORIO GERENCIAL.
029900*----------------------------------------------------------------*
030000 RT-CHAMAR-PT004003              SECTION.
030100*
030200     MOVE 'PT004003'             TO WSS-PASSO-BATCH.
030300*
030400     CALL WSPT4003               USING WSS-PARM
030500                                        WSS-TAB-AVISOS-QUALIDADE
030600                                        WSS-QTD-AVISOS
030700                                        WSS-TAB-AVISOS-EXECUTIVOS
030800                                        WSS-QTD-AVISOS-EXEC.
030900*
031000     IF WSS-RETORNO NOT = '00'
031100         PERFORM RT-REGISTRA-FALHA THRU RT-REGISTRA-FALHA-EXIT
031200     END-IF.
031300*
031400 RT-CHAMAR-PT004003-EXIT.
031500     EXIT.
031600*
031700*----------------------------------------------------------------*
031800*    PASSO 4 - GRAVACAO DO RELATORIO GERENCIAL DE 132 COLUNAS,
031900*    ULTIMO PASSO DA CADEIA DO BATCH NOTURNO.
032000*----------------------------------------------------------------*
032100 RT-CHAMAR-PT004903              SECTION.
032200*
032300     MOVE 'PT004903'             TO WSS-PASSO-BATCH.
032400*
032500     CALL WSPT4903               USING WSS-PARM
032600                                        WSS-TAB-SUMARIO
032700                                        WSS-QTD-SUMARIO
032800                                        WSS-TAB-METRICAS
032900                                        WSS-QTD-METRICAS
033000                                        WSS-TAB-AVISOS-EXECUTIVOS
033100                                        WSS-QTD-AVISOS-EXEC.
033200*
033300     IF WSS-RETORNO NOT = '00'
033400         PERFORM RT-REGISTRA-FALHA THRU RT-REGISTRA-FALHA-EXIT
033500     END-IF.
033600*
033700 RT-CHAMAR-PT004903-EXIT.
033800     EXIT.
033900*
034000*----------------------------------------------------------------*
034100*    UM SUBPROGRAMA DA CADEIA RETORNOU DIFERENTE DE '00'. A CA-
034200*    DEIA E ABANDONADA NESTE PONTO - OS PASSOS SEGUINTES NAO TEM
034300*    COMO PRODUZIR UM RELATORIO CONFIAVEL SE UM PASSO ANTERIOR
034400*    JA FALHOU.
034500*----------------------------------------------------------------*
034600 RT-REGISTRA-FALHA               SECTION.
034700*
034800     MOVE 'S'                    TO WSS-ABANDONA-CADEIA.
034900     DISPLAY 'PT004000 - FALHA NO PASSO ' WSS-PASSO-BATCH
035000             ' - RETORNO ' WSS-RETORNO ' - ' WSS-MENSAGEM.
035100*
035200 RT-REGISTRA-FALHA-EXIT.
035300     EXIT.
035400*
035500*----------------------------------------------------------------*
035600 RT-FINALIZAR                    SECTION.
035700*----------------------------------------------------------------*
035800     IF WSS-ABANDONA-CADEIA = 'S'
035900         MOVE 16                 TO RETURN-CODE
036000     ELSE
036100         MOVE ZEROS               TO RETURN-CODE
036200     END-IF.
036300*
036400 RT-FINALIZAR-EXIT.
036500     EXIT.
036600*
036700*----------------------------------------------------------------*
036800*                   F I M  D O  P R O G R A M A
036900*----------------------------------------------------------------*
