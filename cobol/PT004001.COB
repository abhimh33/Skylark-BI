000100*================================================================*
000200 IDENTIFICATION                  DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                     PT004001.
000500 AUTHOR.                         AmarildoMB.
000600 INSTALLATION.                   COOPBOOKS-TI.
000700 DATE-WRITTEN.                   09 MAR 1988.
000800 DATE-COMPILED.
000900 SECURITY.                       USO INTERNO COOPBOOKS - NAO
001000                                  DISTRIBUIR FORA DA DIRETORIA.
001100*----------------------------------------------------------------*
001200*    REMARKS.
001300*    ----------------------------------------------------------- *
001400*    #NOME     : PT004001 ---> LIMPEZA - DEALS/WORK-ORDERS        *
001500*    ----------------------------------------------------------- *
001600*    #TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5              *
001700*    ----------------------------------------------------------- *
001800*    #ANALISTA : AMARILDO MBORGES                                *
001900*    ----------------------------------------------------------- *
002000*    #FUNCAO   : LE SEQUENCIALMENTE OS ARQUIVOS DEALS E WORK-     *
002100*                ORDERS, PADRONIZA SETOR/VALOR/DATA/PROBABI-      *
002200*                LIDADE DE CADA REGISTRO (VIA PT004900) E         *
002300*                ACUMULA OS AVISOS TECNICOS DE QUALIDADE DE       *
002400*                DADOS CONSUMIDOS MAIS TARDE POR PT004003.        *
002500*    ----------------------------------------------------------- *
002600*----------------------------------------------------------------*
002700*    HISTORICO DE ALTERACOES
002800*----------------------------------------------------------------*
002900*    09.03.1988  AMB  CH-0225 - VERSAO 01 - DISTRIBUICAO DE
003000*                       CARTEIRA ENTRE CLIENTE E VENDEDOR MAIS
003100*                       PROXIMO (USO ORIGINAL DO PROGRAMA)
003200*----------------------------------------------------------------*
003300*    19.11.1998  RSF  CH-0258 - VIRADA DO SECULO: CAMPOS DE DATA
003400*                       REVISTOS PARA ANO COM 4 DIGITOS
003500*----------------------------------------------------------------*
003600*    14.03.2002  AMB  CH-0241 - REESCRITO: PROGRAMA PASSA A LER
003700*                       DEALS E WORK-ORDERS (FUNIL COMERCIAL E
003800*                       ORDENS DE SERVICO) NO LUGAR DE CLIENTE X
003900*                       VENDEDOR; LIMPEZA DELEGADA A PT004900
004000*----------------------------------------------------------------*
004100*    11.02.2003  AMB  CH-0266 - ACRESCIDA DERIVACAO DE PROBABILI-
004200*                       DADE (CD-PROBABILITY/CD-PROB-FLAG) NA
004300*                       LIMPEZA DO DEAL
004400*----------------------------------------------------------------*
004500*    19.08.2003  AMB  CH-0277 - TABELA DE AVISOS TECNICOS ACRES-
004600*                       CIDA (RT-GERAR-AVISOS) PARA ALIMENTAR O
004700*                       FORMATADOR EXECUTIVO PT004003
004800*----------------------------------------------------------------*
004900*    30.08.2013  RSF  CH-0351 - LIMITE DA TABELA DE DEALS/WORK-
005000*                       ORDERS AMPLIADO DE 1000 PARA 3000 LINHAS
005100*                       A PEDIDO DO COMERCIAL (CRESCIMENTO)
005200*----------------------------------------------------------------*
005300*================================================================*
005400 ENVIRONMENT                     DIVISION.
005500*================================================================*
005600 CONFIGURATION                   SECTION.
006200*----------------------------------------------------------------*
006300 INPUT-OUTPUT                    SECTION.
006400*----------------------------------------------------------------*
006500 FILE-CONTROL.
006600*
006700*    ---> Arquivo DEALS (funil comercial)
006800     SELECT ARQ-DEALS            ASSIGN TO DEALS
006900            ORGANIZATION         IS LINE SEQUENTIAL
007000            FILE STATUS          IS FS-DEALS.
007100*
007200*    ---> Arquivo WORK-ORDERS (ordens de servico executadas)
007300     SELECT ARQ-WKORDER          ASSIGN TO WKORDER
007400            ORGANIZATION         IS LINE SEQUENTIAL
007500            FILE STATUS          IS FS-WKORDER.
007600*
007700*================================================================*
007800 DATA                            DIVISION.
007900*================================================================*
008000 FILE                            SECTION.
008100*----------------------------------------------------------------*
008200 FD  ARQ-DEALS
008300     LABEL RECORDS               IS STANDARD
008400     DATA RECORD                 IS REG-FDD.
008500 COPY 'FD-DEALS.CPY'             REPLACING ==::== BY ==-FDD==.
008600*
008700 FD  ARQ-WKORDER
008800     LABEL RECORDS               IS STANDARD
008900     DATA RECORD                 IS REGW-FDW.
009000 COPY 'FD-WKORDER.CPY'           REPLACING ==::== BY ==-FDW==.
009100*
009200*----------------------------------------------------------------*
009300 WORKING-STORAGE                 SECTION.
009400*----------------------------------------------------------------*
009500 77  FILLER                      PIC  X(032)         VALUE
009600     'III  WORKING STORAGE SECTION III'.
009700*
009800 77  WSS-FIM-ARQ-DEALS           PIC  X(001)         VALUE 'N'.
009850           88 FIMDEALS               VALUE 'S' 's' 'N' 'n'.
009900 77  WSS-FIM-ARQ-WKORDER         PIC  X(001)         VALUE 'N'.
009950           88 FIMWKORDER             VALUE 'S' 's' 'N' 'n'.
010000*
010100*----------------------------------------------------------------*
010200*    VARIAVEIS - AUXILIARES / FILE STATUS
010300*----------------------------------------------------------------*
010400 01  WSS-AUXILIARES.
010500     03  FS-DEALS                PIC  X(002)         VALUE SPACES.
010600     03  FS-WKORDER              PIC  X(002)         VALUE SPACES.
010700*
010800*----------------------------------------------------------------*
010900*    AREA DE ARQUIVOS NA WORKING (REGISTRO BRUTO)
011000*----------------------------------------------------------------*
011100 COPY 'FD-DEALS.CPY'             REPLACING ==::== BY ==-WSD==.
011200 COPY 'FD-WKORDER.CPY'           REPLACING ==::== BY ==-WSW==.
011300*
011400*----------------------------------------------------------------*
011500*    CONTADORES DE AVISOS POR (CAMPO,PROBLEMA) - O DOMINIO E
011600*    FIXO E PEQUENO (6 COMBINACOES POSSIVEIS), NAO HA TABELA
011700*    DINAMICA DE (CAMPO,PROBLEMA) - CADA PAR TEM SEU CONTADOR
011800*    19.08.2003  AMB  CH-0277 - INCLUIDO
011900*----------------------------------------------------------------*
012000 01  WSS-CONTADORES-AVISO.
012100     03  WSS-CNT-DEALVAL-NPARSE  PIC S9(005)  COMP-3  VALUE ZERO.
012200     03  WSS-CNT-DEALVAL-MISS    PIC S9(005)  COMP-3  VALUE ZERO.
012300     03  WSS-CNT-CLOSEDT-NPARSE  PIC S9(005)  COMP-3  VALUE ZERO.
012400     03  WSS-CNT-CLOSEDT-MISS    PIC S9(005)  COMP-3  VALUE ZERO.
012500     03  WSS-CNT-INVAMT-NPARSE   PIC S9(005)  COMP-3  VALUE ZERO.
012600     03  WSS-CNT-COLAMT-NPARSE   PIC S9(005)  COMP-3  VALUE ZERO.
012700     03  WSS-IDX-AVISO-GER       PIC S9(003)  COMP    VALUE ZERO.
012800*
012900*----------------------------------------------------------------*
013000*    AREAS DE TRABALHO COM VISAO ALTERNATIVA (DEPURACAO)
013100*    19.08.2003  AMB  CH-0277 - VISOES POR CARACTER/COMPONENTE
013200*                       USADAS NA INSPECAO DOS CAMPOS BRUTOS DE
013300*                       VALOR E DATA DURANTE A HOMOLOGACAO
013400*----------------------------------------------------------------*
013500 01  WSS-FAT-WRK                 PIC  X(018)  VALUE SPACES.
013600 01  WSS-FAT-CHARS               REDEFINES WSS-FAT-WRK.
013700     03  WSS-FAT-CHAR            PIC  X(001)  OCCURS 18 TIMES.
013800*
013900 01  WSS-COB-WRK                 PIC  X(018)  VALUE SPACES.
014000 01  WSS-COB-CHARS               REDEFINES WSS-COB-WRK.
014100     03  WSS-COB-CHAR            PIC  X(001)  OCCURS 18 TIMES.
014200*
014300 01  WSS-DATA-PARTES.
014400     03  WSS-DATA-AAAA           PIC  9(004)  VALUE ZERO.
014500     03  WSS-DATA-MM             PIC  9(002)  VALUE ZERO.
014600     03  WSS-DATA-DD             PIC  9(002)  VALUE ZERO.
014700 01  WSS-DATA-NUM                REDEFINES WSS-DATA-PARTES
014800                                  PIC  9(008).
014900*
015000*----------------------------------------------------------------*
015100*    AREAS DE COMUNICACAO COM OUTROS PROGRAMAS
015200*----------------------------------------------------------------*
015300 01  WSPT04900                   PIC X(08)           VALUE
015400                                                      'PT004900'.
015500*
015600 COPY 'PARSE-PRM.CPY'            REPLACING ==::== BY ==WSS==.
015700*
015800*----------------------------------------------------------------*
015900 LINKAGE                         SECTION.
016000*----------------------------------------------------------------*
016100 COPY 'SUB-PRGS.CPY'             REPLACING ==::== BY ==LKS==.
016200*
016300 01  LKS-TAB-DEALS-LIMPOS.
016400     COPY 'CLN-DEAL.CPY'
016500          REPLACING ==01  TAB-CLEAN-DEAL.==
016600                  BY ==03  TAB-CLEAN-DEAL OCCURS 3000 TIMES
016700                         INDEXED BY IDX-DEAL.==.
016800*
016900 01  LKS-TAB-WKORDER-LIMPAS.
017000     COPY 'CLN-WKORDER.CPY'
017100          REPLACING ==01  TAB-CLEAN-WKORDER.==
017200                  BY ==03  TAB-CLEAN-WKORDER OCCURS 3000 TIMES
017300                         INDEXED BY IDX-WKORDER.==.
017400*
017500 01  LKS-TAB-AVISOS-QUALIDADE.
017600     COPY 'DQW-TABLE.CPY'
017700          REPLACING ==01  TAB-AVISO-QUALIDADE.==
017800                  BY ==03  TAB-AVISO-QUALIDADE OCCURS 10 TIMES
017900                         INDEXED BY IDX-AVISO.==.
018000*
018100 01  LKS-QTD-AVISOS               PIC S9(003)  COMP-3.
018200*================================================================*
018300 PROCEDURE                       DIVISION USING LKS-PARM
018400                                         LKS-TAB-DEALS-LIMPOS
018500                                         LKS-TAB-WKORDER-LIMPAS
018600                                         LKS-TAB-AVISOS-QUALIDADE
018700                                         LKS-QTD-AVISOS.
018800*================================================================*
018900 RT-PRINCIPAL                    SECTION.
019000     PERFORM RT-INICIALIZAR THRU RT-INICIALIZAR-EXIT
019100     PERFORM RT-LER-DEALS   THRU RT-LER-DEALS-EXIT
019200     PERFORM RT-TRATAR-DEAL THRU RT-TRATAR-DEAL-EXIT
019300         UNTIL WSS-FIM-ARQ-DEALS = 'S'
019400     PERFORM RT-LER-WKORDER     THRU RT-LER-WKORDER-EXIT
019500     PERFORM RT-TRATAR-WKORDER  THRU RT-TRATAR-WKORDER-EXIT
019600         UNTIL WSS-FIM-ARQ-WKORDER = 'S'
019700     PERFORM RT-GERAR-AVISOS THRU RT-GERAR-AVISOS-EXIT
019800     PERFORM RT-FINALIZAR   THRU RT-FINALIZAR-EXIT
019900     GOBACK.
020000*----------------------------------------------------------------*
020100*    RT-INICIALIZAR
020200*    14.03.2002  AMB  CH-0241 - ABRE OS ARQUIVOS DE ENTRADA
020300*----------------------------------------------------------------*
020400 RT-INICIALIZAR                  SECTION.
020500     MOVE '00'                   TO LKS-RETORNO
020600     MOVE ZERO                   TO LKS-QTD-LIDOS-RD
020700                                     LKS-QTD-LIDOS-RW
020800                                     LKS-QTD-AVISOS
020900     MOVE ZERO                   TO WSS-CNT-DEALVAL-NPARSE
021000                                     WSS-CNT-DEALVAL-MISS
021100                                     WSS-CNT-CLOSEDT-NPARSE
021200                                     WSS-CNT-CLOSEDT-MISS
021300                                     WSS-CNT-INVAMT-NPARSE
021400                                     WSS-CNT-COLAMT-NPARSE
021500     INITIALIZE TAB-DEALS-LIMPOS
021600                TAB-WKORDER-LIMPAS
021700                TAB-AVISOS-QUALIDADE
021800*
021900     OPEN INPUT ARQ-DEALS
022000     IF FS-DEALS NOT = '00'
022100         MOVE '09'               TO LKS-RETORNO
022200         MOVE 'Erro ao abrir arquivo DEALS'
022300                                  TO LKS-MENSAGEM
022400         GO TO RT-INICIALIZAR-EXIT
022500     END-IF
022600*
022700     OPEN INPUT ARQ-WKORDER
022800     IF FS-WKORDER NOT = '00'
022900         MOVE '09'               TO LKS-RETORNO
023000         MOVE 'Erro ao abrir arquivo WKORDER'
023100                                  TO LKS-MENSAGEM
023200     END-IF.
023300 RT-INICIALIZAR-EXIT.
023400     EXIT.
023500*----------------------------------------------------------------*
023600*    RT-LER-DEALS
023700*----------------------------------------------------------------*
023800 RT-LER-DEALS                    SECTION.
023900     IF LKS-RETORNO NOT = '00'
024000         MOVE 'S'                TO WSS-FIM-ARQ-DEALS
024100         GO TO RT-LER-DEALS-EXIT
024200     END-IF
024300*
024400     READ ARQ-DEALS INTO REG-WSD
024500         AT END
024600             MOVE 'S'            TO WSS-FIM-ARQ-DEALS
024700             GO TO RT-LER-DEALS-EXIT
024800     END-READ
024900*
025000     IF FS-DEALS NOT = '00'
025100         MOVE 'S'                TO WSS-FIM-ARQ-DEALS
025200         MOVE '09'               TO LKS-RETORNO
025300         MOVE 'Erro ao ler arquivo DEALS'
025400                                  TO LKS-MENSAGEM
025500     END-IF.
025600 RT-LER-DEALS-EXIT.
025700     EXIT.
025800*----------------------------------------------------------------*
025900*    RT-TRATAR-DEAL
026000*    14.03.2002  AMB  CH-0241 - PADRONIZA UM REGISTRO DE DEAL E
026100*                       ACUMULA NA TABELA LIMPA; ACUMULA AVISOS
026200*    11.02.2003  AMB  CH-0266 - DERIVACAO DE PROBABILIDADE
026300*----------------------------------------------------------------*
026400 RT-TRATAR-DEAL                  SECTION.
026500     ADD 1                        TO LKS-QTD-LIDOS-RD
026600     SET IDX-DEAL                 TO LKS-QTD-LIDOS-RD
026700*
026800     MOVE RD-ID-WSD                TO CD-ID (IDX-DEAL)
026900     MOVE RD-NAME-WSD               TO CD-NAME (IDX-DEAL)
027000     MOVE RD-STATUS-WSD             TO CD-STATUS (IDX-DEAL)
027100     MOVE RD-OWNER-WSD              TO CD-OWNER (IDX-DEAL)
027200*
027300*        ---> Setor (nunca gera aviso)
027400     MOVE 'SETR'                  TO WSS-FUNCAO
027500     MOVE RD-SECTOR-WSD            TO WSS-TEXTO-ENTRADA
027600     CALL WSPT04900               USING WSS-PARM-PARSE
027700     MOVE WSS-TEXTO-SAIDA          TO CD-SECTOR (IDX-DEAL)
027800*
027900*        ---> Valor do deal
028000     PERFORM RT-LIMPA-VALOR-DEAL THRU RT-LIMPA-VALOR-DEAL-EXIT
028100*
028200*        ---> Data de fechamento
028300     PERFORM RT-LIMPA-DATA-FECHA THRU RT-LIMPA-DATA-FECHA-EXIT
028400*
028500*        ---> Data de criacao (uso de PT004002, sem aviso)
028600     MOVE 'DATA'                  TO WSS-FUNCAO
028700     MOVE RD-CREATED-DATE-WSD      TO WSS-TEXTO-ENTRADA
028800     CALL WSPT04900               USING WSS-PARM-PARSE
028900     MOVE WSS-VALOR-DATA           TO CD-CREATED-DATE (IDX-DEAL)
029000*
029100*        ---> Probabilidade (rotulo ou fracao, nunca gera aviso)
029200     MOVE 'PROB'                  TO WSS-FUNCAO
029300     MOVE RD-PROBABILITY-WSD       TO WSS-TEXTO-ENTRADA
029400     CALL WSPT04900               USING WSS-PARM-PARSE
029500     MOVE WSS-VALOR-PROBABIL       TO CD-PROBABILITY (IDX-DEAL)
029600     IF WSS-FLAG-VALIDO = 'S'
029650         MOVE 'Y'                 TO CD-PROB-FLAG (IDX-DEAL)
029680     ELSE
029690         MOVE 'N'                 TO CD-PROB-FLAG (IDX-DEAL)
029695     END-IF
029700*
029800     PERFORM RT-LER-DEALS THRU RT-LER-DEALS-EXIT.
029900 RT-TRATAR-DEAL-EXIT.
030000     EXIT.
030100*----------------------------------------------------------------*
030200*    RT-LIMPA-VALOR-DEAL
030300*    19.08.2003  AMB  CH-0277 - "NAO PARSEOU" (VALOR PRESENTE E
030400*                       INVALIDO) E "AUSENTE" (VALOR EM BRANCO)
030500*                       SAO PROBLEMAS DISTINTOS PARA O AVISO
030600*----------------------------------------------------------------*
030700 RT-LIMPA-VALOR-DEAL             SECTION.
030800     IF RD-DEAL-VALUE-WSD = SPACES
030900         MOVE ZERO                TO CD-DEAL-VALUE (IDX-DEAL)
031000         MOVE 'N'                 TO CD-VALUE-FLAG (IDX-DEAL)
031100         ADD 1                    TO WSS-CNT-DEALVAL-MISS
031200         GO TO RT-LIMPA-VALOR-DEAL-EXIT
031300     END-IF
031400*
031500     MOVE 'NUMR'                  TO WSS-FUNCAO
031600     MOVE RD-DEAL-VALUE-WSD        TO WSS-TEXTO-ENTRADA
031700     CALL WSPT04900               USING WSS-PARM-PARSE
031800     IF WSS-FLAG-VALIDO = 'S'
031900         MOVE WSS-VALOR-NUMERICO  TO CD-DEAL-VALUE (IDX-DEAL)
032000         MOVE 'Y'                 TO CD-VALUE-FLAG (IDX-DEAL)
032100     ELSE
032200         MOVE ZERO                TO CD-DEAL-VALUE (IDX-DEAL)
032300         MOVE 'N'                 TO CD-VALUE-FLAG (IDX-DEAL)
032400         ADD 1                    TO WSS-CNT-DEALVAL-NPARSE
032500     END-IF.
032600 RT-LIMPA-VALOR-DEAL-EXIT.
032700     EXIT.
032800*----------------------------------------------------------------*
032900*    RT-LIMPA-DATA-FECHA
033000*----------------------------------------------------------------*
033100 RT-LIMPA-DATA-FECHA             SECTION.
033200     IF RD-CLOSE-DATE-WSD = SPACES
033300         MOVE ZERO                TO CD-CLOSE-DATE (IDX-DEAL)
033400         ADD 1                    TO WSS-CNT-CLOSEDT-MISS
033500         GO TO RT-LIMPA-DATA-FECHA-EXIT
033600     END-IF
033700*
033800     MOVE 'DATA'                  TO WSS-FUNCAO
033900     MOVE RD-CLOSE-DATE-WSD        TO WSS-TEXTO-ENTRADA
034000     CALL WSPT04900               USING WSS-PARM-PARSE
034100     IF WSS-FLAG-VALIDO = 'S'
034200         MOVE WSS-VALOR-DATA      TO CD-CLOSE-DATE (IDX-DEAL)
034300     ELSE
034400         MOVE ZERO                TO CD-CLOSE-DATE (IDX-DEAL)
034500         ADD 1                    TO WSS-CNT-CLOSEDT-NPARSE
034600     END-IF.
034700 RT-LIMPA-DATA-FECHA-EXIT.
034800     EXIT.
034900*----------------------------------------------------------------*
035000*    RT-LER-WKORDER
035100*----------------------------------------------------------------*
035200 RT-LER-WKORDER                  SECTION.
035300     IF LKS-RETORNO NOT = '00'
035400         MOVE 'S'                TO WSS-FIM-ARQ-WKORDER
035500         GO TO RT-LER-WKORDER-EXIT
035600     END-IF
035700*
035800     READ ARQ-WKORDER INTO REGW-WSW
035900         AT END
036000             MOVE 'S'            TO WSS-FIM-ARQ-WKORDER
036100             GO TO RT-LER-WKORDER-EXIT
036200     END-READ
036300*
036400     IF FS-WKORDER NOT = '00'
036500         MOVE 'S'                TO WSS-FIM-ARQ-WKORDER
036600         MOVE '09'               TO LKS-RETORNO
036700         MOVE 'Erro ao ler arquivo WKORDER'
036800                                  TO LKS-MENSAGEM
036900     END-IF.
037000 RT-LER-WKORDER-EXIT.
037100     EXIT.
037200*----------------------------------------------------------------*
037300*    RT-TRATAR-WKORDER
037400*    14.03.2002  AMB  CH-0241 - PADRONIZA UMA ORDEM DE SERVICO;
037500*                       VALORES AUSENTES NAO GERAM AVISO (SO
037600*                       VALOR PRESENTE E ILEGIVEL GERA AVISO)
037700*----------------------------------------------------------------*
037800 RT-TRATAR-WKORDER               SECTION.
037900     ADD 1                         TO LKS-QTD-LIDOS-RW
038000     SET IDX-WKORDER               TO LKS-QTD-LIDOS-RW
038100*
038200     MOVE RW-ID-WSW                 TO CW-ID (IDX-WKORDER)
038300     MOVE RW-NAME-WSW                TO CW-NAME (IDX-WKORDER)
038400     MOVE RW-STATUS-WSW              TO CW-STATUS (IDX-WKORDER)
038500     MOVE RW-DEAL-ID-WSW             TO CW-DEAL-ID (IDX-WKORDER)
038600*
038700     MOVE 'SETR'                   TO WSS-FUNCAO
038800     MOVE RW-SECTOR-WSW             TO WSS-TEXTO-ENTRADA
038900     CALL WSPT04900                USING WSS-PARM-PARSE
039000     MOVE WSS-TEXTO-SAIDA           TO CW-SECTOR (IDX-WKORDER)
039100*
039200     PERFORM RT-LIMPA-VALOR-FAT  THRU RT-LIMPA-VALOR-FAT-EXIT
039300     PERFORM RT-LIMPA-VALOR-COB  THRU RT-LIMPA-VALOR-COB-EXIT
039400*
039500     MOVE 'DATA'                   TO WSS-FUNCAO
039600     MOVE RW-INVOICE-DATE-WSW       TO WSS-TEXTO-ENTRADA
039700     CALL WSPT04900                USING WSS-PARM-PARSE
039800     MOVE WSS-VALOR-DATA            TO CW-INVOICE-DATE
039900                                               (IDX-WKORDER)
040000*
040100     MOVE 'DATA'                   TO WSS-FUNCAO
040200     MOVE RW-COLLECT-DATE-WSW       TO WSS-TEXTO-ENTRADA
040300     CALL WSPT04900                USING WSS-PARM-PARSE
040400     MOVE WSS-VALOR-DATA            TO CW-COLLECT-DATE
040500                                               (IDX-WKORDER)
040600*
040700     PERFORM RT-LER-WKORDER THRU RT-LER-WKORDER-EXIT.
040800 RT-TRATAR-WKORDER-EXIT.
040900     EXIT.
041000*----------------------------------------------------------------*
041100*    RT-LIMPA-VALOR-FAT  (VALOR FATURADO)
041200*----------------------------------------------------------------*
041300 RT-LIMPA-VALOR-FAT              SECTION.
041400     IF RW-INVOICED-AMT-WSW = SPACES
041500         MOVE ZERO                 TO CW-INVOICED-AMT
041600                                               (IDX-WKORDER)
041700         MOVE 'N'                  TO CW-INV-FLAG (IDX-WKORDER)
041800         GO TO RT-LIMPA-VALOR-FAT-EXIT
041900     END-IF
042000*
042100     MOVE 'NUMR'                   TO WSS-FUNCAO
042200     MOVE RW-INVOICED-AMT-WSW      TO WSS-TEXTO-ENTRADA
042300     CALL WSPT04900                USING WSS-PARM-PARSE
042400     IF WSS-FLAG-VALIDO = 'S'
042500         MOVE WSS-VALOR-NUMERICO TO CW-INVOICED-AMT (IDX-WKORDER)
042600         MOVE 'Y'                 TO CW-INV-FLAG (IDX-WKORDER)
042700     ELSE
042800         MOVE ZERO                TO CW-INVOICED-AMT
042900                                               (IDX-WKORDER)
043000         MOVE 'N'                 TO CW-INV-FLAG (IDX-WKORDER)
043100         ADD 1                    TO WSS-CNT-INVAMT-NPARSE
043200     END-IF.
043300 RT-LIMPA-VALOR-FAT-EXIT.
043400     EXIT.
043500*----------------------------------------------------------------*
043600*    RT-LIMPA-VALOR-COB  (VALOR COBRADO)
043700*----------------------------------------------------------------*
043800 RT-LIMPA-VALOR-COB              SECTION.
043900     IF RW-COLLECTED-AMT-WSW = SPACES
044000         MOVE ZERO                TO CW-COLLECTED-AMT
044100                                               (IDX-WKORDER)
044200         MOVE 'N'                 TO CW-COL-FLAG (IDX-WKORDER)
044300         GO TO RT-LIMPA-VALOR-COB-EXIT
044400     END-IF
044500*
044600     MOVE 'NUMR'                   TO WSS-FUNCAO
044700     MOVE RW-COLLECTED-AMT-WSW     TO WSS-TEXTO-ENTRADA
044800     CALL WSPT04900                USING WSS-PARM-PARSE
044900     IF WSS-FLAG-VALIDO = 'S'
045000         MOVE WSS-VALOR-NUMERICO TO CW-COLLECTED-AMT (IDX-WKORDER)
045100         MOVE 'Y'                 TO CW-COL-FLAG (IDX-WKORDER)
045200     ELSE
045300         MOVE ZERO                TO CW-COLLECTED-AMT
045400                                               (IDX-WKORDER)
045500         MOVE 'N'                 TO CW-COL-FLAG (IDX-WKORDER)
045600         ADD 1                    TO WSS-CNT-COLAMT-NPARSE
045700     END-IF.
045800 RT-LIMPA-VALOR-COB-EXIT.
045900     EXIT.
046000*----------------------------------------------------------------*
046100*    RT-GERAR-AVISOS
046200*    19.08.2003  AMB  CH-0277 - CONVERTE OS CONTADORES EM LINHAS
046300*                       DA TABELA DE AVISOS; MENOS DE 10 OCOR-
046400*                       RENCIAS = WARNING, 10 OU MAIS = ERROR
046500*----------------------------------------------------------------*
046600 RT-GERAR-AVISOS                 SECTION.
046700     IF WSS-CNT-DEALVAL-NPARSE > ZERO
046800         ADD 1                    TO WSS-IDX-AVISO-GER
046900         SET IDX-AVISO             TO WSS-IDX-AVISO-GER
047000         MOVE 'DEAL-VALUE'         TO DQ-FIELD (IDX-AVISO)
047100         MOVE 'Could not parse numeric value'
047200                                   TO DQ-ISSUE (IDX-AVISO)
047300         MOVE WSS-CNT-DEALVAL-NPARSE
047400                                  TO DQ-AFFECTED-COUNT (IDX-AVISO)
047500         PERFORM RT-CLASSIFICA-SEVERIDADE
047600             THRU RT-CLASSIFICA-SEVERIDADE-EXIT
047700     END-IF
047800*
047900     IF WSS-CNT-DEALVAL-MISS > ZERO
048000         ADD 1                    TO WSS-IDX-AVISO-GER
048100         SET IDX-AVISO             TO WSS-IDX-AVISO-GER
048200         MOVE 'DEAL-VALUE'         TO DQ-FIELD (IDX-AVISO)
048300         MOVE 'Missing value'      TO DQ-ISSUE (IDX-AVISO)
048400         MOVE WSS-CNT-DEALVAL-MISS
048500                                  TO DQ-AFFECTED-COUNT (IDX-AVISO)
048600         PERFORM RT-CLASSIFICA-SEVERIDADE
048700             THRU RT-CLASSIFICA-SEVERIDADE-EXIT
048800     END-IF
048900*
049000     IF WSS-CNT-CLOSEDT-NPARSE > ZERO
049100         ADD 1                    TO WSS-IDX-AVISO-GER
049200         SET IDX-AVISO             TO WSS-IDX-AVISO-GER
049300         MOVE 'CLOSE-DATE'         TO DQ-FIELD (IDX-AVISO)
049400         MOVE 'Could not parse date'
049500                                   TO DQ-ISSUE (IDX-AVISO)
049600         MOVE WSS-CNT-CLOSEDT-NPARSE
049700                                  TO DQ-AFFECTED-COUNT (IDX-AVISO)
049800         PERFORM RT-CLASSIFICA-SEVERIDADE
049900             THRU RT-CLASSIFICA-SEVERIDADE-EXIT
050000     END-IF
050100*
050200     IF WSS-CNT-CLOSEDT-MISS > ZERO
050300         ADD 1                    TO WSS-IDX-AVISO-GER
050400         SET IDX-AVISO             TO WSS-IDX-AVISO-GER
050500         MOVE 'CLOSE-DATE'         TO DQ-FIELD (IDX-AVISO)
050600         MOVE 'Missing value'      TO DQ-ISSUE (IDX-AVISO)
050700         MOVE WSS-CNT-CLOSEDT-MISS
050800                                  TO DQ-AFFECTED-COUNT (IDX-AVISO)
050900         PERFORM RT-CLASSIFICA-SEVERIDADE
051000             THRU RT-CLASSIFICA-SEVERIDADE-EXIT
051100     END-IF
051200*
051300     IF WSS-CNT-INVAMT-NPARSE > ZERO
051400         ADD 1                    TO WSS-IDX-AVISO-GER
051500         SET IDX-AVISO             TO WSS-IDX-AVISO-GER
051600         MOVE 'INVOICED-AMOUNT'    TO DQ-FIELD (IDX-AVISO)
051700         MOVE 'Could not parse numeric value'
051800                                   TO DQ-ISSUE (IDX-AVISO)
051900         MOVE WSS-CNT-INVAMT-NPARSE
052000                                  TO DQ-AFFECTED-COUNT (IDX-AVISO)
052100         PERFORM RT-CLASSIFICA-SEVERIDADE
052200             THRU RT-CLASSIFICA-SEVERIDADE-EXIT
052300     END-IF
052400*
052500     IF WSS-CNT-COLAMT-NPARSE > ZERO
052600         ADD 1                    TO WSS-IDX-AVISO-GER
052700         SET IDX-AVISO             TO WSS-IDX-AVISO-GER
052800         MOVE 'COLLECTED-AMOUNT'   TO DQ-FIELD (IDX-AVISO)
052900         MOVE 'Could not parse numeric value'
053000                                   TO DQ-ISSUE (IDX-AVISO)
053100         MOVE WSS-CNT-COLAMT-NPARSE
053200                                  TO DQ-AFFECTED-COUNT (IDX-AVISO)
053300         PERFORM RT-CLASSIFICA-SEVERIDADE
053400             THRU RT-CLASSIFICA-SEVERIDADE-EXIT
053500     END-IF
053600*
053700     MOVE WSS-IDX-AVISO-GER        TO LKS-QTD-AVISOS.
053800 RT-GERAR-AVISOS-EXIT.
053900     EXIT.
054000*----------------------------------------------------------------*
054100*    RT-CLASSIFICA-SEVERIDADE
054200*    19.08.2003  AMB  CH-0277 - MENOS DE 10 OCORRENCIAS = AVISO
054300*                       (WARNING), 10 OU MAIS = ERRO (ERROR)
054400*----------------------------------------------------------------*
054500 RT-CLASSIFICA-SEVERIDADE        SECTION.
054600     IF DQ-AFFECTED-COUNT (IDX-AVISO) < 10
054700         MOVE 'WARNING'            TO DQ-SEVERITY (IDX-AVISO)
054800     ELSE
054900         MOVE 'ERROR'              TO DQ-SEVERITY (IDX-AVISO)
055000     END-IF.
055100 RT-CLASSIFICA-SEVERIDADE-EXIT.
055200     EXIT.
055300*----------------------------------------------------------------*
055400*    RT-FINALIZAR
055500*----------------------------------------------------------------*
055600 RT-FINALIZAR                    SECTION.
055700     CLOSE ARQ-DEALS
055800     CLOSE ARQ-WKORDER.
055900 RT-FINALIZAR-EXIT.
056000     EXIT.
