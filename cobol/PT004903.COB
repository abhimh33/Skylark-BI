000100*================================================================*
000200 IDENTIFICATION                  DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                     PT004903.
000500 AUTHOR.                         AmarildoMB.
000600 INSTALLATION.                   COOPBOOKS-TI.
000700 DATE-WRITTEN.                   19 JUN 1988.
000800 DATE-COMPILED.
000900 SECURITY.                       USO INTERNO COOPBOOKS - NAO
001000                                  DISTRIBUIR FORA DA DIRETORIA.
001100*----------------------------------------------------------------*
001200*    REMARKS.
001300*    ----------------------------------------------------------- *
001400*    #NOME     : PT004903 ---> RELATORIO GERENCIAL - METRICAS    *
001500*    ----------------------------------------------------------- *
001600*    #TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5              *
001700*    ----------------------------------------------------------- *
001800*    #ANALISTA : AMARILDO MBORGES                                *
001900*    ----------------------------------------------------------- *
002000*    #FUNCAO   : GRAVA O RELATORIO GERENCIAL DE 132 COLUNAS COM   *
002100*                AS ESTATISTICAS-RESUMO, AS METRICAS DO FUNIL/    *
002200*                ORDENS DE SERVICO (COM QUEBRA DE SETOR INDEN-     *
002300*                TADA) E OS AVISOS EXECUTIVOS DE QUALIDADE DE      *
002400*                DADOS, A PARTIR DAS TABELAS MONTADAS POR          *
002500*                PT004002 E PT004003.                              *
002600*    ----------------------------------------------------------- *
002700*----------------------------------------------------------------*
002800*    HISTORICO DE ALTERACOES
002900*----------------------------------------------------------------*
003000*    19.06.1988  AMB  CH-0227 - VERSAO 01 - RELATORIO CSV DE
003100*                       DISTRIBUICAO DE CARTEIRA (USO ORIGINAL
003200*                       DO PROGRAMA)
003300*----------------------------------------------------------------*
003400*    19.11.1998  RSF  CH-0259 - VIRADA DO SECULO: REVISAO DE
003500*                       CAMPOS DE DATA, SEM IMPACTO NO LEIAUTE
003600*----------------------------------------------------------------*
003700*    14.03.2002  AMB  CH-0244 - REESCRITO: PROGRAMA DEIXA DE
003800*                       GRAVAR O CSV DE DISTRIBUICAO E PASSA A
003900*                       GRAVAR O RELATORIO GERENCIAL DE METRICAS,
004000*                       CHAMADO POR PT004000 AO FINAL DO BATCH
004100*----------------------------------------------------------------*
004200*    02.09.2002  AMB  CH-0258 - ACRESCIDA INDENTACAO DE LINHA DE
004300*                       SETOR NA SECAO DE METRICAS
004400*----------------------------------------------------------------*
004500*    19.08.2003  RSF  CH-0280 - ACRESCIDA A SECAO DE AVISOS
004600*                       EXECUTIVOS (ANTES O RELATORIO TERMINAVA
004700*                       NAS METRICAS)
004800*----------------------------------------------------------------*
004900*================================================================*
005000 ENVIRONMENT                     DIVISION.
005100*================================================================*
005200 CONFIGURATION                   SECTION.
005300*----------------------------------------------------------------*
005900 INPUT-OUTPUT                    SECTION.
006000*----------------------------------------------------------------*
006100 FILE-CONTROL.
006200*
006300*  ---> Arquivo RELATORIO GERENCIAL DE METRICAS
006400     SELECT REL-METRICAS         ASSIGN TO 'METRICAS.LST'
006500            ORGANIZATION         IS LINE SEQUENTIAL
006600            FILE STATUS          IS FS-RELATO.
006700*----------------------------------------------------------------*
006800*================================================================*
006900 DATA                            DIVISION.
007000*================================================================*
007100 FILE                            SECTION.
007200*----------------------------------------------------------------*
007300 FD  REL-METRICAS
007400     LABEL RECORDS               IS STANDARD
007500     DATA RECORD                 IS REG-RELATO.
007600 COPY 'MET-RELAT.CPY'.
007700*
007800*----------------------------------------------------------------*
007900 WORKING-STORAGE                 SECTION.
008000*----------------------------------------------------------------*
008100 77  FILLER                      PIC  X(032)         VALUE
008200     'III  WORKING STORAGE SECTION III'.
008300*
008400 77  WSS-FIM-TAB-METRICAS        PIC  X(001)         VALUE 'N'.
008450           88 FIMMETRICAS            VALUE 'S' 's' 'N' 'n'.
008500*
008600*----------------------------------------------------------------*
008700*    VARIAVEIS - AUXILIARES DE INDICE E CONTROLE
008800*----------------------------------------------------------------*
008900 01  WSS-AUXILIARES.
009000     03  WSS-IDX-1               PIC S9(004)  COMP    VALUE ZERO.
009100     03  FS-RELATO               PIC  X(002)         VALUE SPACES.
009200     03  WSS-ARQ-ABERTO          PIC  X(001)         VALUE 'N'.
009250         88 ARQABERTO               VALUE 'S' 's' 'N' 'n'.
009300*
009400*----------------------------------------------------------------*
009500*    DATA DE EXECUCAO DO BATCH - USADA NO TITULO DO RELATORIO E
009600*    REFORMATADA PARA DD/MM/AAAA (O SISTEMA OPERACIONAL DEVOLVE
009700*    AAAAMMDD VIA ACCEPT FROM DATE YYYYMMDD)
009800*----------------------------------------------------------------*
009900 01  WSS-DATA-SISTEMA.
010000     03  WSS-DS-ANO               PIC  9(004).
010100     03  WSS-DS-MES               PIC  9(002).
010200     03  WSS-DS-DIA                PIC  9(002).
010300 01  WSS-DATA-SISTEMA-R1         REDEFINES WSS-DATA-SISTEMA.
010400     03  WSS-DS-CHAR              PIC  X(001)  OCCURS 8 TIMES.
010500*
010600 01  WSS-DATA-FORMATADA.
010700     03  WSS-DF-DIA                PIC  X(002).
010800     03  FILLER                    PIC  X(001)  VALUE '/'.
010900     03  WSS-DF-MES                PIC  X(002).
011000     03  FILLER                    PIC  X(001)  VALUE '/'.
011100     03  WSS-DF-ANO                PIC  X(004).
011200     03  FILLER                    PIC  X(010)  VALUE SPACES.
011300 01  WSS-DATA-FORMATADA-R1       REDEFINES WSS-DATA-FORMATADA.
011400     03  WSS-DF-CHAR               PIC  X(001)  OCCURS 20 TIMES.
011500*
011600*----------------------------------------------------------------*
011700*    AREA AUXILIAR DE MENSAGEM - VISAO CARACTER A CARACTER USADA
011800*    PELA ROTINA DE ABEND QUANDO PRECISA TRUNCAR A MENSAGEM NO
011900*    PRIMEIRO BRANCO (PADRAO HERDADO DE PT000903)
012000*----------------------------------------------------------------*
012100 01  WSS-MENSAGEM-AUX            PIC  X(050)         VALUE SPACES.
012200 01  WSS-MENSAGEM-AUX-R1         REDEFINES WSS-MENSAGEM-AUX.
012300     03  WSS-MA-CHAR              PIC  X(001)  OCCURS 50 TIMES.
012400*
012500*----------------------------------------------------------------*
012600 LINKAGE                         SECTION.
012700*----------------------------------------------------------------*
012800 COPY 'SUB-PRGS.CPY'             REPLACING ==::== BY ==LKS==.
012900*
013000 01  LKS-TAB-SUMARIO.
013100     COPY 'MET-TABLE.CPY'
013200          REPLACING ==01  TAB-METRICA.==
013300                  BY ==03  TAB-SUMARIO OCCURS 10 TIMES
013400                         INDEXED BY IDX-SUMARIO.==.
013500 01  LKS-QTD-SUMARIO              PIC S9(003)  COMP-3.
013600*
013700 01  LKS-TAB-METRICAS.
013800     COPY 'MET-TABLE.CPY'
013900          REPLACING ==01  TAB-METRICA.==
014000                  BY ==03  TAB-METRICA OCCURS 200 TIMES
014100                         INDEXED BY IDX-METRICA.==.
014200 01  LKS-QTD-METRICAS             PIC S9(003)  COMP-3.
014300*
014400 01  LKS-TAB-AVISOS-EXECUTIVOS.
014500     COPY 'EXW-TABLE.CPY'
014600          REPLACING ==01  TAB-AVISO-EXECUTIVO.==
014700                  BY ==03  TAB-AVISO-EXECUTIVO OCCURS 10 TIMES
014800                         INDEXED BY IDX-EXEC.==.
014900 01  LKS-QTD-AVISOS-EXEC          PIC S9(003)  COMP-3.
015000*================================================================*
015100 PROCEDURE                       DIVISION USING LKS-PARM
015200                                         LKS-TAB-SUMARIO
015300                                         LKS-QTD-SUMARIO
015400                                         LKS-TAB-METRICAS
015500                                         LKS-QTD-METRICAS
015600                                         LKS-TAB-AVISOS-EXECUTIVOS
015700                                         LKS-QTD-AVISOS-EXEC.
015800*================================================================*
015900 RT-PRINCIPAL                    SECTION.
016000     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZAR-EXIT
016100     IF LKS-RETORNO = '00'
016200         PERFORM RT-GRAVAR-ESTATIST  THRU RT-GRAVAR-ESTATIST-EXIT
016300         PERFORM RT-GRAVAR-METRICAS  THRU RT-GRAVAR-METRICAS-EXIT
016400         PERFORM RT-GRAVAR-AVISOS    THRU RT-GRAVAR-AVISOS-EXIT
016500         PERFORM RT-GRAVAR-RODAPE    THRU RT-GRAVAR-RODAPE-EXIT
016600     END-IF
016700     PERFORM RT-FINALIZAR        THRU RT-FINALIZAR-EXIT
016800     GOBACK.
016900*----------------------------------------------------------------*
017000*    RT-INICIALIZAR
017100*----------------------------------------------------------------*
017200 RT-INICIALIZAR                  SECTION.
017300     INITIALIZE WSS-AUXILIARES
017400                REPLACING ALPHANUMERIC BY SPACES
017500                          NUMERIC     BY ZEROS
017600     MOVE '00'                   TO LKS-RETORNO
017700     PERFORM RT-ABRIR-ARQUIVOS   THRU RT-ABRIR-ARQUIVOS-EXIT
017800     IF LKS-RETORNO = '00'
017900         PERFORM RT-GRAVAR-TITULO THRU RT-GRAVAR-TITULO-EXIT
018000     END-IF.
018100 RT-INICIALIZAR-EXIT.
018200     EXIT.
018300*----------------------------------------------------------------*
018400*    RT-ABRIR-ARQUIVOS
018500*----------------------------------------------------------------*
018600 RT-ABRIR-ARQUIVOS               SECTION.
018700     OPEN OUTPUT REL-METRICAS
018800*
018900     IF FS-RELATO = ZEROS
019000         MOVE 'Y'                 TO WSS-ARQ-ABERTO
019100     ELSE
019200         MOVE '09'                TO LKS-RETORNO
019300         MOVE 'Erro ao abrir arquivo METRICAS.LST'
019400                                   TO LKS-MENSAGEM
019500     END-IF.
019600 RT-ABRIR-ARQUIVOS-EXIT.
019700     EXIT.
019800*----------------------------------------------------------------*
019900*    RT-GRAVAR-TITULO
020000*    TITULO DO RELATORIO COM A DATA DE EXECUCAO DO BATCH
020100*----------------------------------------------------------------*
020200 RT-GRAVAR-TITULO                SECTION.
020300     ACCEPT WSS-DATA-SISTEMA      FROM DATE YYYYMMDD
020400     MOVE WSS-DS-DIA              TO WSS-DF-DIA
020500     MOVE WSS-DS-MES              TO WSS-DF-MES
020600     MOVE WSS-DS-ANO              TO WSS-DF-ANO
020700*
020800     MOVE SPACES                  TO REG-RELATO
020900     MOVE 'COOPBOOKS - RELATORIO GERENCIAL DE METRICAS'
021000                                   TO CT-LITERAL
021100     MOVE 'DATA DE EXECUCAO:'     TO CT-ROTULO-DATA
021200     MOVE WSS-DATA-FORMATADA      TO CT-DATA-EXECUCAO
021300     WRITE REG-RELATO             AFTER ADVANCING 1 LINE.
021400 RT-GRAVAR-TITULO-EXIT.
021500     EXIT.
021600*----------------------------------------------------------------*
021700*    RT-GRAVAR-ESTATIST
021800*    SECAO SUMMARY STATISTICS - UMA LINHA POR ESTATISTICA DA
021900*    TABELA GRAVADA POR PT004002 (RT-CALCULA-SUMARIO)
022000*----------------------------------------------------------------*
022100 RT-GRAVAR-ESTATIST              SECTION.
022200     MOVE SPACES                  TO REG-RELATO
022300     MOVE 'SUMMARY STATISTICS'    TO LS-TITULO
022400     WRITE REG-RELATO             AFTER ADVANCING 2 LINES
022500*
022600     PERFORM RT-GRAVAR-UMA-ESTATIST THRU RT-GRAVAR-UMA-ESTATIST-EXIT
022700         VARYING IDX-SUMARIO FROM 1 BY 1
022800         UNTIL IDX-SUMARIO > LKS-QTD-SUMARIO.
022900 RT-GRAVAR-ESTATIST-EXIT.
023000     EXIT.
023100*----------------------------------------------------------------*
023200*    RT-GRAVAR-UMA-ESTATIST
023300*----------------------------------------------------------------*
023400 RT-GRAVAR-UMA-ESTATIST          SECTION.
023500     MOVE SPACES                  TO REG-RELATO
023600     MOVE MS-NAME (IDX-SUMARIO)   TO LE-ROTULO
023700     MOVE MS-FORMATTED-VALUE (IDX-SUMARIO)
023800                                   TO LE-VALOR
023900     WRITE REG-RELATO             AFTER ADVANCING 1 LINE.
024000 RT-GRAVAR-UMA-ESTATIST-EXIT.
024100     EXIT.
024200*----------------------------------------------------------------*
024300*    RT-GRAVAR-METRICAS
024400*    SECAO KEY METRICS - UMA LINHA POR METRICA NA ORDEM EM QUE
024500*    PT004002 GRAVOU A TABELA; LINHA DE SETOR (MS-DESCRIPTION EM
024600*    BRANCO) SAI INDENTADA
024700*----------------------------------------------------------------*
024800 RT-GRAVAR-METRICAS              SECTION.
024900     MOVE SPACES                  TO REG-RELATO
025000     MOVE 'KEY METRICS'           TO LS-TITULO
025100     WRITE REG-RELATO             AFTER ADVANCING 2 LINES
025200*
025300     PERFORM RT-GRAVAR-DETALHE-MET THRU RT-GRAVAR-DETALHE-MET-EXIT
025400         VARYING IDX-METRICA FROM 1 BY 1
025500         UNTIL IDX-METRICA > LKS-QTD-METRICAS.
025600 RT-GRAVAR-METRICAS-EXIT.
025700     EXIT.
025800*----------------------------------------------------------------*
025900*    RT-GRAVAR-DETALHE-MET
026000*    19.08.2003  AMB  CH-0258 - LINHA DE SETOR (MS-DESCRIPTION EM
026100*                       BRANCO) RECUADA 4 POSICOES NA COLUNA
026200*                       DE DESCRICAO, SEM VALOR NA COLUNA AO LADO
026300*----------------------------------------------------------------*
026400 RT-GRAVAR-DETALHE-MET           SECTION.
026500     MOVE SPACES                  TO REG-RELATO
026600     IF MS-DESCRIPTION (IDX-METRICA) = SPACES
026700         STRING '    '            DELIMITED BY SIZE
026800                MS-FORMATTED-VALUE (IDX-METRICA) DELIMITED BY SIZE
026900                INTO LM-DESCRICAO
027000     ELSE
027100         MOVE MS-DESCRIPTION (IDX-METRICA) TO LM-DESCRICAO
027200         MOVE MS-FORMATTED-VALUE (IDX-METRICA) TO LM-VALOR
027300     END-IF
027400     WRITE REG-RELATO             AFTER ADVANCING 1 LINE.
027500 RT-GRAVAR-DETALHE-MET-EXIT.
027600     EXIT.
027700*----------------------------------------------------------------*
027800*    RT-GRAVAR-AVISOS
027900*    SECAO DATA QUALITY - UMA LINHA POR AVISO EXECUTIVO GRAVADO
028000*    POR PT004003, SEVERIDADE SEGUIDA DA FRASE DE DIRETORIA
028100*----------------------------------------------------------------*
028200 RT-GRAVAR-AVISOS                SECTION.
028300     MOVE SPACES                  TO REG-RELATO
028400     MOVE 'DATA QUALITY'          TO LS-TITULO
028500     WRITE REG-RELATO             AFTER ADVANCING 2 LINES
028600*
028700     PERFORM RT-GRAVAR-UM-AVISO  THRU RT-GRAVAR-UM-AVISO-EXIT
028800         VARYING IDX-EXEC FROM 1 BY 1
028900         UNTIL IDX-EXEC > LKS-QTD-AVISOS-EXEC.
029000 RT-GRAVAR-AVISOS-EXIT.
029100     EXIT.
029200*----------------------------------------------------------------*
029300*    RT-GRAVAR-UM-AVISO
029400*----------------------------------------------------------------*
029500 RT-GRAVAR-UM-AVISO              SECTION.
029600     MOVE SPACES                  TO REG-RELATO
029700     MOVE EW-SEVERITY (IDX-EXEC)  TO LA-SEVERIDADE
029800     MOVE EW-ISSUE (IDX-EXEC)     TO LA-SENTENCA
029900     WRITE REG-RELATO             AFTER ADVANCING 1 LINE.
030000 RT-GRAVAR-UM-AVISO-EXIT.
030100     EXIT.
030200*----------------------------------------------------------------*
030300*    RT-GRAVAR-RODAPE
030400*    END-OF-REPORT - TOTAIS LIDOS, PARA CONTROLE DA AUDITORIA
030500*----------------------------------------------------------------*
030600 RT-GRAVAR-RODAPE                SECTION.
030700     MOVE SPACES                  TO REG-RELATO
030800     MOVE 'END OF REPORT'         TO LS-TITULO
030900     WRITE REG-RELATO             AFTER ADVANCING 2 LINES
031000*
031100     MOVE SPACES                  TO REG-RELATO
031200     MOVE 'DEALS READ:'           TO LR-ROT-DEALS
031300     MOVE LKS-QTD-LIDOS-RD         TO LR-QTD-DEALS
031400     MOVE 'WORK ORDERS READ:'     TO LR-ROT-WKORDER
031500     MOVE LKS-QTD-LIDOS-RW         TO LR-QTD-WKORDER
031600     WRITE REG-RELATO             AFTER ADVANCING 1 LINE.
031700 RT-GRAVAR-RODAPE-EXIT.
031800     EXIT.
031900*----------------------------------------------------------------*
032000*    RT-FINALIZAR
032100*----------------------------------------------------------------*
032200 RT-FINALIZAR                    SECTION.
032300     IF WSS-ARQ-ABERTO = 'Y'
032400         CLOSE REL-METRICAS
032500     END-IF.
032600 RT-FINALIZAR-EXIT.
032700     EXIT.
