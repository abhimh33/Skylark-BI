000100*----------------------------------------------------------------*
000200*    COPY    : FD-WKORDER.CPY                                    *
000300*    FUNCAO  : Leiaute do registro bruto do arquivo WORK-ORDERS, *
000400*              ordens de servico executadas com faturamento e    *
000500*              cobranca, texto livre, sem normalizacao.          *
000600*              Replace ==::== pelo sufixo do ponto de uso (-FDW  *
000700*              no FD, -WSW na WORKING).                          *
000800*----------------------------------------------------------------*
000900*    14.03.2002  AMB  CH-0241 - VERSAO 01                        *
001000*----------------------------------------------------------------*
001100 01  REGW::.
001200     03  RW-ID::                PIC  X(010).
001300     03  RW-NAME::              PIC  X(030).
001400     03  RW-SECTOR::            PIC  X(025).
001500     03  RW-INVOICED-AMT::      PIC  X(018).
001600     03  RW-COLLECTED-AMT::     PIC  X(018).
001700     03  RW-STATUS::            PIC  X(015).
001800     03  RW-INVOICE-DATE::      PIC  X(010).
001900     03  RW-COLLECT-DATE::      PIC  X(010).
002000     03  RW-DEAL-ID::           PIC  X(010).
