000100*----------------------------------------------------------------*
000200*    COPY    : MET-RELAT.CPY                                     *
000300*    FUNCAO  : Imagens de linha do relatorio gerencial impresso  *
000400*              por PT004903 (132 colunas). Cada imagem           *
000500*              REDEFINES a mesma area de 132 posicoes - o        *
000600*              mesmo recurso usado pelo CAB-L1/CAB-L2/CAB-L3 do  *
000700*              relatorio de clientes (PT00002C/PT00002V).        *
000800*----------------------------------------------------------------*
000900*    14.03.2002  AMB  CH-0241 - VERSAO 01                        *
001000*    19.08.2003  AMB  CH-0277 - LINHA-RODAPE ACRESCIDA (CONTROLE *
001100*                       DE TOTAIS LIDOS EXIGIDO PELA AUDITORIA)  *
001200*----------------------------------------------------------------*
001300 01  REG-RELATO                  PIC  X(132).
001400*
001500 01  CAB-TITULO                  REDEFINES REG-RELATO.
001600     03  CT-LITERAL               PIC  X(040).
001700     03  CT-ROTULO-DATA           PIC  X(020).
001800     03  CT-DATA-EXECUCAO         PIC  X(010).
001900     03  FILLER                   PIC  X(062).
002000*
002100 01  LINHA-SECAO                 REDEFINES REG-RELATO.
002200     03  LS-TITULO                PIC  X(040).
002300     03  FILLER                   PIC  X(092).
002400*
002500 01  LINHA-ESTATISTICA           REDEFINES REG-RELATO.
002600     03  LE-ROTULO                PIC  X(040).
002700     03  LE-VALOR                 PIC  X(020).
002800     03  FILLER                   PIC  X(072).
002900*
003000 01  LINHA-METRICA                REDEFINES REG-RELATO.
003100     03  LM-DESCRICAO             PIC  X(060).
003200     03  LM-VALOR                 PIC  X(060).
003300     03  FILLER                   PIC  X(012).
003400*
003500 01  LINHA-AVISO                 REDEFINES REG-RELATO.
003600     03  LA-SEVERIDADE            PIC  X(009).
003700     03  LA-SENTENCA              PIC  X(120).
003800     03  FILLER                   PIC  X(003).
003900*
004000 01  LINHA-RODAPE                REDEFINES REG-RELATO.
004100     03  LR-ROT-DEALS             PIC  X(030).
004200     03  LR-QTD-DEALS             PIC  ZZZ,ZZ9.
004300     03  FILLER                   PIC  X(010).
004400     03  LR-ROT-WKORDER           PIC  X(030).
004500     03  LR-QTD-WKORDER           PIC  ZZZ,ZZ9.
004600     03  FILLER                   PIC  X(048).
