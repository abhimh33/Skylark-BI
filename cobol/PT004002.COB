000100*================================================================*
000200 IDENTIFICATION                  DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                     PT004002.
000500 AUTHOR.                         AmarildoMB.
000600 INSTALLATION.                   COOPBOOKS-TI.
000700 DATE-WRITTEN.                   14 JUL 1989.
000800 DATE-COMPILED.
000900 SECURITY.                       USO INTERNO COOPBOOKS - NAO
001000                                  DISTRIBUIR FORA DA DIRETORIA.
001100*----------------------------------------------------------------*
001200*    REMARKS.
001300*    ----------------------------------------------------------- *
001400*    #NOME     : PT004002 ---> METRICAS - DEALS/WORK-ORDERS       *
001500*    ----------------------------------------------------------- *
001600*    #TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5              *
001700*    ----------------------------------------------------------- *
001800*    #ANALISTA : AMARILDO MBORGES                                *
001900*    ----------------------------------------------------------- *
002000*    #FUNCAO   : RECEBE AS TABELAS DE DEALS E WORK-ORDERS JA      *
002100*                LIMPAS (SAIDA DE PT004001) E CALCULA AS SETE     *
002200*                METRICAS DO NEGOCIO (PIPELINE, RATIO, RECEITA,   *
002300*                EFICIENCIA DE COBRANCA, CONVERSAO ETC) MAIS AS   *
002400*                ESTATISTICAS-RESUMO, COM FILTRO OPCIONAL POR     *
002500*                SETOR E POR PERIODO.                             *
002600*    ----------------------------------------------------------- *
002700*----------------------------------------------------------------*
002800*    HISTORICO DE ALTERACOES
002900*----------------------------------------------------------------*
003000*    14.07.1989  AMB  CH-0229 - VERSAO 01 - CONSISTENCIA DE       *
003100*                       CADASTRO DE VENDEDOR (USO ORIGINAL DO     *
003200*                       PROGRAMA, TELA DE MANUTENCAO)             *
003300*----------------------------------------------------------------*
003400*    23.11.1998  RSF  CH-0259 - VIRADA DO SECULO: REVISAO DE      *
003500*                       CAMPOS DE DATA, SEM IMPACTO NO LEIAUTE    *
003600*----------------------------------------------------------------*
003700*    14.03.2002  AMB  CH-0242 - REESCRITO: PROGRAMA DEIXA DE SER  *
003800*                       TELA DE MANUTENCAO E PASSA A SER O MOTOR  *
003900*                       DE METRICAS DO FUNIL/ORDENS DE SERVICO,   *
004000*                       CHAMADO POR PT004000 APOS A LIMPEZA       *
004100*----------------------------------------------------------------*
004200*    02.09.2002  AMB  CH-0256 - ACRESCIDA A QUEBRA DE PIPELINE E  *
004300*                       DE RECEITA POR SETOR (TABELA ACUMULADORA, *
004400*                       ORDENADA POR SELECAO - SEM USO DE SORT)   *
004500*----------------------------------------------------------------*
004600*    19.08.2003  AMB  CH-0278 - ACRESCIDO FILTRO OPCIONAL POR     *
004700*                       SETOR E POR PERIODO DE CRIACAO/FATURA     *
004800*----------------------------------------------------------------*
004900*    11.09.2006  RSF  CH-0312 - ESTATISTICAS-RESUMO PASSAM A SER  *
005000*                       GRAVADAS EM TABELA PROPRIA (ANTES SO SE   *
005100*                       CALCULAVA, NAO SE DEVOLVIA AO CHAMADOR)   *
005200*----------------------------------------------------------------*
005300*    10.08.2026  RSF  CH-0311 - STATUS ABERTO/FECHADO PASSA A     *
005400*                       TESTAR "CONTEM" EM VEZ DE SO PREFIXO      *
005500*                       (RT-TESTA-STATUS-DEAL REESCRITO)          *
005600*----------------------------------------------------------------*
005700*    10.08.2026  RSF  CH-0313 - RT-METRICA-04 SEPARADO EM 04A/04B *
005800*                       PARA A EXECUCAO GERAL PODER EXIBIR        *
005900*                       EFICIENCIA DE COBRANCA ANTES DE FATURADO  *
006000*                       X COBRADO, NA ORDEM EXIGIDA              *
006100*----------------------------------------------------------------*
006200*================================================================*
006300 ENVIRONMENT                     DIVISION.
006400*================================================================*
006500 CONFIGURATION                   SECTION.
007100*----------------------------------------------------------------*
007200*================================================================*
007300 DATA                            DIVISION.
007400*================================================================*
007500 WORKING-STORAGE                 SECTION.
007600*----------------------------------------------------------------*
007700 77  FILLER                      PIC  X(032)         VALUE
007800     'III  WORKING STORAGE SECTION III'.
007900*
008000*----------------------------------------------------------------*
008100*    VARIAVEIS - AUXILIARES DE INDICE E CONTROLE
008200*----------------------------------------------------------------*
008300 01  WSS-AUXILIARES.
008400     03  WSS-IDX-1               PIC S9(004)  COMP    VALUE ZERO.
008500     03  WSS-IDX-2               PIC S9(004)  COMP    VALUE ZERO.
008600     03  WSS-QTD-SETORES         PIC S9(003)  COMP    VALUE ZERO.
008700     03  WSS-LEN-SUB             PIC S9(004)  COMP    VALUE ZERO.
008800     03  WSS-CONTEM-FLAG         PIC  X(001)         VALUE 'N'.
008900         88 CONTIDO                VALUE 'S' 's' 'N' 'n'.
009000     03  WSS-ACHOU-FLAG          PIC  X(001)         VALUE 'N'.
009100         88 ACHOUFLAG              VALUE 'S' 's' 'N' 'n'.
009200     03  WSS-STATUS-FECHADO      PIC  X(001)         VALUE 'N'.
009300         88 FECHADO                VALUE 'S' 's' 'N' 'n'.
009400     03  WSS-STATUS-GANHO        PIC  X(001)         VALUE 'N'.
009500         88 GANHO                  VALUE 'S' 's' 'N' 'n'.
009600     03  WSS-FILTRO-SETOR-ATIVO  PIC  X(001)         VALUE 'N'.
009700         88 SETORATIVO             VALUE 'S' 's' 'N' 'n'.
009800     03  WSS-FILTRO-DATA-ATIVO   PIC  X(001)         VALUE 'N'.
009900         88 DATAATIVO              VALUE 'S' 's' 'N' 'n'.
010000*
010100*----------------------------------------------------------------*
010200*    TABELAS DE FILTRO (UM FLAG S/N POR REGISTRO, CALCULADO UMA
010300*    UNICA VEZ EM RT-APLICA-FILTROS E CONSULTADO POR CADA METRICA)
010400*    19.08.2003  AMB  CH-0278 - INCLUIDAS
010500*----------------------------------------------------------------*
010600 01  WSS-TAB-FILTRO-DEAL.
010700     03  WSS-DEAL-PASSA-FILTRO   PIC  X(001)  OCCURS 3000 TIMES
010800                                  VALUE 'N'.
010900 01  WSS-TAB-FILTRO-WO.
011000     03  WSS-WO-PASSA-FILTRO     PIC  X(001)  OCCURS 3000 TIMES
011100                                  VALUE 'N'.
011200*
011300*----------------------------------------------------------------*
011400*    TABELA ACUMULADORA DE SETOR (REUSADA PELAS QUEBRAS DE
011500*    PIPELINE POR SETOR E RECEITA POR SETOR)
011600*    02.09.2002  AMB  CH-0256 - INCLUIDA
011700*----------------------------------------------------------------*
011800 01  WSS-TAB-ACUM-SETOR.
011900     03  WSS-SA-LINHA            OCCURS 100 TIMES
012000                                  INDEXED BY IDX-SETOR.
012100         05  WSS-SA-SETOR        PIC  X(025)         VALUE SPACES.
012200         05  WSS-SA-VALOR        PIC S9(013)V99 COMP-3
012300                                                      VALUE ZERO.
012400 01  WSS-SA-TEMP.
012500     03  WSS-SA-TEMP-SETOR       PIC  X(025)         VALUE SPACES.
012600     03  WSS-SA-TEMP-VALOR       PIC S9(013)V99 COMP-3
012700                                                      VALUE ZERO.
012800*
012900 01  WSS-AS-ENTRADA.
013000     03  WSS-AS-SETOR            PIC  X(025)         VALUE SPACES.
013100     03  WSS-AS-VALOR            PIC S9(013)V99 COMP-3
013200                                                      VALUE ZERO.
013300*
013400*----------------------------------------------------------------*
013500*    AREAS DE TRABALHO PARA COMPARACAO DE TEXTO (SUBSTRING,
013600*    MAIUSCULIZACAO) - MESMA TECNICA USADA EM PT004900
013700*    19.08.2003  AMB  CH-0278 - INCLUIDAS
013800*----------------------------------------------------------------*
013900 01  WSS-TXT-BASE                PIC  X(025)         VALUE SPACES.
014000 01  WSS-TXT-BASE-CHARS          REDEFINES WSS-TXT-BASE.
014100     03  WSS-TXT-BASE-CHAR       PIC  X(001)  OCCURS 25 TIMES.
014200*
014300 01  WSS-TXT-SUB                 PIC  X(025)         VALUE SPACES.
014400 01  WSS-TXT-SUB-CHARS           REDEFINES WSS-TXT-SUB.
014500     03  WSS-TXT-SUB-CHAR        PIC  X(001)  OCCURS 25 TIMES.
014600*
014700 01  WSS-STATUS-MAIUSC           PIC  X(015)         VALUE SPACES.
014800*
014900*----------------------------------------------------------------*
015000*    FILTROS DE SELECAO (SETOR) - CONVERTIDO A MINUSCULO NO
015100*    INICIO DA EXECUCAO PARA A COMPARACAO DE CONTEUDO
015200*----------------------------------------------------------------*
015300 01  WSS-SETOR-FILTRO-MIN        PIC  X(025)         VALUE SPACES.
015400*
015500*----------------------------------------------------------------*
015600*    ACUMULADORES DAS SETE METRICAS
015700*    14.03.2002  AMB  CH-0242 - INCLUIDOS
015800*----------------------------------------------------------------*
015900 01  WSS-ACUMULADORES.
016000     03  WSS-TOT-PIPELINE-ABTO   PIC S9(013)V99 COMP-3
016100                                                      VALUE ZERO.
016200     03  WSS-QTD-ABERTOS         PIC S9(007)  COMP-3  VALUE ZERO.
016300     03  WSS-QTD-FECHADOS        PIC S9(007)  COMP-3  VALUE ZERO.
016400     03  WSS-QTD-GANHOS          PIC S9(007)  COMP-3  VALUE ZERO.
016500     03  WSS-QTD-TOTAL-DEAL      PIC S9(007)  COMP-3  VALUE ZERO.
016600     03  WSS-TOT-FATURADO        PIC S9(013)V99 COMP-3
016700                                                      VALUE ZERO.
016800     03  WSS-TOT-COBRADO         PIC S9(013)V99 COMP-3
016900                                                      VALUE ZERO.
017000     03  WSS-TOT-PIPELINE-TODOS  PIC S9(013)V99 COMP-3
017100                                                      VALUE ZERO.
017200     03  WSS-TOT-RECEITA         PIC S9(013)V99 COMP-3
017300                                                      VALUE ZERO.
017400     03  WSS-RATIO               PIC S9(005)V99 COMP-3
017500                                                      VALUE ZERO.
017600     03  WSS-EFICIENCIA          PIC S9(003)V9(004) COMP-3
017700                                                      VALUE ZERO.
017800     03  WSS-CONVERSAO           PIC S9(003)V9(004) COMP-3
017900                                                      VALUE ZERO.
018000*
018100*----------------------------------------------------------------*
018200*    ESTATISTICAS-RESUMO
018300*----------------------------------------------------------------*
018400 01  WSS-ESTATISTICAS.
018500     03  WSS-EST-DEALS-VALOR     PIC S9(007)  COMP-3  VALUE ZERO.
018600     03  WSS-EST-DEALS-SETOR     PIC S9(007)  COMP-3  VALUE ZERO.
018700     03  WSS-EST-WORK-FAT        PIC S9(007)  COMP-3  VALUE ZERO.
018800     03  WSS-EST-WORK-COB        PIC S9(007)  COMP-3  VALUE ZERO.
018900*
019000*----------------------------------------------------------------*
019100*    AREA DE FORMATACAO DE MOEDA/PERCENTUAL (RT-FORMATA-MOEDA
019200*    E RT-FORMATA-PERCENTUAL)
019300*----------------------------------------------------------------*
019400 01  WSS-FMT-AREAS.
019500     03  WSS-FMT-VALOR           PIC S9(013)V99 COMP-3
019600                                                      VALUE ZERO.
019700     03  WSS-FMT-ABS             PIC S9(013)V99 COMP-3
019800                                                      VALUE ZERO.
019900     03  WSS-FMT-DIV             PIC S9(009)V9(004) COMP-3
020000                                                      VALUE ZERO.
020100     03  WSS-FMT-SINAL           PIC  X(001)         VALUE SPACE.
020200     03  WSS-FMT-EDITADO-2D      PIC Z(009)9.99.
020300     03  WSS-FMT-EDITADO-1D      PIC Z(009)9.9.
020400     03  WSS-FMT-SAIDA           PIC  X(040)         VALUE SPACES.
020500*
020600     03  WSS-PCT-FRACAO          PIC S9(003)V9(004) COMP-3
020700                                                      VALUE ZERO.
020800     03  WSS-PCT-VALOR           PIC S9(005)V9    COMP-3
020900                                                      VALUE ZERO.
021000     03  WSS-PCT-EDITADO         PIC Z(005)9.9.
021100     03  WSS-PCT-SAIDA           PIC  X(020)         VALUE SPACES.
021200*
021300     03  WSS-CNT-EDITADO         PIC Z(006)9.
021400     03  WSS-LEN-MOEDA           PIC S9(004)  COMP    VALUE ZERO.
021500*
021600*----------------------------------------------------------------*
021700*    LINHA DE RATIO (METRICA 3) - CAMPOS EDITADOS DISTINTOS
021800*    PARA MONTAGEM EM UM UNICO STRING
021900*----------------------------------------------------------------*
022000 01  WSS-RATIO-LINHA.
022100     03  WSS-RL-ABERTOS          PIC Z(006)9.
022200     03  WSS-RL-FECHADOS         PIC Z(006)9.
022300     03  WSS-RL-GANHOS           PIC Z(006)9.
022400     03  WSS-RL-RATIO            PIC Z(004)9.99.
022500*
022600*----------------------------------------------------------------*
022700*    LINHAS DE MOEDA (METRICAS 4 E 7) - UMA AREA POR VALOR
022800*    MONETARIO, C/ TAMANHO UTIL GRAVADO, PARA EVITAR QUE O
022900*    STRING FINAL PERCA O SUFIXO 'Cr'/'L'/'K' (QUE CONTEM UM
023000*    BRANCO) QUANDO DELIMITADO POR SPACE
023100*----------------------------------------------------------------*
023200 01  WSS-MOEDA-LINHA.
023300     03  WSS-ML-1                PIC  X(040)         VALUE SPACES.
023400     03  WSS-ML-1-LEN            PIC S9(004)  COMP    VALUE ZERO.
023500     03  WSS-ML-2                PIC  X(040)         VALUE SPACES.
023600     03  WSS-ML-2-LEN            PIC S9(004)  COMP    VALUE ZERO.
023700     03  WSS-ML-3                PIC  X(040)         VALUE SPACES.
023800     03  WSS-ML-3-LEN            PIC S9(004)  COMP    VALUE ZERO.
023900*
024000*----------------------------------------------------------------*
024100*    AREA PARA MONTAGEM DE LINHA DE METRICA/SUMARIO ANTES DE
024200*    GRAVAR NA TABELA DE SAIDA
024300*----------------------------------------------------------------*
024400 01  WSS-LINHA-SAIDA-AREA.
024500     03  WSS-LS-NOME             PIC  X(025)         VALUE SPACES.
024600     03  WSS-LS-VALOR            PIC  X(080)         VALUE SPACES.
024700     03  WSS-LS-DESCR            PIC  X(060)         VALUE SPACES.
024800     03  WSS-LS-TREND            PIC  X(006)         VALUE SPACES.
024900 01  WSS-LINHA-SAIDA-CHARS       REDEFINES WSS-LINHA-SAIDA-AREA.
025000     03  WSS-LS-CHAR             PIC  X(001)  OCCURS 171 TIMES.
025100*
025200*----------------------------------------------------------------*
025300 LINKAGE                         SECTION.
025400*----------------------------------------------------------------*
025500 COPY 'SUB-PRGS.CPY'             REPLACING ==::== BY ==LKS==.
025600*
025700 01  LKS-TAB-DEALS-LIMPOS.
025800     COPY 'CLN-DEAL.CPY'
025900          REPLACING ==01  TAB-CLEAN-DEAL.==
026000                  BY ==03  TAB-CLEAN-DEAL OCCURS 3000 TIMES
026100                         INDEXED BY IDX-DEAL.==.
026200*
026300 01  LKS-TAB-WKORDER-LIMPAS.
026400     COPY 'CLN-WKORDER.CPY'
026500          REPLACING ==01  TAB-CLEAN-WKORDER.==
026600                  BY ==03  TAB-CLEAN-WKORDER OCCURS 3000 TIMES
026700                         INDEXED BY IDX-WKORDER.==.
026800*
026900 01  LKS-TAB-AVISOS-QUALIDADE.
027000     COPY 'DQW-TABLE.CPY'
027100          REPLACING ==01  TAB-AVISO-QUALIDADE.==
027200                  BY ==03  TAB-AVISO-QUALIDADE OCCURS 10 TIMES
027300                         INDEXED BY IDX-AVISO.==.
027400*
027500 01  LKS-QTD-AVISOS               PIC S9(003)  COMP-3.
027600*
027700 01  LKS-FILTROS.
027800     03  LKS-FILTRO-SETOR         PIC  X(025).
027900     03  LKS-FILTRO-DATA-INI      PIC  9(008).
028000     03  LKS-FILTRO-DATA-FIM      PIC  9(008).
028100     03  LKS-MODO-EXECUCAO        PIC  X(001).
028200*
028300 01  LKS-TAB-SUMARIO.
028400     COPY 'MET-TABLE.CPY'
028500          REPLACING ==01  TAB-METRICA.==
028600                  BY ==03  TAB-SUMARIO OCCURS 10 TIMES
028700                         INDEXED BY IDX-SUMARIO.==.
028800 01  LKS-QTD-SUMARIO              PIC S9(003)  COMP-3.
028900*
029000 01  LKS-TAB-METRICAS.
029100     COPY 'MET-TABLE.CPY'
029200          REPLACING ==01  TAB-METRICA.==
029300                  BY ==03  TAB-METRICA OCCURS 200 TIMES
029400                         INDEXED BY IDX-METRICA.==.
029500 01  LKS-QTD-METRICAS             PIC S9(003)  COMP-3.
029600*================================================================*
029700 PROCEDURE                       DIVISION USING LKS-PARM
029800                                         LKS-TAB-DEALS-LIMPOS
029900                                         LKS-TAB-WKORDER-LIMPAS
030000                                         LKS-TAB-AVISOS-QUALIDADE
030100                                         LKS-QTD-AVISOS
030200                                         LKS-FILTROS
030300                                         LKS-TAB-SUMARIO
030400                                         LKS-QTD-SUMARIO
030500                                         LKS-TAB-METRICAS
030600                                         LKS-QTD-METRICAS.
030700*================================================================*
030800 RT-PRINCIPAL                    SECTION.
030900     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZAR-EXIT
031000     PERFORM RT-APLICA-FILTROS   THRU RT-APLICA-FILTROS-EXIT
031100     PERFORM RT-METRICA-01       THRU RT-METRICA-01-EXIT
031200     PERFORM RT-ACUM-WO-04-TOTAIS THRU RT-ACUM-WO-04-TOTAIS-EXIT
031300     IF LKS-MODO-EXECUCAO = 'L'
031400         PERFORM RT-METRICA-03   THRU RT-METRICA-03-EXIT
031500         PERFORM RT-METRICA-04A  THRU RT-METRICA-04A-EXIT
031600         PERFORM RT-METRICA-04B  THRU RT-METRICA-04B-EXIT
031700         PERFORM RT-METRICA-02   THRU RT-METRICA-02-EXIT
031800         PERFORM RT-METRICA-05   THRU RT-METRICA-05-EXIT
031900         PERFORM RT-METRICA-07   THRU RT-METRICA-07-EXIT
032000     ELSE
032100         PERFORM RT-METRICA-04B  THRU RT-METRICA-04B-EXIT
032200         PERFORM RT-METRICA-04A  THRU RT-METRICA-04A-EXIT
032300         PERFORM RT-METRICA-03   THRU RT-METRICA-03-EXIT
032400     END-IF
032500     PERFORM RT-CALCULA-SUMARIO  THRU RT-CALCULA-SUMARIO-EXIT
032600     PERFORM RT-FINALIZAR        THRU RT-FINALIZAR-EXIT
032700     GOBACK.
032800*----------------------------------------------------------------*
032900*    RT-INICIALIZAR
033000*----------------------------------------------------------------*
033100 RT-INICIALIZAR                  SECTION.
033200     MOVE '00'                    TO LKS-RETORNO
033300     MOVE ZERO                    TO LKS-QTD-SUMARIO
033400                                      LKS-QTD-METRICAS
033500     MOVE LKS-FILTRO-SETOR         TO WSS-SETOR-FILTRO-MIN
033600     INSPECT WSS-SETOR-FILTRO-MIN CONVERTING
033700             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
033800          TO 'abcdefghijklmnopqrstuvwxyz'
033900     MOVE 'N'                      TO WSS-FILTRO-SETOR-ATIVO
034000     IF LKS-FILTRO-SETOR NOT = SPACES
034100         MOVE 'S'                  TO WSS-FILTRO-SETOR-ATIVO
034200     END-IF
034300     MOVE 'N'                      TO WSS-FILTRO-DATA-ATIVO
034400     IF LKS-FILTRO-DATA-INI NOT = ZERO
034500        OR LKS-FILTRO-DATA-FIM NOT = ZERO
034600         MOVE 'S'                  TO WSS-FILTRO-DATA-ATIVO
034700     END-IF
034800     INITIALIZE WSS-ACUMULADORES
034900                WSS-ESTATISTICAS
035000                LKS-TAB-SUMARIO
035100                LKS-TAB-METRICAS.
035200 RT-INICIALIZAR-EXIT.
035300     EXIT.
035400*----------------------------------------------------------------*
035500*    RT-APLICA-FILTROS - CALCULA UMA UNICA VEZ O FLAG S/N DE
035600*    CADA DEAL/WORK-ORDER (SETOR CONTEM O FILTRO, DATA DENTRO DA
035700*    FAIXA), CONSULTADO POR TODAS AS METRICAS A SEGUIR
035800*    19.08.2003  AMB  CH-0278 - INCLUIDA
035900*----------------------------------------------------------------*
036000 RT-APLICA-FILTROS               SECTION.
036100     PERFORM RT-FILTRA-UM-DEAL    THRU RT-FILTRA-UM-DEAL-EXIT
036200         VARYING IDX-DEAL FROM 1 BY 1
036300         UNTIL IDX-DEAL > LKS-QTD-LIDOS-RD
036400     PERFORM RT-FILTRA-UMA-WO     THRU RT-FILTRA-UMA-WO-EXIT
036500         VARYING IDX-WKORDER FROM 1 BY 1
036600         UNTIL IDX-WKORDER > LKS-QTD-LIDOS-RW.
036700 RT-APLICA-FILTROS-EXIT.
036800     EXIT.
036900*----------------------------------------------------------------*
037000 RT-FILTRA-UM-DEAL               SECTION.
037100     MOVE 'S'                      TO WSS-DEAL-PASSA-FILTRO
037200                                                      (IDX-DEAL)
037300     IF WSS-FILTRO-SETOR-ATIVO = 'S'
037400         MOVE CD-SECTOR (IDX-DEAL) TO WSS-TXT-BASE
037500         MOVE WSS-SETOR-FILTRO-MIN TO WSS-TXT-SUB
037600         PERFORM RT-TESTA-CONTIDO  THRU RT-TESTA-CONTIDO-EXIT
037700         IF WSS-CONTEM-FLAG NOT = 'S'
037800             MOVE 'N'               TO WSS-DEAL-PASSA-FILTRO
037900                                                      (IDX-DEAL)
038000         END-IF
038100     END-IF
038200     IF WSS-FILTRO-DATA-ATIVO = 'S'
038300         IF CD-CREATED-DATE (IDX-DEAL) = ZERO
038400             MOVE 'N'               TO WSS-DEAL-PASSA-FILTRO
038500                                                      (IDX-DEAL)
038600         ELSE
038700             IF CD-CREATED-DATE (IDX-DEAL) < LKS-FILTRO-DATA-INI
038800              OR CD-CREATED-DATE (IDX-DEAL) > LKS-FILTRO-DATA-FIM
038900                 MOVE 'N'           TO WSS-DEAL-PASSA-FILTRO
039000                                                      (IDX-DEAL)
039100             END-IF
039200         END-IF
039300     END-IF.
039400 RT-FILTRA-UM-DEAL-EXIT.
039500     EXIT.
039600*----------------------------------------------------------------*
039700 RT-FILTRA-UMA-WO                SECTION.
039800     MOVE 'S'                      TO WSS-WO-PASSA-FILTRO
039900                                                   (IDX-WKORDER)
040000     IF WSS-FILTRO-SETOR-ATIVO = 'S'
040100         MOVE CW-SECTOR (IDX-WKORDER) TO WSS-TXT-BASE
040200         MOVE WSS-SETOR-FILTRO-MIN TO WSS-TXT-SUB
040300         PERFORM RT-TESTA-CONTIDO  THRU RT-TESTA-CONTIDO-EXIT
040400         IF WSS-CONTEM-FLAG NOT = 'S'
040500             MOVE 'N'               TO WSS-WO-PASSA-FILTRO
040600                                                   (IDX-WKORDER)
040700         END-IF
040800     END-IF
040900     IF WSS-FILTRO-DATA-ATIVO = 'S'
041000         IF CW-INVOICE-DATE (IDX-WKORDER) = ZERO
041100             MOVE 'N'               TO WSS-WO-PASSA-FILTRO
041200                                                   (IDX-WKORDER)
041300         ELSE
041400             IF CW-INVOICE-DATE (IDX-WKORDER) <
041500                                       LKS-FILTRO-DATA-INI
041600              OR CW-INVOICE-DATE (IDX-WKORDER) >
041700                                       LKS-FILTRO-DATA-FIM
041800                 MOVE 'N'           TO WSS-WO-PASSA-FILTRO
041900                                                   (IDX-WKORDER)
042000             END-IF
042100         END-IF
042200     END-IF.
042300 RT-FILTRA-UMA-WO-EXIT.
042400     EXIT.
042500*----------------------------------------------------------------*
042600*    RT-TESTA-CONTIDO - WSS-TXT-BASE CONTEM WSS-TXT-SUB ? (JA
042700*    EM MINUSCULAS PELA LIMPEZA DE PT004001 - SEM NOVA CONVERSAO)
042800*----------------------------------------------------------------*
042900 RT-TESTA-CONTIDO                SECTION.
043000     MOVE 'N'                      TO WSS-CONTEM-FLAG
043100     IF WSS-TXT-SUB = SPACES
043200         MOVE 'S'                  TO WSS-CONTEM-FLAG
043300         GO TO RT-TESTA-CONTIDO-EXIT
043400     END-IF
043500     PERFORM RT-ACHA-LEN-SUB      THRU RT-ACHA-LEN-SUB-EXIT
043600         VARYING WSS-IDX-1 FROM 25 BY -1
043700         UNTIL WSS-IDX-1 = 0
043800            OR WSS-TXT-SUB-CHAR (WSS-IDX-1) NOT = SPACE
043900     MOVE WSS-IDX-1                 TO WSS-LEN-SUB
044000     IF WSS-LEN-SUB = ZERO
044100         GO TO RT-TESTA-CONTIDO-EXIT
044200     END-IF
044300     PERFORM RT-COMPARA-SETOR      THRU RT-COMPARA-SETOR-EXIT
044400         VARYING WSS-IDX-2 FROM 1 BY 1
044500         UNTIL WSS-IDX-2 > (26 - WSS-LEN-SUB)
044600            OR WSS-CONTEM-FLAG = 'S'.
044700 RT-TESTA-CONTIDO-EXIT.
044800     EXIT.
044900*----------------------------------------------------------------*
045000 RT-ACHA-LEN-SUB                 SECTION.
045100     CONTINUE.
045200 RT-ACHA-LEN-SUB-EXIT.
045300     EXIT.
045400*----------------------------------------------------------------*
045500 RT-COMPARA-SETOR                SECTION.
045600     IF WSS-TXT-BASE (WSS-IDX-2 : WSS-LEN-SUB) =
045700        WSS-TXT-SUB (1 : WSS-LEN-SUB)
045800         MOVE 'S'                  TO WSS-CONTEM-FLAG
045900     END-IF.
046000 RT-COMPARA-SETOR-EXIT.
046100     EXIT.
046200*----------------------------------------------------------------*
046300*    RT-METRICA-01 - PIPELINE TOTAL (DEALS ABERTOS, C/ FILTRO)
046400*    14.03.2002  AMB  CH-0242 - "FECHADO" = STATUS CONTEM CLOSED/
046500*                       WON/LOST/COMPLETED/REJECTED; BRANCO=ABERTO
046600*----------------------------------------------------------------*
046700 RT-METRICA-01                   SECTION.
046800     PERFORM RT-ACUM-DEAL-01      THRU RT-ACUM-DEAL-01-EXIT
046900         VARYING IDX-DEAL FROM 1 BY 1
047000         UNTIL IDX-DEAL > LKS-QTD-LIDOS-RD
047100*
047200     MOVE WSS-TOT-PIPELINE-ABTO    TO WSS-FMT-VALOR
047300     PERFORM RT-FORMATA-MOEDA     THRU RT-FORMATA-MOEDA-EXIT
047400     MOVE 'TOTAL-PIPELINE-VALUE'   TO WSS-LS-NOME
047500     MOVE WSS-FMT-SAIDA            TO WSS-LS-VALOR
047600     MOVE 'Open pipeline value (excludes closed deals)'
047700                                   TO WSS-LS-DESCR
047800     MOVE SPACES                   TO WSS-LS-TREND
047900     PERFORM RT-GRAVA-METRICA     THRU RT-GRAVA-METRICA-EXIT.
048000 RT-METRICA-01-EXIT.
048100     EXIT.
048200*----------------------------------------------------------------*
048300 RT-ACUM-DEAL-01                 SECTION.
048400     IF WSS-DEAL-PASSA-FILTRO (IDX-DEAL) NOT = 'S'
048500         GO TO RT-ACUM-DEAL-01-EXIT
048600     END-IF
048700     ADD 1                         TO WSS-QTD-TOTAL-DEAL
048800     IF CD-VALUE-FLAG (IDX-DEAL) = 'Y'
048900         ADD 1                     TO WSS-EST-DEALS-VALOR
049000     END-IF
049100     IF CD-SECTOR (IDX-DEAL) NOT = SPACES
049200         ADD 1                     TO WSS-EST-DEALS-SETOR
049300     END-IF
049400     PERFORM RT-TESTA-STATUS-DEAL THRU RT-TESTA-STATUS-DEAL-EXIT
049500     IF WSS-STATUS-FECHADO = 'S'
049600         ADD 1                     TO WSS-QTD-FECHADOS
049700         IF WSS-STATUS-GANHO = 'S'
049800             ADD 1                 TO WSS-QTD-GANHOS
049900         END-IF
050000     ELSE
050100         ADD 1                     TO WSS-QTD-ABERTOS
050200         ADD CD-DEAL-VALUE (IDX-DEAL)
050300                                   TO WSS-TOT-PIPELINE-ABTO
050400     END-IF.
050500 RT-ACUM-DEAL-01-EXIT.
050600     EXIT.
050700*----------------------------------------------------------------*
050800*    RT-TESTA-STATUS-DEAL
050900*    14.03.2002  AMB  CH-0242 - BRANCO = ABERTO (NAO FECHADO)
051000*    10.08.2026  RSF  CH-0311 - STATUS "CONTEM", NAO MAIS SO
051100*                  PREFIXO (REAPROVEITA RT-TESTA-CONTIDO, IGUAL
051200*                  AO FILTRO DE SETOR)
051300*----------------------------------------------------------------*
051400 RT-TESTA-STATUS-DEAL            SECTION.
051500     MOVE 'N'                      TO WSS-STATUS-FECHADO
051600     MOVE 'N'                      TO WSS-STATUS-GANHO
051700     IF CD-STATUS (IDX-DEAL) = SPACES
051800         GO TO RT-TESTA-STATUS-DEAL-EXIT
051900     END-IF
052000*
052100     MOVE CD-STATUS (IDX-DEAL)     TO WSS-STATUS-MAIUSC
052200     INSPECT WSS-STATUS-MAIUSC CONVERTING
052300             'abcdefghijklmnopqrstuvwxyz'
052400          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
052500     MOVE WSS-STATUS-MAIUSC        TO WSS-TXT-BASE
052600*
052700     MOVE 'CLOSED'                  TO WSS-TXT-SUB
052800     PERFORM RT-TESTA-CONTIDO       THRU RT-TESTA-CONTIDO-EXIT
052900     IF WSS-CONTEM-FLAG = 'S'
053000         MOVE 'S'                  TO WSS-STATUS-FECHADO
053100     END-IF
053200*
053300     MOVE 'WON'                     TO WSS-TXT-SUB
053400     PERFORM RT-TESTA-CONTIDO       THRU RT-TESTA-CONTIDO-EXIT
053500     IF WSS-CONTEM-FLAG = 'S'
053600         MOVE 'S'                  TO WSS-STATUS-FECHADO
053700         MOVE 'S'                  TO WSS-STATUS-GANHO
053800     END-IF
053900*
054000     MOVE 'LOST'                    TO WSS-TXT-SUB
054100     PERFORM RT-TESTA-CONTIDO       THRU RT-TESTA-CONTIDO-EXIT
054200     IF WSS-CONTEM-FLAG = 'S'
054300         MOVE 'S'                  TO WSS-STATUS-FECHADO
054400     END-IF
054500*
054600     MOVE 'COMPLETED'               TO WSS-TXT-SUB
054700     PERFORM RT-TESTA-CONTIDO       THRU RT-TESTA-CONTIDO-EXIT
054800     IF WSS-CONTEM-FLAG = 'S'
054900         MOVE 'S'                  TO WSS-STATUS-FECHADO
055000         MOVE 'S'                  TO WSS-STATUS-GANHO
055100     END-IF
055200*
055300     MOVE 'REJECTED'                TO WSS-TXT-SUB
055400     PERFORM RT-TESTA-CONTIDO       THRU RT-TESTA-CONTIDO-EXIT
055500     IF WSS-CONTEM-FLAG = 'S'
055600         MOVE 'S'                  TO WSS-STATUS-FECHADO
055700     END-IF.
055800 RT-TESTA-STATUS-DEAL-EXIT.
055900     EXIT.
056000*----------------------------------------------------------------*
056100*    RT-METRICA-02 - PIPELINE POR SETOR (TODOS OS DEALS, SEM
056200*    FILTRO DE STATUS, APENAS SETOR/PERIODO)
056300*----------------------------------------------------------------*
056400 RT-METRICA-02                   SECTION.
056500     MOVE ZERO                    TO WSS-QTD-SETORES
056600     INITIALIZE WSS-TAB-ACUM-SETOR
056700     PERFORM RT-ACUM-DEAL-02      THRU RT-ACUM-DEAL-02-EXIT
056800         VARYING IDX-DEAL FROM 1 BY 1
056900         UNTIL IDX-DEAL > LKS-QTD-LIDOS-RD
057000     PERFORM RT-ORDENA-SETORES    THRU RT-ORDENA-SETORES-EXIT
057100     MOVE 'PIPELINE-BY-SECTOR'     TO WSS-LS-NOME
057200     MOVE 'Open and closed pipeline value accumulated by sector'
057300                                   TO WSS-LS-DESCR
057400     PERFORM RT-IMPRIME-SETORES   THRU RT-IMPRIME-SETORES-EXIT.
057500 RT-METRICA-02-EXIT.
057600     EXIT.
057700*----------------------------------------------------------------*
057800 RT-ACUM-DEAL-02                 SECTION.
057900     IF WSS-DEAL-PASSA-FILTRO (IDX-DEAL) NOT = 'S'
058000         GO TO RT-ACUM-DEAL-02-EXIT
058100     END-IF
058200     MOVE CD-SECTOR (IDX-DEAL)     TO WSS-AS-SETOR
058300     MOVE CD-DEAL-VALUE (IDX-DEAL) TO WSS-AS-VALOR
058400     PERFORM RT-ACUMULA-SETOR     THRU RT-ACUMULA-SETOR-EXIT.
058500 RT-ACUM-DEAL-02-EXIT.
058600     EXIT.
058700*----------------------------------------------------------------*
058800*    RT-ACUMULA-SETOR
058900*    02.09.2002  AMB  CH-0256 - PROCURA O SETOR NA TABELA; SE NAO
059000*                       ACHAR, ABRE NOVA LINHA; SETOR EM BRANCO
059100*                       VAI PARA O GRUPO 'unknown'
059200*----------------------------------------------------------------*
059300 RT-ACUMULA-SETOR                SECTION.
059400     IF WSS-AS-SETOR = SPACES
059500         MOVE 'unknown'             TO WSS-AS-SETOR
059600     END-IF
059700     MOVE 'N'                       TO WSS-ACHOU-FLAG
059800     PERFORM RT-PROCURA-SETOR      THRU RT-PROCURA-SETOR-EXIT
059900         VARYING WSS-IDX-1 FROM 1 BY 1
060000         UNTIL WSS-IDX-1 > WSS-QTD-SETORES
060100            OR WSS-ACHOU-FLAG = 'S'
060200     IF WSS-ACHOU-FLAG = 'S'
060300         ADD WSS-AS-VALOR           TO WSS-SA-VALOR (WSS-IDX-1)
060400     ELSE
060500         ADD 1                      TO WSS-QTD-SETORES
060600         SET IDX-SETOR              TO WSS-QTD-SETORES
060700         MOVE WSS-AS-SETOR          TO WSS-SA-SETOR (IDX-SETOR)
060800         MOVE WSS-AS-VALOR          TO WSS-SA-VALOR (IDX-SETOR)
060900     END-IF.
061000 RT-ACUMULA-SETOR-EXIT.
061100     EXIT.
061200*----------------------------------------------------------------*
061300 RT-PROCURA-SETOR                SECTION.
061400     IF WSS-SA-SETOR (WSS-IDX-1) = WSS-AS-SETOR
061500         MOVE 'S'                   TO WSS-ACHOU-FLAG
061600     END-IF.
061700 RT-PROCURA-SETOR-EXIT.
061800     EXIT.
061900*----------------------------------------------------------------*
062000*    RT-ORDENA-SETORES - SELECAO, DESCRESCENTE POR VALOR (SEM
062100*    USO DE SORT - VOLUME PEQUENO, TABELA EM WORKING)
062200*----------------------------------------------------------------*
062300 RT-ORDENA-SETORES               SECTION.
062400     IF WSS-QTD-SETORES < 2
062500         GO TO RT-ORDENA-SETORES-EXIT
062600     END-IF
062700     PERFORM RT-ORDENA-LINHA       THRU RT-ORDENA-LINHA-EXIT
062800         VARYING WSS-IDX-1 FROM 1 BY 1
062900         UNTIL WSS-IDX-1 > WSS-QTD-SETORES.
063000 RT-ORDENA-SETORES-EXIT.
063100     EXIT.
063200*----------------------------------------------------------------*
063300 RT-ORDENA-LINHA                 SECTION.
063400     PERFORM RT-ORDENA-COMPARA    THRU RT-ORDENA-COMPARA-EXIT
063500         VARYING WSS-IDX-2 FROM WSS-IDX-1 BY 1
063600         UNTIL WSS-IDX-2 > WSS-QTD-SETORES.
063700 RT-ORDENA-LINHA-EXIT.
063800     EXIT.
063900*----------------------------------------------------------------*
064000 RT-ORDENA-COMPARA               SECTION.
064100     IF WSS-SA-VALOR (WSS-IDX-2) > WSS-SA-VALOR (WSS-IDX-1)
064200         PERFORM RT-TROCA-SETORES THRU RT-TROCA-SETORES-EXIT
064300     END-IF.
064400 RT-ORDENA-COMPARA-EXIT.
064500     EXIT.
064600*----------------------------------------------------------------*
064700 RT-TROCA-SETORES                SECTION.
064800     MOVE WSS-SA-SETOR (WSS-IDX-1) TO WSS-SA-TEMP-SETOR
064900     MOVE WSS-SA-VALOR (WSS-IDX-1) TO WSS-SA-TEMP-VALOR
065000     MOVE WSS-SA-SETOR (WSS-IDX-2) TO WSS-SA-SETOR (WSS-IDX-1)
065100     MOVE WSS-SA-VALOR (WSS-IDX-2) TO WSS-SA-VALOR (WSS-IDX-1)
065200     MOVE WSS-SA-TEMP-SETOR        TO WSS-SA-SETOR (WSS-IDX-2)
065300     MOVE WSS-SA-TEMP-VALOR        TO WSS-SA-VALOR (WSS-IDX-2).
065400 RT-TROCA-SETORES-EXIT.
065500     EXIT.
065600*----------------------------------------------------------------*
065700*    RT-IMPRIME-SETORES - GRAVA A LINHA-TITULO E UMA LINHA POR
065800*    SETOR (JA ORDENADO) NA TABELA DE METRICAS; A LINHA DE SETOR
065900*    SAI COM MS-DESCRIPTION EM BRANCO - MARCA PARA O PT004903
066000*    SABER QUE DEVE INDENTAR ESSA LINHA NO RELATORIO
066100*----------------------------------------------------------------*
066200 RT-IMPRIME-SETORES              SECTION.
066300     MOVE SPACES                    TO WSS-LS-VALOR
066400                                        WSS-LS-TREND
066500     PERFORM RT-GRAVA-METRICA      THRU RT-GRAVA-METRICA-EXIT
066600     PERFORM RT-IMPRIME-UM-SETOR   THRU RT-IMPRIME-UM-SETOR-EXIT
066700         VARYING IDX-SETOR FROM 1 BY 1
066800         UNTIL IDX-SETOR > WSS-QTD-SETORES.
066900 RT-IMPRIME-SETORES-EXIT.
067000     EXIT.
067100*----------------------------------------------------------------*
067200 RT-IMPRIME-UM-SETOR             SECTION.
067300     MOVE WSS-SA-VALOR (IDX-SETOR) TO WSS-FMT-VALOR
067400     PERFORM RT-FORMATA-MOEDA     THRU RT-FORMATA-MOEDA-EXIT
067500     MOVE SPACES                    TO WSS-LS-VALOR
067600     STRING WSS-SA-SETOR (IDX-SETOR) DELIMITED BY SPACE
067700            ': '                    DELIMITED BY SIZE
067800            WSS-FMT-SAIDA           DELIMITED BY SIZE
067900            INTO WSS-LS-VALOR
068000     MOVE WSS-SA-SETOR (IDX-SETOR)  TO WSS-LS-NOME
068100     MOVE SPACES                    TO WSS-LS-DESCR
068200                                        WSS-LS-TREND
068300     PERFORM RT-GRAVA-METRICA      THRU RT-GRAVA-METRICA-EXIT.
068400 RT-IMPRIME-UM-SETOR-EXIT.
068500     EXIT.
068600*----------------------------------------------------------------*
068700*    RT-METRICA-03 - DEAL RATIO (ABERTOS:FECHADOS)
068800*----------------------------------------------------------------*
068900 RT-METRICA-03                   SECTION.
069000     MOVE 'DEAL-RATIO'             TO WSS-LS-NOME
069100     MOVE 'Open vs closed deal ratio' TO WSS-LS-DESCR
069200     MOVE SPACES                   TO WSS-LS-TREND
069300*
069400     IF WSS-QTD-TOTAL-DEAL = ZERO
069500         MOVE 'No deals found'     TO WSS-LS-VALOR
069600     ELSE
069700         MOVE WSS-QTD-ABERTOS      TO WSS-RL-ABERTOS
069800         MOVE WSS-QTD-FECHADOS     TO WSS-RL-FECHADOS
069900         MOVE WSS-QTD-GANHOS       TO WSS-RL-GANHOS
070000         IF WSS-QTD-FECHADOS = ZERO
070100             STRING WSS-RL-ABERTOS DELIMITED BY SIZE
070200                    ' open : '      DELIMITED BY SIZE
070300                    WSS-RL-FECHADOS DELIMITED BY SIZE
070400                    ' closed (won: ' DELIMITED BY SIZE
070500                    WSS-RL-GANHOS   DELIMITED BY SIZE
070600                    ')'             DELIMITED BY SIZE
070700                    INTO WSS-LS-VALOR
070800         ELSE
070900             COMPUTE WSS-RATIO ROUNDED =
071000                 WSS-QTD-ABERTOS / WSS-QTD-FECHADOS
071100             MOVE WSS-RATIO         TO WSS-RL-RATIO
071200             STRING WSS-RL-ABERTOS  DELIMITED BY SIZE
071300                    ' open : '      DELIMITED BY SIZE
071400                    WSS-RL-FECHADOS DELIMITED BY SIZE
071500                    ' closed (won: ' DELIMITED BY SIZE
071600                    WSS-RL-GANHOS   DELIMITED BY SIZE
071700                    ') ratio '      DELIMITED BY SIZE
071800                    WSS-RL-RATIO    DELIMITED BY SIZE
071900                    ':1'            DELIMITED BY SIZE
072000                    INTO WSS-LS-VALOR
072100         END-IF
072200     END-IF
072300     PERFORM RT-GRAVA-METRICA     THRU RT-GRAVA-METRICA-EXIT.
072400 RT-METRICA-03-EXIT.
072500     EXIT.
072600*----------------------------------------------------------------*
072700*    RT-METRICA-04A - FATURADO X COBRADO (INVOICED-VS-COLLECTED)
072800*    10.08.2026  RSF  CH-0311 - SEPARADA DE EFICIENCIA DE COBRAN-
072900*                  CA (ERA UM SO PARAGRAFO) PARA PERMITIR A ORDEM
073000*                  DIFERENTE EXIGIDA PELA EXECUCAO GERAL
073100*----------------------------------------------------------------*
073200 RT-METRICA-04A                  SECTION.
073300     MOVE WSS-TOT-FATURADO         TO WSS-FMT-VALOR
073400     PERFORM RT-FORMATA-MOEDA     THRU RT-FORMATA-MOEDA-EXIT
073500     PERFORM RT-ACHA-LEN-MOEDA    THRU RT-ACHA-LEN-MOEDA-EXIT
073600     MOVE WSS-FMT-SAIDA            TO WSS-ML-1
073700     MOVE WSS-LEN-MOEDA            TO WSS-ML-1-LEN
073800*
073900     MOVE WSS-TOT-COBRADO          TO WSS-FMT-VALOR
074000     PERFORM RT-FORMATA-MOEDA     THRU RT-FORMATA-MOEDA-EXIT
074100     PERFORM RT-ACHA-LEN-MOEDA    THRU RT-ACHA-LEN-MOEDA-EXIT
074200     MOVE WSS-FMT-SAIDA            TO WSS-ML-2
074300     MOVE WSS-LEN-MOEDA            TO WSS-ML-2-LEN
074400*
074500     COMPUTE WSS-FMT-VALOR = WSS-TOT-FATURADO - WSS-TOT-COBRADO
074600     PERFORM RT-FORMATA-MOEDA     THRU RT-FORMATA-MOEDA-EXIT
074700     MOVE WSS-FMT-SAIDA            TO WSS-ML-3
074800*
074900     STRING 'Invoiced: '          DELIMITED BY SIZE
075000            WSS-ML-1 (1 : WSS-ML-1-LEN) DELIMITED BY SIZE
075100            ' | Collected: '       DELIMITED BY SIZE
075200            WSS-ML-2 (1 : WSS-ML-2-LEN) DELIMITED BY SIZE
075300            ' | Outstanding: '     DELIMITED BY SIZE
075400            WSS-ML-3                DELIMITED BY SIZE
075500            INTO WSS-LS-VALOR
075600*
075700     MOVE 'INVOICED-VS-COLLECTED'  TO WSS-LS-NOME
075800     MOVE 'Invoiced vs collected amounts, with outstanding'
075900                                   TO WSS-LS-DESCR
076000     MOVE SPACES                   TO WSS-LS-TREND
076100     PERFORM RT-GRAVA-METRICA     THRU RT-GRAVA-METRICA-EXIT.
076200 RT-METRICA-04A-EXIT.
076300     EXIT.
076400*----------------------------------------------------------------*
076500*    RT-METRICA-04B - EFICIENCIA DE COBRANCA (COLLECTION-
076600*    EFFICIENCY)
076700*    10.08.2026  RSF  CH-0311 - SEPARADA DE FATURADO X COBRADO
076800*                  (ERA UM SO PARAGRAFO) PARA PERMITIR A ORDEM
076900*                  DIFERENTE EXIGIDA PELA EXECUCAO GERAL
077000*----------------------------------------------------------------*
077100 RT-METRICA-04B                  SECTION.
077200     IF WSS-TOT-FATURADO = ZERO
077300         MOVE ZERO                 TO WSS-EFICIENCIA
077400     ELSE
077500         COMPUTE WSS-EFICIENCIA ROUNDED =
077600             WSS-TOT-COBRADO / WSS-TOT-FATURADO
077700     END-IF
077800     MOVE WSS-EFICIENCIA           TO WSS-PCT-FRACAO
077900     PERFORM RT-FORMATA-PERCENTUAL THRU RT-FORMATA-PERCENTUAL-EXIT
078000     MOVE 'COLLECTION-EFFICIENCY'  TO WSS-LS-NOME
078100     MOVE WSS-PCT-SAIDA            TO WSS-LS-VALOR
078200     MOVE 'Collected as a percentage of invoiced amount'
078300                                   TO WSS-LS-DESCR
078400     IF WSS-EFICIENCIA >= 0.9000
078500         MOVE 'STABLE'             TO WSS-LS-TREND
078600     ELSE
078700         IF WSS-EFICIENCIA >= 0.7000
078800             MOVE 'DOWN'           TO WSS-LS-TREND
078900         ELSE
079000             MOVE SPACES           TO WSS-LS-TREND
079100         END-IF
079200     END-IF
079300     PERFORM RT-GRAVA-METRICA     THRU RT-GRAVA-METRICA-EXIT.
079400 RT-METRICA-04B-EXIT.
079500     EXIT.
079600*----------------------------------------------------------------*
079700*    RT-ACUM-WO-04-TOTAIS - DISPARA O LACO DE ACUMULACAO SOBRE AS
079800*    WORK-ORDERS UMA UNICA VEZ, ANTES DE RT-METRICA-04A E
079900*    RT-METRICA-04B, INDEPENDENTE DA ORDEM DE EXIBICAO
080000*    10.08.2026  RSF  CH-0311 - NOVO, PARA PERMITIR ORDEM DIFE-
080100*                  RENTE NA EXECUCAO GERAL
080200*----------------------------------------------------------------*
080300 RT-ACUM-WO-04-TOTAIS            SECTION.
080400     PERFORM RT-ACUM-WO-04        THRU RT-ACUM-WO-04-EXIT
080500         VARYING IDX-WKORDER FROM 1 BY 1
080600         UNTIL IDX-WKORDER > LKS-QTD-LIDOS-RW.
080700 RT-ACUM-WO-04-TOTAIS-EXIT.
080800     EXIT.
080900*----------------------------------------------------------------*
081000 RT-ACUM-WO-04                   SECTION.
081100     IF WSS-WO-PASSA-FILTRO (IDX-WKORDER) NOT = 'S'
081200         GO TO RT-ACUM-WO-04-EXIT
081300     END-IF
081400     ADD CW-INVOICED-AMT (IDX-WKORDER)  TO WSS-TOT-FATURADO
081500     ADD CW-COLLECTED-AMT (IDX-WKORDER) TO WSS-TOT-COBRADO
081600     IF CW-INV-FLAG (IDX-WKORDER) = 'Y'
081700         ADD 1                     TO WSS-EST-WORK-FAT
081800     END-IF
081900     IF CW-COL-FLAG (IDX-WKORDER) = 'Y'
082000         ADD 1                     TO WSS-EST-WORK-COB
082100     END-IF.
082200 RT-ACUM-WO-04-EXIT.
082300     EXIT.
082400*----------------------------------------------------------------*
082500*    RT-METRICA-05 - RECEITA POR SETOR (WORK-ORDERS, FILTRO DE
082600*    DATA NA DATA DE FATURA)
082700*----------------------------------------------------------------*
082800 RT-METRICA-05                   SECTION.
082900     MOVE ZERO                    TO WSS-QTD-SETORES
083000     INITIALIZE WSS-TAB-ACUM-SETOR
083100     PERFORM RT-ACUM-WO-05        THRU RT-ACUM-WO-05-EXIT
083200         VARYING IDX-WKORDER FROM 1 BY 1
083300         UNTIL IDX-WKORDER > LKS-QTD-LIDOS-RW
083400     PERFORM RT-ORDENA-SETORES    THRU RT-ORDENA-SETORES-EXIT
083500     MOVE 'REVENUE-BY-SECTOR'      TO WSS-LS-NOME
083600     MOVE 'Invoiced revenue accumulated by sector'
083700                                   TO WSS-LS-DESCR
083800     PERFORM RT-IMPRIME-SETORES   THRU RT-IMPRIME-SETORES-EXIT.
083900 RT-METRICA-05-EXIT.
084000     EXIT.
084100*----------------------------------------------------------------*
084200 RT-ACUM-WO-05                   SECTION.
084300     IF WSS-WO-PASSA-FILTRO (IDX-WKORDER) NOT = 'S'
084400         GO TO RT-ACUM-WO-05-EXIT
084500     END-IF
084600     MOVE CW-SECTOR (IDX-WKORDER)       TO WSS-AS-SETOR
084700     MOVE CW-INVOICED-AMT (IDX-WKORDER) TO WSS-AS-VALOR
084800     PERFORM RT-ACUMULA-SETOR     THRU RT-ACUMULA-SETOR-EXIT.
084900 RT-ACUM-WO-05-EXIT.
085000     EXIT.
085100*----------------------------------------------------------------*
085200*    RT-METRICA-07 - PIPELINE X RECEITA (CONVERSAO)
085300*    PIPELINE = TODOS OS DEALS (ABERTOS+FECHADOS), C/ FILTRO
085400*    RECEITA = TOTAL FATURADO DAS WORK-ORDERS, C/ FILTRO
085500*----------------------------------------------------------------*
085600 RT-METRICA-07                   SECTION.
085700     MOVE ZERO                     TO WSS-TOT-PIPELINE-TODOS
085800     PERFORM RT-ACUM-DEAL-07       THRU RT-ACUM-DEAL-07-EXIT
085900         VARYING IDX-DEAL FROM 1 BY 1
086000         UNTIL IDX-DEAL > LKS-QTD-LIDOS-RD
086100     MOVE WSS-TOT-FATURADO         TO WSS-TOT-RECEITA
086200*
086300     IF WSS-TOT-PIPELINE-TODOS = ZERO
086400         MOVE ZERO                 TO WSS-CONVERSAO
086500     ELSE
086600         COMPUTE WSS-CONVERSAO ROUNDED =
086700             WSS-TOT-RECEITA / WSS-TOT-PIPELINE-TODOS
086800     END-IF
086900*
087000     MOVE WSS-TOT-PIPELINE-TODOS   TO WSS-FMT-VALOR
087100     PERFORM RT-FORMATA-MOEDA     THRU RT-FORMATA-MOEDA-EXIT
087200     PERFORM RT-ACHA-LEN-MOEDA    THRU RT-ACHA-LEN-MOEDA-EXIT
087300     MOVE WSS-FMT-SAIDA            TO WSS-ML-1
087400     MOVE WSS-LEN-MOEDA            TO WSS-ML-1-LEN
087500*
087600     MOVE WSS-TOT-RECEITA          TO WSS-FMT-VALOR
087700     PERFORM RT-FORMATA-MOEDA     THRU RT-FORMATA-MOEDA-EXIT
087800     PERFORM RT-ACHA-LEN-MOEDA    THRU RT-ACHA-LEN-MOEDA-EXIT
087900     MOVE WSS-FMT-SAIDA            TO WSS-ML-2
088000     MOVE WSS-LEN-MOEDA            TO WSS-ML-2-LEN
088100*
088200     MOVE WSS-CONVERSAO            TO WSS-PCT-FRACAO
088300     PERFORM RT-FORMATA-PERCENTUAL THRU RT-FORMATA-PERCENTUAL-EXIT
088400*
088500     STRING 'Pipeline: '           DELIMITED BY SIZE
088600            WSS-ML-1 (1 : WSS-ML-1-LEN) DELIMITED BY SIZE
088700            ' | Revenue: '         DELIMITED BY SIZE
088800            WSS-ML-2 (1 : WSS-ML-2-LEN) DELIMITED BY SIZE
088900            ' | Conversion: '      DELIMITED BY SIZE
089000            WSS-PCT-SAIDA           DELIMITED BY SPACE
089100            INTO WSS-LS-VALOR
089200*
089300     MOVE 'PIPELINE-VS-REVENUE'    TO WSS-LS-NOME
089400     MOVE 'Executed revenue as a share of total deal pipeline'
089500                                   TO WSS-LS-DESCR
089600     MOVE SPACES                   TO WSS-LS-TREND
089700     PERFORM RT-GRAVA-METRICA     THRU RT-GRAVA-METRICA-EXIT.
089800 RT-METRICA-07-EXIT.
089900     EXIT.
090000*----------------------------------------------------------------*
090100 RT-ACUM-DEAL-07                 SECTION.
090200     IF WSS-DEAL-PASSA-FILTRO (IDX-DEAL) = 'S'
090300         ADD CD-DEAL-VALUE (IDX-DEAL) TO WSS-TOT-PIPELINE-TODOS
090400     END-IF.
090500 RT-ACUM-DEAL-07-EXIT.
090600     EXIT.
090700*----------------------------------------------------------------*
090800*    RT-FORMATA-MOEDA
090900*    02.09.2002  AMB  CH-0256 - Rs. NO LUGAR DO SIMBOLO RUPIA;
091000*                       CR/L/K CONFORME FAIXA DE VALOR
091100*----------------------------------------------------------------*
091200 RT-FORMATA-MOEDA                SECTION.
091300     MOVE SPACE                    TO WSS-FMT-SINAL
091400     IF WSS-FMT-VALOR < 0
091500         MOVE '-'                  TO WSS-FMT-SINAL
091600         COMPUTE WSS-FMT-ABS = WSS-FMT-VALOR * -1
091700     ELSE
091800         MOVE WSS-FMT-VALOR        TO WSS-FMT-ABS
091900     END-IF
092000*
092100     IF WSS-FMT-ABS >= 10000000
092200         COMPUTE WSS-FMT-DIV ROUNDED = WSS-FMT-ABS / 10000000
092300         MOVE WSS-FMT-DIV          TO WSS-FMT-EDITADO-2D
092400         STRING 'Rs.'              DELIMITED BY SIZE
092500                WSS-FMT-SINAL       DELIMITED BY SIZE
092600                WSS-FMT-EDITADO-2D  DELIMITED BY SIZE
092700                ' Cr'              DELIMITED BY SIZE
092800                INTO WSS-FMT-SAIDA
092900     ELSE
093000         IF WSS-FMT-ABS >= 100000
093100             COMPUTE WSS-FMT-DIV ROUNDED = WSS-FMT-ABS / 100000
093200             MOVE WSS-FMT-DIV      TO WSS-FMT-EDITADO-2D
093300             STRING 'Rs.'          DELIMITED BY SIZE
093400                    WSS-FMT-SINAL   DELIMITED BY SIZE
093500                    WSS-FMT-EDITADO-2D DELIMITED BY SIZE
093600                    ' L'           DELIMITED BY SIZE
093700                    INTO WSS-FMT-SAIDA
093800         ELSE
093900             IF WSS-FMT-ABS >= 1000
094000                 COMPUTE WSS-FMT-DIV ROUNDED =
094100                     WSS-FMT-ABS / 1000
094200                 MOVE WSS-FMT-DIV  TO WSS-FMT-EDITADO-1D
094300                 STRING 'Rs.'      DELIMITED BY SIZE
094400                        WSS-FMT-SINAL DELIMITED BY SIZE
094500                        WSS-FMT-EDITADO-1D DELIMITED BY SIZE
094600                        'K'        DELIMITED BY SIZE
094700                        INTO WSS-FMT-SAIDA
094800             ELSE
094900                 MOVE WSS-FMT-ABS  TO WSS-FMT-EDITADO-2D
095000                 STRING 'Rs.'      DELIMITED BY SIZE
095100                        WSS-FMT-SINAL DELIMITED BY SIZE
095200                        WSS-FMT-EDITADO-2D DELIMITED BY SIZE
095300                        INTO WSS-FMT-SAIDA
095400             END-IF
095500         END-IF
095600     END-IF.
095700 RT-FORMATA-MOEDA-EXIT.
095800     EXIT.
095900*----------------------------------------------------------------*
096000*    RT-ACHA-LEN-MOEDA - TAMANHO UTIL DE WSS-FMT-SAIDA (SEM OS
096100*    BRANCOS FINAIS) - O SUFIXO 'Cr'/'L'/'K' TEM UM BRANCO
096200*    EMBUTIDO, POR ISSO O STRING QUE MONTA AS LINHAS COMPOSTAS
096300*    NAO PODE SER DELIMITADO POR SPACE
096400*----------------------------------------------------------------*
096500 RT-ACHA-LEN-MOEDA               SECTION.
096600     PERFORM RT-ACHA-LEN-MOEDA-CORPO
096700         THRU RT-ACHA-LEN-MOEDA-CORPO-EXIT
096800         VARYING WSS-LEN-MOEDA FROM 40 BY -1
096900         UNTIL WSS-LEN-MOEDA = 0
097000            OR WSS-FMT-SAIDA (WSS-LEN-MOEDA : 1) NOT = SPACE.
097100 RT-ACHA-LEN-MOEDA-EXIT.
097200     EXIT.
097300*----------------------------------------------------------------*
097400 RT-ACHA-LEN-MOEDA-CORPO         SECTION.
097500     CONTINUE.
097600 RT-ACHA-LEN-MOEDA-CORPO-EXIT.
097700     EXIT.
097800*----------------------------------------------------------------*
097900*    RT-FORMATA-PERCENTUAL
098000*----------------------------------------------------------------*
098100 RT-FORMATA-PERCENTUAL           SECTION.
098200     COMPUTE WSS-PCT-VALOR ROUNDED = WSS-PCT-FRACAO * 100
098300     MOVE WSS-PCT-VALOR             TO WSS-PCT-EDITADO
098400     STRING WSS-PCT-EDITADO        DELIMITED BY SIZE
098500            '%'                     DELIMITED BY SIZE
098600            INTO WSS-PCT-SAIDA.
098700 RT-FORMATA-PERCENTUAL-EXIT.
098800     EXIT.
098900*----------------------------------------------------------------*
099000*    RT-GRAVA-METRICA - EMPILHA A LINHA MONTADA EM
099100*    WSS-LINHA-SAIDA-AREA NA TABELA LKS-TAB-METRICAS
099200*----------------------------------------------------------------*
099300 RT-GRAVA-METRICA                SECTION.
099400     ADD 1                          TO LKS-QTD-METRICAS
099500     SET IDX-METRICA                TO LKS-QTD-METRICAS
099600     MOVE WSS-LS-NOME                TO MS-NAME (IDX-METRICA)
099700     MOVE WSS-LS-VALOR               TO
099800                                 MS-FORMATTED-VALUE (IDX-METRICA)
099900     MOVE WSS-LS-DESCR               TO
100000                                 MS-DESCRIPTION (IDX-METRICA)
100100     MOVE WSS-LS-TREND               TO MS-TREND (IDX-METRICA).
100200 RT-GRAVA-METRICA-EXIT.
100300     EXIT.
100400*----------------------------------------------------------------*
100500*    RT-CALCULA-SUMARIO
100600*    11.09.2006  RSF  CH-0312 - GRAVA AS SETE LINHAS DE
100700*                       ESTATISTICAS-RESUMO NA TABELA PROPRIA
100800*----------------------------------------------------------------*
100900 RT-CALCULA-SUMARIO              SECTION.
101000     MOVE LKS-QTD-LIDOS-RD          TO WSS-CNT-EDITADO
101100     MOVE 'TOTAL-DEALS'             TO WSS-LS-NOME
101200     MOVE WSS-CNT-EDITADO           TO WSS-LS-VALOR
101300     MOVE 'Total deal records read' TO WSS-LS-DESCR
101400     MOVE SPACES                    TO WSS-LS-TREND
101500     PERFORM RT-GRAVA-SUMARIO      THRU RT-GRAVA-SUMARIO-EXIT
101600*
101700     MOVE LKS-QTD-LIDOS-RW          TO WSS-CNT-EDITADO
101800     MOVE 'TOTAL-WORK-ORDERS'       TO WSS-LS-NOME
101900     MOVE WSS-CNT-EDITADO           TO WSS-LS-VALOR
102000     MOVE 'Total work-order records read' TO WSS-LS-DESCR
102100     PERFORM RT-GRAVA-SUMARIO      THRU RT-GRAVA-SUMARIO-EXIT
102200*
102300     MOVE WSS-EST-DEALS-VALOR       TO WSS-CNT-EDITADO
102400     MOVE 'DEALS-WITH-VALUE'        TO WSS-LS-NOME
102500     MOVE WSS-CNT-EDITADO           TO WSS-LS-VALOR
102600     MOVE 'Deals with a parsed value' TO WSS-LS-DESCR
102700     PERFORM RT-GRAVA-SUMARIO      THRU RT-GRAVA-SUMARIO-EXIT
102800*
102900     MOVE WSS-EST-DEALS-SETOR       TO WSS-CNT-EDITADO
103000     MOVE 'DEALS-WITH-SECTOR'       TO WSS-LS-NOME
103100     MOVE WSS-CNT-EDITADO           TO WSS-LS-VALOR
103200     MOVE 'Deals with a standardized sector' TO WSS-LS-DESCR
103300     PERFORM RT-GRAVA-SUMARIO      THRU RT-GRAVA-SUMARIO-EXIT
103400*
103500     MOVE WSS-EST-WORK-FAT          TO WSS-CNT-EDITADO
103600     MOVE 'WORK-ORDERS-INVOICED'    TO WSS-LS-NOME
103700     MOVE WSS-CNT-EDITADO           TO WSS-LS-VALOR
103800     MOVE 'Work orders with invoiced amount' TO WSS-LS-DESCR
103900     PERFORM RT-GRAVA-SUMARIO      THRU RT-GRAVA-SUMARIO-EXIT
104000*
104100     MOVE WSS-EST-WORK-COB          TO WSS-CNT-EDITADO
104200     MOVE 'WORK-ORDERS-COLLECTED'   TO WSS-LS-NOME
104300     MOVE WSS-CNT-EDITADO           TO WSS-LS-VALOR
104400     MOVE 'Work orders with collected amount' TO WSS-LS-DESCR
104500     PERFORM RT-GRAVA-SUMARIO      THRU RT-GRAVA-SUMARIO-EXIT
104600*
104700     MOVE LKS-QTD-AVISOS            TO WSS-CNT-EDITADO
104800     MOVE 'DATA-QUALITY-WARNINGS'   TO WSS-LS-NOME
104900     MOVE WSS-CNT-EDITADO           TO WSS-LS-VALOR
105000     MOVE 'Distinct data-quality warnings raised' TO WSS-LS-DESCR
105100     PERFORM RT-GRAVA-SUMARIO      THRU RT-GRAVA-SUMARIO-EXIT.
105200 RT-CALCULA-SUMARIO-EXIT.
105300     EXIT.
105400*----------------------------------------------------------------*
105500 RT-GRAVA-SUMARIO                SECTION.
105600     ADD 1                          TO LKS-QTD-SUMARIO
105700     SET IDX-SUMARIO                TO LKS-QTD-SUMARIO
105800     MOVE WSS-LS-NOME                TO MS-NAME (IDX-SUMARIO)
105900     MOVE WSS-LS-VALOR               TO
106000                                MS-FORMATTED-VALUE (IDX-SUMARIO)
106100     MOVE WSS-LS-DESCR               TO
106200                                MS-DESCRIPTION (IDX-SUMARIO)
106300     MOVE WSS-LS-TREND               TO MS-TREND (IDX-SUMARIO).
106400 RT-GRAVA-SUMARIO-EXIT.
106500     EXIT.
106600*----------------------------------------------------------------*
106700*    RT-FINALIZAR
106800*----------------------------------------------------------------*
106900 RT-FINALIZAR                    SECTION.
107000     CONTINUE.
107100 RT-FINALIZAR-EXIT.
107200     EXIT.
