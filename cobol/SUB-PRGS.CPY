000100*----------------------------------------------------------------*
000200*    COPY    : SUB-PRGS.CPY                                      *
000300*    FUNCAO  : Area de comunicacao padrao entre o programa       *
000400*              principal do batch PT004000 e os subprogramas     *
000500*              PT004001/PT004002/PT004003/PT004900/PT004903.     *
000600*              Replace ==::== pelo prefixo do campo (WSS, SBP,   *
000700*              LKS) conforme o ponto de uso.                     *
000800*----------------------------------------------------------------*
000900*    08.06.1988  AMB  ..... VERSAO 01 - LEIAUTE ORIGINAL CLI/VEN *
001000*    19.11.1998  AMB  CH-0118 - VIRADA DO SECULO: ANO C/ 4 DIGI- *
001100*                       TOS, ACRESCIDO ::-QTD-LIDOS P/ BATCH     *
001200*    14.03.2002  AMB  CH-0241 - REUSO NO BATCH PT004000 (METRICAS)*
001300*----------------------------------------------------------------*
001400 01  ::-PARM.
001500     03  FILLER                  PIC S9(004)         COMP.
001600     03  ::-RETORNO              PIC  X(002).
001700     03  ::-MENSAGEM             PIC  X(050).
001800     03  ::-QTD-LIDOS-RD         PIC S9(007)         COMP-3.
001900     03  ::-QTD-LIDOS-RW         PIC S9(007)         COMP-3.
002000     03  FILLER                  PIC  X(010).
