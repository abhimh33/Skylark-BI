000100*----------------------------------------------------------------*
000200*    COPY    : DQW-TABLE.CPY                                     *
000300*    FUNCAO  : Leiaute de um aviso tecnico de qualidade de dados *
000400*              (saida da limpeza PT004001, entrada do formatador *
000500*              executivo PT004003).                             *
000600*----------------------------------------------------------------*
000700*    14.03.2002  AMB  CH-0241 - VERSAO 01                        *
000800*----------------------------------------------------------------*
000900 01  TAB-AVISO-QUALIDADE.
001000     03  DQ-FIELD                PIC  X(020).
001100     03  DQ-ISSUE                PIC  X(060).
001200     03  DQ-AFFECTED-COUNT       PIC  9(005).
001300     03  DQ-SEVERITY             PIC  X(007).
001400     03  FILLER                  PIC  X(004).
