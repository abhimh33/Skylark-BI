000100*----------------------------------------------------------------*
000200*    COPY    : EXW-TABLE.CPY                                     *
000300*    FUNCAO  : Leiaute de um aviso ja traduzido para a           *
000400*              diretoria (saida do formatador executivo          *
000500*              PT004003, entrada do relatorio PT004903).         *
000600*----------------------------------------------------------------*
000700*    14.03.2002  AMB  CH-0241 - VERSAO 01                        *
000800*----------------------------------------------------------------*
000900 01  TAB-AVISO-EXECUTIVO.
001000     03  EW-FIELD                PIC  X(020).
001100     03  EW-ISSUE                PIC  X(120).
001200     03  EW-AFFECTED-COUNT       PIC  9(005).
001300     03  EW-PCT                  PIC  9(003).
001400     03  EW-SEVERITY             PIC  X(007).
001500     03  FILLER                  PIC  X(005).
