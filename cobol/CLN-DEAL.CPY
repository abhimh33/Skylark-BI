000100*----------------------------------------------------------------*
000200*    COPY    : CLN-DEAL.CPY                                      *
000300*    FUNCAO  : Leiaute do registro de negocio ja normalizado     *
000400*              (saida da rotina de limpeza PT004001), mantido    *
000500*              em tabela na WORKING de PT004001/PT004002.        *
000600*----------------------------------------------------------------*
000700*    14.03.2002  AMB  CH-0241 - VERSAO 01                        *
000800*    11.02.2003  AMB  CH-0266 - CD-PROB-FLAG ACRESCIDO (PIPELINE *
000900*                       PONDERADO FICOU PARA FASE 2, MAS O FLAG  *
001000*                       JA SAI PRONTO DA LIMPEZA)                *
001100*----------------------------------------------------------------*
001200 01  TAB-CLEAN-DEAL.
001300     03  CD-ID                   PIC  X(010).
001400     03  CD-NAME                 PIC  X(030).
001500     03  CD-SECTOR               PIC  X(025).
001600     03  CD-DEAL-VALUE           PIC S9(013)V99      COMP-3.
001700     03  CD-VALUE-FLAG           PIC  X(001).
001750         88 VALORFLAG               VALUE 'S' 's' 'N' 'n'.
001800     03  CD-STATUS               PIC  X(015).
001900     03  CD-CLOSE-DATE           PIC  9(008).
002000     03  CD-CREATED-DATE         PIC  9(008).
002100     03  CD-OWNER                PIC  X(010).
002200     03  CD-PROBABILITY         PIC S9(001)V9(004)   COMP-3.
002300     03  CD-PROB-FLAG            PIC  X(001).
002350         88 PROBFLAG                VALUE 'S' 's' 'N' 'n'.
002400     03  FILLER                  PIC  X(006).
