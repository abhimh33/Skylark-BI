000100*================================================================*
000200 IDENTIFICATION                  DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                     PT004900.
000500 AUTHOR.                         AmarildoMB.
000600 INSTALLATION.                   COOPBOOKS-TI.
000700 DATE-WRITTEN.                   12 SET 1989.
000800 DATE-COMPILED.
000900 SECURITY.                       USO INTERNO COOPBOOKS - NAO
001000                                  DISTRIBUIR FORA DA DIRETORIA.
001100*----------------------------------------------------------------*
001200*REMARKS.
001300*     *----------------------------------------------------------*
001400*     *#NOME     : PT004900 ---> PADRONIZA CAMPOS DE NEGOCIO     *
001500*     *----------------------------------------------------------*
001600*     *#TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
001700*     *----------------------------------------------------------*
001800*     *#ANALISTA : AMARILDO MBORGES                              *
001900*     *----------------------------------------------------------*
002000*     *#FUNCAO   : UTILITARIO CHAMADO POR PT004001 PARA           *
002100*     *            PADRONIZAR UM CAMPO BRUTO DE TEXTO LIVRE -     *
002200*     *            SETOR, VALOR NUMERICO, DATA OU PROBABILIDADE - *
002300*     *            CONFORME O CODIGO DE FUNCAO RECEBIDO NA        *
002400*     *            LINKAGE.                                      *
002500*     *----------------------------------------------------------*
002600*     * VERSAO 01    -    Amarildo M Borges      -    12.09.1989 *
002700*     *----------------------------------------------------------*
002800*----------------------------------------------------------------*
002900*    HISTORICO DE ALTERACOES
003000*----------------------------------------------------------------*
003100*    12.09.1989  AMB  CH-0241 - VERSAO 01 - PADRONIZACAO DE       *
003200*                       SETOR (TABELA DE ALIAS) E VALOR NUMERICO *
003300*----------------------------------------------------------------*
003400*    21.01.1991  AMB  CH-0247 - ACRESCIDA FUNCAO 'DATA' (PARSE   *
003500*                       DE DATA EM MULTIPLOS FORMATOS)           *
003600*----------------------------------------------------------------*
003700*    08.07.1993  AMB  CH-0252 - ACRESCIDA FUNCAO 'PROB' (LABEL   *
003800*                       HIGH/MEDIUM/LOW -> FRACAO DE FECHAMENTO) *
003900*----------------------------------------------------------------*
004000*    19.11.1998  RSF  CH-0258 - VIRADA DO SECULO: RT-PARSE-DATA   *
004100*                       REVISTO PARA NAO ACEITAR ANO DE 2 DIGI-  *
004200*                       TOS; SAIDA SEMPRE COM SECULO COMPLETO    *
004300*----------------------------------------------------------------*
004400*    14.03.2002  AMB  CH-0241 - TABELA DE ALIAS AMPLIADA DE 40    *
004500*                       PARA 69 SETORES A PEDIDO DO COMERCIAL     *
004600*----------------------------------------------------------------*
004700*    05.05.2004  JPT  CH-0293 - CORRIGIDO ARREDONDAMENTO DE       *
004800*                       PERCENTUAL NA FUNCAO 'NUMR' (CASA DAS    *
004900*                       CENTENAS ESTOURAVA O CAMPO DE SAIDA)     *
005000*----------------------------------------------------------------*
005100*    11.09.2006  RSF  CH-0311 - FUNCAO 'NUMR' REVISTA: SEPARADOR *
005200*                       DE MILHAR/DECIMAL PASSA A SEGUIR A ORDEM *
005300*                       DE VIRGULA/PONTO (FORMATO EUROPEU X       *
005400*                       AMERICANO) E ACRESCIDA NOTACAO CIENTIFICA*
005500*----------------------------------------------------------------*
005600*    03.04.2009  AMB  CH-0329 - FUNCAO 'DATA' PASSA A ACEITAR O   *
005700*                       FORMATO AAAA/MM/DD E OS LITERAIS NULL,    *
005800*                       NONE, N/A E '-' COMO AUSENCIA DE VALOR   *
005900*----------------------------------------------------------------*
006000*    14.10.2011  JPT  CH-0340 - FUNCAO 'PROB' CORRIGIDA: LABEL   *
006100*                       SEM DIGITO NAO PODE MAIS CAIR NA REGRA    *
006200*                       NUMERICA E VIRAR PROBABILIDADE ZERO      *
006300*----------------------------------------------------------------*
006400*    30.08.2013  RSF  CH-0351 - FUNCAO 'SETR' CORRIGIDA: SETOR    *
006500*                       SEM ALIAS NAO CAI MAIS EM 'OUTROS' - SAI  *
006600*                       NO PROPRIO TEXTO NORMALIZADO; AREAS DE    *
006700*                       TRABALHO AMPLIADAS DE X(24) P/ X(25) P/   *
006800*                       NAO TRUNCAR O ULTIMO CARACTER DO SETOR    *
006850*----------------------------------------------------------------*
006860*    10.08.2026  RSF  CH-0362 - FUNCAO 'PROB' CORRIGIDA: ENTRADA  *
006870*                       EM BRANCO NAO SINALIZAVA LKS-FLAG-VALIDO  *
006880*                       = 'N' (FICAVA 'S' DO RT-INICIALIZAR),     *
006890*                       GRAVANDO PROBABILIDADE 0,5 COMO SE FOSSE  *
006895*                       INFORMADA; AGORA SEGUE O MESMO PADRAO DAS*
006896*                       DEMAIS FUNCOES DE PARSE                  *
006897*    10.08.2026  AMB  CH-0363 - FUNCAO 'NUMR' CORRIGIDA: TEXTO    *
006898*                       SEM NENHUM DIGITO (EX.: 'N/A', 'TBD') NAO*
006899*                       GERA MAIS VALOR 0,00 SILENCIOSO          *
006900*----------------------------------------------------------------*
007000*================================================================*
007100 ENVIRONMENT                     DIVISION.
007200*================================================================*
007300 CONFIGURATION                   SECTION.
007400*----------------------------------------------------------------*
007500 SPECIAL-NAMES.
007600     CLASS WSS-CLASSE-ALFA       IS 'A' THRU 'Z' 'a' THRU 'z'
007700     CLASS WSS-CLASSE-NUMERICA   IS '0' THRU '9'.
008000*
008100*================================================================*
008200 DATA                            DIVISION.
008300*================================================================*
008400 WORKING-STORAGE                 SECTION.
008500*----------------------------------------------------------------*
008600 77  FILLER                      PIC  X(032)         VALUE
008700     'III  WORKING STORAGE SECTION III'.
008800*
008900*----------------------------------------------------------------*
009000*    VARIAVEIS - INDICES E AUXILIARES DE VARREDURA DE TEXTO
009100*----------------------------------------------------------------*
009200 01  WSS-AUXILIARES.
009300     03  WSS-POS-IN              PIC  9(002)  COMP.
009400     03  WSS-POS-OUT             PIC  9(002)  COMP.
009500     03  WSS-POS-BUSCA           PIC  9(002)  COMP.
009600     03  WSS-IDX-ALIAS           PIC  9(002)  COMP.
009700     03  WSS-LEN-A               PIC  9(002)  COMP.
009800     03  WSS-LEN-B               PIC  9(002)  COMP.
009900     03  WSS-CHAR-ATUAL          PIC  X(001).
010000     03  WSS-ESPACO-ANTERIOR     PIC  X(001)  VALUE 'N'.
010050         88 ESPANTER                VALUE 'S' 's' 'N' 'n'.
010100     03  WSS-ACHOU               PIC  X(001)  VALUE 'N'.
010150         88 ACHOU                   VALUE 'S' 's' 'N' 'n'.
010200     03  WSS-CONTIDO             PIC  X(001)  VALUE 'N'.
010250         88 CONTIDO                 VALUE 'S' 's' 'N' 'n'.
010300     03  WSS-QTD-VIRGULA         PIC  9(002)  COMP.
010400     03  WSS-QTD-PONTO           PIC  9(002)  COMP.
010450     03  WSS-QTD-DIGITOS         PIC  9(002)  COMP.
010500     03  WSS-POS-1-VIRGULA       PIC  9(002)  COMP.
010600     03  WSS-POS-1-PONTO         PIC  9(002)  COMP.
010700     03  WSS-FLAG-PERCENTUAL     PIC  X(001)  VALUE 'N'.
010750         88 PERCFLAG                VALUE 'S' 's' 'N' 'n'.
010800     03  WSS-FLAG-NEGATIVO       PIC  X(001)  VALUE 'N'.
010850         88 NEGFLAG                 VALUE 'S' 's' 'N' 'n'.
010900*
011000*----------------------------------------------------------------*
011100*    VARIAVEIS - PADRONIZACAO DE SETOR
011200*----------------------------------------------------------------*
011300 01  WSS-SETOR-WRK               PIC  X(025)  VALUE SPACES.
011400 01  WSS-SETOR-CHARS             REDEFINES WSS-SETOR-WRK.
011500     03  WSS-SETOR-CHAR          PIC  X(001)  OCCURS 25 TIMES.
011600*
011700 01  WSS-SETOR-NORM               PIC X(025)  VALUE SPACES.
011800 01  WSS-SETOR-UPPER               PIC X(025)  VALUE SPACES.
011900 01  WSS-SETOR-LOWER               PIC X(025)  VALUE SPACES.
012000 01  WSS-SETOR-FALLBACK            PIC X(025)  VALUE SPACES.
012100 01  WSS-SETOR-SLUG                PIC X(025)  VALUE SPACES.
012200*
012300*----------------------------------------------------------------*
012400*    TABELA DE ALIAS DE SETOR (TEXTO PADRONIZADO -> SLUG)
012500*    PRECEDENCIA: A PRIMEIRA ENTRADA QUE CASAR GANHA
012600*----------------------------------------------------------------*
012700 01  WSS-TAB-ALIAS-DADOS.
012800     03  F  PIC X(024) VALUE 'MINING                  '.
012900     03  F  PIC X(020) VALUE 'mining              '.
013000     03  F  PIC X(024) VALUE 'OIL GAS                 '.
013100     03  F  PIC X(020) VALUE 'oil_and_gas         '.
013200     03  F  PIC X(024) VALUE 'OIL AND GAS             '.
013300     03  F  PIC X(020) VALUE 'oil_and_gas         '.
013400     03  F  PIC X(024) VALUE 'OILGAS                  '.
013500     03  F  PIC X(020) VALUE 'oil_and_gas         '.
013600     03  F  PIC X(024) VALUE 'INFRASTRUCTURE          '.
013700     03  F  PIC X(020) VALUE 'infrastructure      '.
013800     03  F  PIC X(024) VALUE 'INFRA                   '.
013900     03  F  PIC X(020) VALUE 'infrastructure      '.
014000     03  F  PIC X(024) VALUE 'AGRICULTURE             '.
014100     03  F  PIC X(020) VALUE 'agriculture         '.
014200     03  F  PIC X(024) VALUE 'AGRI                    '.
014300     03  F  PIC X(020) VALUE 'agriculture         '.
014400     03  F  PIC X(024) VALUE 'FORESTRY                '.
014500     03  F  PIC X(020) VALUE 'forestry            '.
014600     03  F  PIC X(024) VALUE 'FOREST                  '.
014700     03  F  PIC X(020) VALUE 'forestry            '.
014800     03  F  PIC X(024) VALUE 'URBAN                   '.
014900     03  F  PIC X(020) VALUE 'urban_planning      '.
015000     03  F  PIC X(024) VALUE 'URBAN PLANNING          '.
015100     03  F  PIC X(020) VALUE 'urban_planning      '.
015200     03  F  PIC X(024) VALUE 'DEFENCE                 '.
015300     03  F  PIC X(020) VALUE 'defence             '.
015400     03  F  PIC X(024) VALUE 'DEFENSE                 '.
015500     03  F  PIC X(020) VALUE 'defence             '.
015600     03  F  PIC X(024) VALUE 'SOLAR                   '.
015700     03  F  PIC X(020) VALUE 'solar               '.
015800     03  F  PIC X(024) VALUE 'RENEWABLE               '.
015900     03  F  PIC X(020) VALUE 'renewable_energy    '.
016000     03  F  PIC X(024) VALUE 'RENEWABLES              '.
016100     03  F  PIC X(020) VALUE 'renewable_energy    '.
016200     03  F  PIC X(024) VALUE 'RENEWABLE ENERGY        '.
016300     03  F  PIC X(020) VALUE 'renewable_energy    '.
016400     03  F  PIC X(024) VALUE 'WATER                   '.
016500     03  F  PIC X(020) VALUE 'water               '.
016600     03  F  PIC X(024) VALUE 'HYDRO                   '.
016700     03  F  PIC X(020) VALUE 'water               '.
016800     03  F  PIC X(024) VALUE 'UTILITIES               '.
016900     03  F  PIC X(020) VALUE 'utilities           '.
017000     03  F  PIC X(024) VALUE 'TELECOM                 '.
017100     03  F  PIC X(020) VALUE 'telecommunications  '.
017200     03  F  PIC X(024) VALUE 'TELECOMMUNICATIONS      '.
017300     03  F  PIC X(020) VALUE 'telecommunications  '.
017400     03  F  PIC X(024) VALUE 'POWER                   '.
017500     03  F  PIC X(020) VALUE 'power               '.
017600     03  F  PIC X(024) VALUE 'RAILWAYS                '.
017700     03  F  PIC X(020) VALUE 'railways            '.
017800     03  F  PIC X(024) VALUE 'RAILWAY                 '.
017900     03  F  PIC X(020) VALUE 'railways            '.
018000     03  F  PIC X(024) VALUE 'ROAD                    '.
018100     03  F  PIC X(020) VALUE 'road                '.
018200     03  F  PIC X(024) VALUE 'ROADS                   '.
018300     03  F  PIC X(020) VALUE 'road                '.
018400     03  F  PIC X(024) VALUE 'CONSTRUCTION            '.
018500     03  F  PIC X(020) VALUE 'construction        '.
018600     03  F  PIC X(024) VALUE 'SURVEY                  '.
018700     03  F  PIC X(020) VALUE 'survey              '.
018800     03  F  PIC X(024) VALUE 'SURVEYING               '.
018900     03  F  PIC X(020) VALUE 'survey              '.
019000     03  F  PIC X(024) VALUE 'MAPPING                 '.
019100     03  F  PIC X(020) VALUE 'mapping             '.
019200     03  F  PIC X(024) VALUE 'GIS                     '.
019300     03  F  PIC X(020) VALUE 'gis                 '.
019400     03  F  PIC X(024) VALUE 'GEOSPATIAL              '.
019500     03  F  PIC X(020) VALUE 'geospatial          '.
019600     03  F  PIC X(024) VALUE 'TECH                    '.
019700     03  F  PIC X(020) VALUE 'technology          '.
019800     03  F  PIC X(024) VALUE 'IT                      '.
019900     03  F  PIC X(020) VALUE 'technology          '.
020000     03  F  PIC X(024) VALUE 'INFORMATION TECHNOLOGY  '.
020100     03  F  PIC X(020) VALUE 'technology          '.
020200     03  F  PIC X(024) VALUE 'SOFTWARE                '.
020300     03  F  PIC X(020) VALUE 'technology          '.
020400     03  F  PIC X(024) VALUE 'SAAS                    '.
020500     03  F  PIC X(020) VALUE 'technology          '.
020600     03  F  PIC X(024) VALUE 'FINTECH                 '.
020700     03  F  PIC X(020) VALUE 'financial_services  '.
020800     03  F  PIC X(024) VALUE 'FINANCE                 '.
020900     03  F  PIC X(020) VALUE 'financial_services  '.
021000     03  F  PIC X(024) VALUE 'BANKING                 '.
021100     03  F  PIC X(020) VALUE 'financial_services  '.
021200     03  F  PIC X(024) VALUE 'FINANCIAL               '.
021300     03  F  PIC X(020) VALUE 'financial_services  '.
021400     03  F  PIC X(024) VALUE 'HEALTH                  '.
021500     03  F  PIC X(020) VALUE 'healthcare          '.
021600     03  F  PIC X(024) VALUE 'MEDICAL                 '.
021700     03  F  PIC X(020) VALUE 'healthcare          '.
021800     03  F  PIC X(024) VALUE 'PHARMA                  '.
021900     03  F  PIC X(020) VALUE 'healthcare          '.
022000     03  F  PIC X(024) VALUE 'PHARMACEUTICAL          '.
022100     03  F  PIC X(020) VALUE 'healthcare          '.
022200     03  F  PIC X(024) VALUE 'BIOTECH                 '.
022300     03  F  PIC X(020) VALUE 'healthcare          '.
022400     03  F  PIC X(024) VALUE 'RETAIL                  '.
022500     03  F  PIC X(020) VALUE 'retail              '.
022600     03  F  PIC X(024) VALUE 'ECOMMERCE               '.
022700     03  F  PIC X(020) VALUE 'retail              '.
022800     03  F  PIC X(024) VALUE 'E-COMMERCE              '.
022900     03  F  PIC X(020) VALUE 'retail              '.
023000     03  F  PIC X(024) VALUE 'CONSUMER                '.
023100     03  F  PIC X(020) VALUE 'retail              '.
023200     03  F  PIC X(024) VALUE 'MANUFACTURING           '.
023300     03  F  PIC X(020) VALUE 'manufacturing       '.
023400     03  F  PIC X(024) VALUE 'INDUSTRIAL              '.
023500     03  F  PIC X(020) VALUE 'manufacturing       '.
023600     03  F  PIC X(024) VALUE 'REAL ESTATE             '.
023700     03  F  PIC X(020) VALUE 'real_estate         '.
023800     03  F  PIC X(024) VALUE 'REALESTATE              '.
023900     03  F  PIC X(020) VALUE 'real_estate         '.
024000     03  F  PIC X(024) VALUE 'PROPERTY                '.
024100     03  F  PIC X(020) VALUE 'real_estate         '.
024200     03  F  PIC X(024) VALUE 'ENERGY                  '.
024300     03  F  PIC X(020) VALUE 'energy              '.
024400     03  F  PIC X(024) VALUE 'EDUCATION               '.
024500     03  F  PIC X(020) VALUE 'education           '.
024600     03  F  PIC X(024) VALUE 'EDTECH                  '.
024700     03  F  PIC X(020) VALUE 'education           '.
024800     03  F  PIC X(024) VALUE 'MEDIA                   '.
024900     03  F  PIC X(020) VALUE 'media_entertainment '.
025000     03  F  PIC X(024) VALUE 'ENTERTAINMENT           '.
025100     03  F  PIC X(020) VALUE 'media_entertainment '.
025200     03  F  PIC X(024) VALUE 'TRANSPORTATION          '.
025300     03  F  PIC X(020) VALUE 'transportation      '.
025400     03  F  PIC X(024) VALUE 'LOGISTICS               '.
025500     03  F  PIC X(020) VALUE 'transportation      '.
025600     03  F  PIC X(024) VALUE 'GOVERNMENT              '.
025700     03  F  PIC X(020) VALUE 'government          '.
025800     03  F  PIC X(024) VALUE 'PUBLIC SECTOR           '.
025900     03  F  PIC X(020) VALUE 'government          '.
026000     03  F  PIC X(024) VALUE 'NONPROFIT               '.
026100     03  F  PIC X(020) VALUE 'nonprofit           '.
026200     03  F  PIC X(024) VALUE 'NON-PROFIT              '.
026300     03  F  PIC X(020) VALUE 'nonprofit           '.
026400     03  F  PIC X(024) VALUE 'NGO                     '.
026500     03  F  PIC X(020) VALUE 'nonprofit           '.
026600*
026700 01  WSS-TAB-ALIAS               REDEFINES WSS-TAB-ALIAS-DADOS.
026800     03  WSS-ALIAS-ENTRADA       OCCURS 69 TIMES.
026900         05  WSS-ALIAS-TEXTO     PIC  X(024).
027000         05  WSS-ALIAS-SLUG      PIC  X(020).
027100*
027200*----------------------------------------------------------------*
027300*    VARIAVEIS - PARSE DE VALOR NUMERICO EM TEXTO LIVRE
027400*----------------------------------------------------------------*
027500 01  WSS-NUM-WRK                 PIC  X(030)  VALUE SPACES.
027600 01  WSS-NUM-CHARS               REDEFINES WSS-NUM-WRK.
027700     03  WSS-NUM-CHAR            PIC  X(001)  OCCURS 30 TIMES.
027800*
027900 01  WSS-NUM-LIMPO               PIC  X(030)  VALUE SPACES.
028000 01  WSS-NUM-INTEIRO             PIC  X(015)  VALUE SPACES.
028100 01  WSS-NUM-DECIMAL             PIC  X(002)  VALUE SPACES.
028200 01  WSS-NUM-EXPOENTE            PIC  X(002)  VALUE '00'.
028300 01  WSS-NUM-FLAG-EXPO           PIC  X(001)  VALUE 'N'.
028350     88 EXPOFLAG                    VALUE 'S' 's' 'N' 'n'.
028400 01  WSS-NUM-MODO                PIC  X(001)  VALUE 'M'.
028500 01  WSS-NUM-EXP-SINAL           PIC  X(001)  VALUE SPACE.
028600 01  WSS-NUM-INT-9               PIC S9(013)  COMP-3  VALUE ZERO.
028700 01  WSS-NUM-DEC-9               PIC S9(002)  COMP-3  VALUE ZERO.
028800 01  WSS-NUM-EXP-9               PIC S9(002)  COMP   VALUE ZERO.
028900 01  WSS-NUM-EXP-ABS             PIC  9(002)  COMP   VALUE ZERO.
029000 01  WSS-NUM-EXP-IDX             PIC  9(002)  COMP   VALUE ZERO.
029100 01  WSS-NUM-LEN-TOTAL           PIC  9(002)  COMP   VALUE ZERO.
029200 01  WSS-POS-ULT-VIRGULA         PIC  9(002)  COMP   VALUE ZERO.
029300 01  WSS-POS-ULT-PONTO           PIC  9(002)  COMP   VALUE ZERO.
029400 01  WSS-POS-DECIMAL             PIC  9(002)  COMP   VALUE ZERO.
029500 01  WSS-NUM-RESULT              PIC S9(013)V99 COMP-3 VALUE ZERO.
029600 01  WSS-NUM-FATOR               PIC S9(013)V99 COMP-3 VALUE ZERO.
029700*
029800*----------------------------------------------------------------*
029900*    VARIAVEIS - PARSE DE DATA EM TEXTO LIVRE
030000*----------------------------------------------------------------*
030100 01  WSS-DATA-WRK                PIC  X(030)  VALUE SPACES.
030200 01  WSS-DATA-UPPER              PIC  X(030)  VALUE SPACES.
030300 01  WSS-DATA-DELIM              PIC  X(001)  VALUE SPACE.
030400 01  WSS-DATA-PARTE-1            PIC  X(004)  VALUE SPACES.
030500 01  WSS-DATA-PARTE-2            PIC  X(004)  VALUE SPACES.
030600 01  WSS-DATA-PARTE-3            PIC  X(004)  VALUE SPACES.
030700 01  WSS-DATA-TEMP-1             PIC  9(002)  COMP  VALUE ZERO.
030800 01  WSS-DATA-TEMP-2             PIC  9(002)  COMP  VALUE ZERO.
030900 01  WSS-DATA-PARTES.
031000     03  WSS-DATA-AAAA           PIC  9(004)  VALUE ZERO.
031100     03  WSS-DATA-MM             PIC  9(002)  VALUE ZERO.
031200     03  WSS-DATA-DD             PIC  9(002)  VALUE ZERO.
031300 01  WSS-DATA-NUM                REDEFINES WSS-DATA-PARTES
031400                                  PIC  9(008).
031500*
031600*----------------------------------------------------------------*
031700*    VARIAVEIS - PARSE DE PROBABILIDADE (LABEL OU NUMERO)
031800*----------------------------------------------------------------*
031900 01  WSS-PROB-WRK                PIC  X(030)  VALUE SPACES.
032000 01  WSS-PROB-RESULT             PIC S9(001)V9(004)  COMP-3
032100                                  VALUE ZERO.
032200*
032300*----------------------------------------------------------------*
032400*    LINKAGE SECTION - AREA DE PARAMETROS COM O CHAMADOR
032500*----------------------------------------------------------------*
032600 LINKAGE                         SECTION.
032700*
032800 COPY 'PARSE-PRM.CPY' REPLACING ==::== BY ==LKS==.
032900*================================================================*
033000 PROCEDURE                       DIVISION USING LKS-PARM-PARSE.
033100*================================================================*
033200 RT-PRINCIPAL                    SECTION.
033300     PERFORM RT-INICIALIZAR
033400     PERFORM RT-PROCESSAR
033500     PERFORM RT-FINALIZAR
033600     GOBACK.
033700*----------------------------------------------------------------*
033800 RT-INICIALIZAR                  SECTION.
033900*    14.03.2002  AMB  CH-0241 - INICIALIZACAO PADRAO DA AREA DE
034000*                       TRABALHO A CADA CHAMADA DO UTILITARIO
034100     MOVE 'OK'               TO LKS-RETORNO
034200     MOVE 'S'                TO LKS-FLAG-VALIDO
034300     MOVE SPACES             TO LKS-TEXTO-SAIDA
034400     MOVE ZERO               TO LKS-VALOR-NUMERICO
034500                                 LKS-VALOR-DATA
034600                                 LKS-VALOR-PROBABIL.
034700*----------------------------------------------------------------*
034800 RT-PROCESSAR                    SECTION.
034900     EVALUATE LKS-FUNCAO
035000         WHEN 'SETR'
035100             PERFORM RT-PADRONIZA-SETOR THRU
035200                     RT-PADRONIZA-SETOR-EXIT
035300         WHEN 'NUMR'
035400             PERFORM RT-PARSE-NUMERICO THRU
035500                     RT-PARSE-NUMERICO-EXIT
035600         WHEN 'DATA'
035700             PERFORM RT-PARSE-DATA THRU
035800                     RT-PARSE-DATA-EXIT
035900         WHEN 'PROB'
036000             PERFORM RT-PARSE-PROBABIL THRU
036100                     RT-PARSE-PROBABIL-EXIT
036200         WHEN OTHER
036300             MOVE 'ER'        TO LKS-RETORNO
036400             MOVE 'N'         TO LKS-FLAG-VALIDO
036500     END-EVALUATE.
036600*----------------------------------------------------------------*
036700*    RT-PADRONIZA-SETOR
036800*    21.01.1991  AMB  CH-0247 - ROTINA DE NORMALIZACAO DE TEXTO
036900*                       LIVRE PARA CASAMENTO COM A TABELA DE ALIAS
037000*----------------------------------------------------------------*
037100 RT-PADRONIZA-SETOR              SECTION.
037200     MOVE SPACES             TO WSS-SETOR-WRK WSS-SETOR-NORM
037300                                 WSS-SETOR-UPPER WSS-SETOR-SLUG
037400                                 WSS-SETOR-LOWER WSS-SETOR-FALLBACK
037500     MOVE LKS-TEXTO-ENTRADA  TO WSS-SETOR-WRK
037600     IF WSS-SETOR-WRK = SPACES
037700*    14.03.2002  AMB  CH-0241 - SETOR EM BRANCO NAO GANHA SLUG -
037800*                       FICA EM BRANCO MESMO (AUSENCIA DE SETOR)
037900         MOVE SPACES          TO WSS-SETOR-SLUG
038000         MOVE 'N'             TO LKS-FLAG-VALIDO
038100         GO TO RT-PADRONIZA-SETOR-EXIT
038200     END-IF
038300     MOVE ZERO               TO WSS-POS-IN WSS-POS-OUT
038400     MOVE 'S'                TO WSS-ESPACO-ANTERIOR
038500     PERFORM RT-NORMALIZA-CHAR THRU RT-NORMALIZA-CHAR-EXIT
038600         VARYING WSS-POS-IN FROM 1 BY 1 UNTIL WSS-POS-IN > 25
038700     MOVE WSS-SETOR-NORM      TO WSS-SETOR-UPPER
038800     INSPECT WSS-SETOR-UPPER CONVERTING
038900             'abcdefghijklmnopqrstuvwxyz'
039000          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
039100*
039200*    14.03.2002  AMB  CH-0241 - 1A PASSADA: CASAMENTO EXATO
039300     MOVE 'N'                 TO WSS-ACHOU
039400     PERFORM RT-CASA-EXATO THRU RT-CASA-EXATO-EXIT
039500         VARYING WSS-IDX-ALIAS FROM 1 BY 1
039600         UNTIL WSS-IDX-ALIAS > 69 OR WSS-ACHOU = 'S'
039700     IF WSS-ACHOU = 'S'
039800         GO TO RT-PADRONIZA-SETOR-EXIT
039900     END-IF
040000*
040100*    14.03.2002  AMB  CH-0241 - 2A PASSADA: CASAMENTO PARCIAL NOS
040200*                       DOIS SENTIDOS (ALIAS CONTIDO NO TEXTO OU
040300*                       TEXTO CONTIDO NO ALIAS) - VENCE A 1A
040400*                       ENTRADA DA TABELA QUE CASAR
040500     PERFORM RT-CASA-PARCIAL THRU RT-CASA-PARCIAL-EXIT
040600         VARYING WSS-IDX-ALIAS FROM 1 BY 1
040700         UNTIL WSS-IDX-ALIAS > 69 OR WSS-ACHOU = 'S'
040800     IF WSS-ACHOU = 'N'
040900*    11.09.2006  RSF  CH-0311 - SEM ALIAS: SLUG PASSA A SER O
041000*                       PROPRIO TEXTO NORMALIZADO EM MINUSCULAS
041100*                       COM UNDERSCORE NO LUGAR DO ESPACO (ANTES
041200*                       CAIA TUDO EM 'OUTROS', PERDENDO O TEXTO)
041300         PERFORM RT-MONTA-FALLBACK THRU RT-MONTA-FALLBACK-EXIT
041400     END-IF.
041500 RT-PADRONIZA-SETOR-EXIT.
041600     MOVE WSS-SETOR-SLUG      TO LKS-TEXTO-SAIDA.
041700*----------------------------------------------------------------*
041800*    RT-MONTA-FALLBACK
041900*    11.09.2006  RSF  CH-0311 - MONTA O SLUG QUANDO NENHUM ALIAS
042000*                       CASOU: MINUSCULAS, ESPACO VIRA UNDERSCORE
042100*----------------------------------------------------------------*
042200 RT-MONTA-FALLBACK               SECTION.
042300     MOVE WSS-SETOR-NORM      TO WSS-SETOR-LOWER
042400     INSPECT WSS-SETOR-LOWER CONVERTING
042500             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
042600          TO 'abcdefghijklmnopqrstuvwxyz'
042700     MOVE WSS-SETOR-LOWER     TO WSS-SETOR-FALLBACK
042800     PERFORM RT-SUBST-UNDERSCORE THRU RT-SUBST-UNDERSCORE-EXIT
042900         VARYING WSS-POS-IN FROM 1 BY 1
043000         UNTIL WSS-POS-IN > WSS-POS-OUT
043100     MOVE WSS-SETOR-FALLBACK  TO WSS-SETOR-SLUG.
043200 RT-MONTA-FALLBACK-EXIT.
043300     EXIT.
043400*----------------------------------------------------------------*
043500*    RT-SUBST-UNDERSCORE - CORPO DO LACO QUE TROCA CADA ESPACO
043600*    DO TEXTO NORMALIZADO (DENTRO DO COMPRIMENTO REAL) POR '_'
043700*----------------------------------------------------------------*
043800 RT-SUBST-UNDERSCORE             SECTION.
043900     IF WSS-SETOR-FALLBACK (WSS-POS-IN:1) = SPACE
044000         MOVE '_'             TO WSS-SETOR-FALLBACK (WSS-POS-IN:1)
044100     END-IF.
044200 RT-SUBST-UNDERSCORE-EXIT.
044300     EXIT.
044400*----------------------------------------------------------------*
044500*    RT-NORMALIZA-CHAR - CORPO DO LACO DE VARREDURA CARACTER A
044600*    CARACTER USADO POR RT-PADRONIZA-SETOR (COLAPSA ESPACOS,
044700*    HIFENS E UNDERSCORES; DESCARTA O QUE NAO FOR ALFANUMERICO)
044800*----------------------------------------------------------------*
044900 RT-NORMALIZA-CHAR               SECTION.
045000     MOVE WSS-SETOR-CHAR (WSS-POS-IN) TO WSS-CHAR-ATUAL
045100     IF WSS-CHAR-ATUAL = SPACE OR WSS-CHAR-ATUAL = '-'
045200                              OR WSS-CHAR-ATUAL = '_'
045300         IF WSS-ESPACO-ANTERIOR = 'N' AND WSS-POS-OUT < 25
045400             ADD 1             TO WSS-POS-OUT
045500             MOVE SPACE        TO
045600                 WSS-SETOR-NORM (WSS-POS-OUT:1)
045700         END-IF
045800         MOVE 'S'              TO WSS-ESPACO-ANTERIOR
045900     ELSE
046000         IF (WSS-CHAR-ATUAL IS WSS-CLASSE-ALFA OR
046100             WSS-CHAR-ATUAL IS WSS-CLASSE-NUMERICA)
046200                              AND WSS-POS-OUT < 25
046300             ADD 1             TO WSS-POS-OUT
046400             MOVE WSS-CHAR-ATUAL TO
046500                 WSS-SETOR-NORM (WSS-POS-OUT:1)
046600             MOVE 'N'          TO WSS-ESPACO-ANTERIOR
046700         END-IF
046800     END-IF.
046900 RT-NORMALIZA-CHAR-EXIT.
047000     EXIT.
047100*----------------------------------------------------------------*
047200*    RT-CASA-EXATO - CORPO DO LACO DE CASAMENTO EXATO CONTRA A
047300*    TABELA DE ALIAS DE SETOR
047400*----------------------------------------------------------------*
047500 RT-CASA-EXATO                   SECTION.
047600     IF WSS-SETOR-UPPER = WSS-ALIAS-TEXTO (WSS-IDX-ALIAS)
047700         MOVE WSS-ALIAS-SLUG (WSS-IDX-ALIAS) TO WSS-SETOR-SLUG
047800         MOVE 'S'              TO WSS-ACHOU
047900     END-IF.
048000 RT-CASA-EXATO-EXIT.
048100     EXIT.
048200*----------------------------------------------------------------*
048300*    RT-CASA-PARCIAL - CORPO DO LACO DE CASAMENTO PARCIAL (UM
048400*    TEXTO CONTIDO NO OUTRO, NOS DOIS SENTIDOS) CONTRA A TABELA
048500*----------------------------------------------------------------*
048600 RT-CASA-PARCIAL                 SECTION.
048700     IF WSS-ALIAS-TEXTO (WSS-IDX-ALIAS) NOT = SPACES
048800         PERFORM RT-TESTA-CONTIDO THRU RT-TESTA-CONTIDO-EXIT
048900         IF WSS-CONTIDO = 'S'
049000             MOVE WSS-ALIAS-SLUG (WSS-IDX-ALIAS)
049100                              TO WSS-SETOR-SLUG
049200             MOVE 'S'          TO WSS-ACHOU
049300         END-IF
049400     END-IF.
049500 RT-CASA-PARCIAL-EXIT.
049600     EXIT.
049700*----------------------------------------------------------------*
049800*    RT-TESTA-CONTIDO - TESTE DE SUBSTRING NOS DOIS SENTIDOS
049900*    ENTRE WSS-SETOR-UPPER E O ALIAS CORRENTE DA TABELA
050000*----------------------------------------------------------------*
050100 RT-TESTA-CONTIDO                SECTION.
050200     MOVE 'N'                 TO WSS-CONTIDO
050300     MOVE ZERO                TO WSS-LEN-A WSS-LEN-B
050400     INSPECT WSS-SETOR-UPPER TALLYING WSS-LEN-A
050500             FOR CHARACTERS BEFORE INITIAL SPACE
050600     INSPECT WSS-ALIAS-TEXTO (WSS-IDX-ALIAS)
050700             TALLYING WSS-LEN-B
050800             FOR CHARACTERS BEFORE INITIAL SPACE
050900     IF WSS-LEN-A = ZERO OR WSS-LEN-B = ZERO
051000         GO TO RT-TESTA-CONTIDO-EXIT
051100     END-IF
051200     MOVE ZERO                TO WSS-POS-BUSCA
051300     IF WSS-LEN-B <= WSS-LEN-A
051400         PERFORM RT-CONTIDO-BUSCA-A THRU
051500                 RT-CONTIDO-BUSCA-A-EXIT
051600             VARYING WSS-POS-BUSCA FROM 1 BY 1
051700             UNTIL WSS-POS-BUSCA >
051800                   (WSS-LEN-A - WSS-LEN-B + 1)
051900                   OR WSS-CONTIDO = 'S'
052000     ELSE
052100         PERFORM RT-CONTIDO-BUSCA-B THRU
052200                 RT-CONTIDO-BUSCA-B-EXIT
052300             VARYING WSS-POS-BUSCA FROM 1 BY 1
052400             UNTIL WSS-POS-BUSCA >
052500                   (WSS-LEN-B - WSS-LEN-A + 1)
052600                   OR WSS-CONTIDO = 'S'
052700     END-IF.
052800 RT-TESTA-CONTIDO-EXIT.
052900     EXIT.
053000*----------------------------------------------------------------*
053100 RT-CONTIDO-BUSCA-A              SECTION.
053200     IF WSS-SETOR-UPPER (WSS-POS-BUSCA:WSS-LEN-B) =
053300        WSS-ALIAS-TEXTO (WSS-IDX-ALIAS) (1:WSS-LEN-B)
053400         MOVE 'S'              TO WSS-CONTIDO
053500     END-IF.
053600 RT-CONTIDO-BUSCA-A-EXIT.
053700     EXIT.
053800*----------------------------------------------------------------*
053900 RT-CONTIDO-BUSCA-B              SECTION.
054000     IF WSS-ALIAS-TEXTO (WSS-IDX-ALIAS)
054100            (WSS-POS-BUSCA:WSS-LEN-A) =
054200        WSS-SETOR-UPPER (1:WSS-LEN-A)
054300         MOVE 'S'              TO WSS-CONTIDO
054400     END-IF.
054500 RT-CONTIDO-BUSCA-B-EXIT.
054600     EXIT.
054700*----------------------------------------------------------------*
054800*    RT-PARSE-NUMERICO
054900*    12.09.1989  AMB  CH-0241 - ROTINA DE LIMPEZA E MONTAGEM DE
055000*                       VALOR NUMERICO A PARTIR DE TEXTO LIVRE
055100*    05.05.2004  JPT  CH-0293 - REVISTA A MONTAGEM DA PARTE
055200*                       DECIMAL (VER HISTORICO DE ALTERACOES)
055300*----------------------------------------------------------------*
055400 RT-PARSE-NUMERICO               SECTION.
055500     MOVE SPACES              TO WSS-NUM-WRK WSS-NUM-LIMPO
055600                                  WSS-NUM-INTEIRO WSS-NUM-DECIMAL
055700     MOVE ZERO                TO WSS-NUM-RESULT WSS-NUM-INT-9
055800                                  WSS-NUM-DEC-9 WSS-NUM-EXP-9
055900                                  WSS-NUM-EXP-ABS
056000                                  WSS-NUM-LEN-TOTAL
056100                                  WSS-POS-ULT-VIRGULA
056200                                  WSS-POS-ULT-PONTO
056300     MOVE 'N'                 TO WSS-FLAG-PERCENTUAL
056400                                  WSS-FLAG-NEGATIVO
056500                                  WSS-NUM-FLAG-EXPO
056600     MOVE 'M'                 TO WSS-NUM-MODO
056700     MOVE '00'                TO WSS-NUM-EXPOENTE
056800     MOVE SPACE                TO WSS-NUM-EXP-SINAL
056900     MOVE LKS-TEXTO-ENTRADA   TO WSS-NUM-WRK
057000     IF WSS-NUM-WRK = SPACES
057100         MOVE 'N'              TO LKS-FLAG-VALIDO
057200         GO TO RT-PARSE-NUMERICO-EXIT
057300     END-IF
057400     MOVE ZERO                TO WSS-POS-IN WSS-POS-OUT
057500                                  WSS-QTD-VIRGULA WSS-QTD-PONTO
057600                                  WSS-POS-1-VIRGULA
057700                                  WSS-POS-1-PONTO
057750                                  WSS-QTD-DIGITOS
057800     PERFORM RT-LIMPA-CHAR-NUM THRU RT-LIMPA-CHAR-NUM-EXIT
057900         VARYING WSS-POS-IN FROM 1 BY 1 UNTIL WSS-POS-IN > 30
058000     MOVE WSS-POS-OUT          TO WSS-NUM-LEN-TOTAL
058050*    10.08.2026  AMB  CH-0363 - TEXTO SEM NENHUM DIGITO (EX.: 'N/A',
058060*                       'TBD') NAO PODE VIRAR ZERO SILENCIOSO
058070     IF WSS-QTD-DIGITOS = ZERO
058080         MOVE 'N'              TO LKS-FLAG-VALIDO
058090         GO TO RT-PARSE-NUMERICO-EXIT
058095     END-IF
058100*
058200*    11.09.2006  RSF  CH-0311 - DESAMBIGUACAO MILHAR X DECIMAL
058300*                       CONFORME A ORDEM DE VIRGULA/PONTO (VER
058400*                       RT-SEPARA-INT-DEC)
058500     PERFORM RT-SEPARA-INT-DEC THRU RT-SEPARA-INT-DEC-EXIT
058600     COMPUTE WSS-NUM-RESULT ROUNDED =
058700             WSS-NUM-INT-9 + (WSS-NUM-DEC-9 / 100)
058800*
058900*    11.09.2006  RSF  CH-0311 - NOTACAO CIENTIFICA (EX.: 1.5E6):
059000*                       ESCALA A MANTISSA PELO EXPOENTE LIDO
059100     IF WSS-NUM-FLAG-EXPO = 'S'
059200         MOVE WSS-NUM-EXPOENTE TO WSS-NUM-EXP-9
059300         IF WSS-NUM-EXP-SINAL = '-'
059400             COMPUTE WSS-NUM-EXP-9 = WSS-NUM-EXP-9 * -1
059500         END-IF
059600         IF WSS-NUM-EXP-9 < ZERO
059700             COMPUTE WSS-NUM-EXP-ABS = WSS-NUM-EXP-9 * -1
059800         ELSE
059900             MOVE WSS-NUM-EXP-9 TO WSS-NUM-EXP-ABS
060000         END-IF
060100         PERFORM RT-ESCALA-EXPOENTE THRU
060200                 RT-ESCALA-EXPOENTE-EXIT
060300             VARYING WSS-NUM-EXP-IDX FROM 1 BY 1
060400             UNTIL WSS-NUM-EXP-IDX > WSS-NUM-EXP-ABS
060500     END-IF
060600     IF WSS-FLAG-PERCENTUAL = 'S'
060700         COMPUTE WSS-NUM-RESULT ROUNDED =
060800                 WSS-NUM-RESULT / 100
060900     END-IF
061000     IF WSS-FLAG-NEGATIVO = 'S'
061100         COMPUTE WSS-NUM-RESULT = WSS-NUM-RESULT * -1
061200     END-IF
061300     MOVE WSS-NUM-RESULT       TO LKS-VALOR-NUMERICO.
061400 RT-PARSE-NUMERICO-EXIT.
061500     EXIT.
061600*----------------------------------------------------------------*
061700*    RT-ESCALA-EXPOENTE - CORPO DO LACO QUE MULTIPLICA/DIVIDE O
061800*    RESULTADO POR 10 UMA VEZ PARA CADA UNIDADE DO EXPOENTE LIDO
061900*----------------------------------------------------------------*
062000 RT-ESCALA-EXPOENTE              SECTION.
062100     IF WSS-NUM-EXP-9 < ZERO
062200         COMPUTE WSS-NUM-RESULT ROUNDED = WSS-NUM-RESULT / 10
062300     ELSE
062400         COMPUTE WSS-NUM-RESULT ROUNDED = WSS-NUM-RESULT * 10
062500     END-IF.
062600 RT-ESCALA-EXPOENTE-EXIT.
062700     EXIT.
062800*----------------------------------------------------------------*
062900*    RT-LIMPA-CHAR-NUM - CORPO DO LACO DE VARREDURA CARACTER A
063000*    CARACTER USADO POR RT-PARSE-NUMERICO
063100*----------------------------------------------------------------*
063200*    11.09.2006  RSF  CH-0311 - MODO 'E' ACRESCIDO PARA DESVIAR OS
063300*                       DIGITOS APOS O 'E'/'e' PARA O EXPOENTE EM
063400*                       VEZ DA MANTISSA; '(' TAMBEM MARCA NEGATIVO
063500 RT-LIMPA-CHAR-NUM               SECTION.
063600     MOVE WSS-NUM-CHAR (WSS-POS-IN) TO WSS-CHAR-ATUAL
063700     IF WSS-CHAR-ATUAL = 'E' OR WSS-CHAR-ATUAL = 'e'
063800         MOVE 'S'              TO WSS-NUM-FLAG-EXPO
063900         MOVE 'E'              TO WSS-NUM-MODO
064000     ELSE
064100         IF WSS-NUM-MODO = 'E'
064200             IF WSS-CHAR-ATUAL = '-'
064300                 MOVE '-'          TO WSS-NUM-EXP-SINAL
064400             ELSE
064500                 IF WSS-CHAR-ATUAL IS WSS-CLASSE-NUMERICA
064600                     MOVE WSS-NUM-EXPOENTE (2:1) TO
064700                         WSS-NUM-EXPOENTE (1:1)
064800                     MOVE WSS-CHAR-ATUAL TO
064900                         WSS-NUM-EXPOENTE (2:1)
065000                 END-IF
065100             END-IF
065200         ELSE
065300             EVALUATE TRUE
065400                 WHEN WSS-CHAR-ATUAL IS WSS-CLASSE-NUMERICA
065500                     ADD 1         TO WSS-POS-OUT
065550                     ADD 1         TO WSS-QTD-DIGITOS
065600                     MOVE WSS-CHAR-ATUAL TO
065700                         WSS-NUM-LIMPO (WSS-POS-OUT:1)
065800                 WHEN WSS-CHAR-ATUAL = '%'
065900                     MOVE 'S'      TO WSS-FLAG-PERCENTUAL
066000                 WHEN WSS-CHAR-ATUAL = '-' OR
066100                      WSS-CHAR-ATUAL = '('
066200                     MOVE 'S'      TO WSS-FLAG-NEGATIVO
066300                 WHEN WSS-CHAR-ATUAL = ','
066400                     ADD 1         TO WSS-QTD-VIRGULA
066500                     IF WSS-QTD-VIRGULA = 1
066600                         MOVE WSS-POS-OUT TO WSS-POS-1-VIRGULA
066700                     END-IF
066800                     ADD 1         TO WSS-POS-OUT
066900                     MOVE ','      TO
067000                         WSS-NUM-LIMPO (WSS-POS-OUT:1)
067100                     MOVE WSS-POS-OUT TO WSS-POS-ULT-VIRGULA
067200                 WHEN WSS-CHAR-ATUAL = '.'
067300                     ADD 1         TO WSS-QTD-PONTO
067400                     IF WSS-QTD-PONTO = 1
067500                         MOVE WSS-POS-OUT TO WSS-POS-1-PONTO
067600                     END-IF
067700                     ADD 1         TO WSS-POS-OUT
067800                     MOVE '.'      TO
067900                         WSS-NUM-LIMPO (WSS-POS-OUT:1)
068000                     MOVE WSS-POS-OUT TO WSS-POS-ULT-PONTO
068100                 WHEN OTHER
068200                     CONTINUE
068300             END-EVALUATE
068400         END-IF
068500     END-IF.
068600 RT-LIMPA-CHAR-NUM-EXIT.
068700     EXIT.
068800*----------------------------------------------------------------*
068900*    RT-SEPARA-INT-DEC - QUEBRA WSS-NUM-LIMPO EM PARTE INTEIRA E
069000*    PARTE DECIMAL (2 DIGITOS), DESCARTANDO SEPARADOR DE MILHAR
069100*----------------------------------------------------------------*
069200*    11.09.2006  RSF  CH-0311 - REGRA REESCRITA: AMBOS OS
069300*                       SEPARADORES PRESENTES SEGUEM A ORDEM EM
069400*                       QUE APARECEM (FORMATO EUROPEU X AMERICANO);
069500*                       SO' VIRGULA SEGUE A REGRA DOS 2 DIGITOS;
069600*                       SO' PONTO USA O ULTIMO COMO DECIMAL
069700 RT-SEPARA-INT-DEC               SECTION.
069800     MOVE SPACES              TO WSS-NUM-INTEIRO WSS-NUM-DECIMAL
069900     MOVE ZERO                TO WSS-POS-DECIMAL
070000     EVALUATE TRUE
070100         WHEN WSS-QTD-PONTO = ZERO AND WSS-QTD-VIRGULA = ZERO
070200             MOVE WSS-NUM-LIMPO   TO WSS-NUM-INTEIRO
070300         WHEN WSS-QTD-PONTO > ZERO AND WSS-QTD-VIRGULA > ZERO
070400             IF WSS-POS-1-VIRGULA > WSS-POS-1-PONTO
070500                 MOVE WSS-POS-ULT-VIRGULA TO WSS-POS-DECIMAL
070600             ELSE
070700                 MOVE WSS-POS-ULT-PONTO   TO WSS-POS-DECIMAL
070800             END-IF
070900         WHEN WSS-QTD-VIRGULA > ZERO
071000             IF WSS-QTD-VIRGULA = 1 AND
071100                (WSS-NUM-LEN-TOTAL - WSS-POS-1-VIRGULA) = 2
071200                 MOVE WSS-POS-1-VIRGULA   TO WSS-POS-DECIMAL
071300             END-IF
071400         WHEN OTHER
071500             MOVE WSS-POS-ULT-PONTO       TO WSS-POS-DECIMAL
071600     END-EVALUATE
071700     MOVE ZERO                TO WSS-POS-OUT
071800     IF WSS-POS-DECIMAL = ZERO
071900         PERFORM RT-COPIA-SEM-SEP THRU RT-COPIA-SEM-SEP-EXIT
072000             VARYING WSS-POS-IN FROM 1 BY 1
072100             UNTIL WSS-POS-IN > WSS-NUM-LEN-TOTAL
072200     ELSE
072300         PERFORM RT-COPIA-ANTES-SEP THRU
072400                 RT-COPIA-ANTES-SEP-EXIT
072500             VARYING WSS-POS-IN FROM 1 BY 1
072600             UNTIL WSS-POS-IN >= WSS-POS-DECIMAL
072700         MOVE WSS-NUM-LIMPO (WSS-POS-DECIMAL + 1:2)
072800                              TO WSS-NUM-DECIMAL
072900     END-IF
073000     IF WSS-NUM-INTEIRO = SPACES
073100         MOVE ZERO             TO WSS-NUM-INT-9
073200     ELSE
073300         MOVE WSS-NUM-INTEIRO  TO WSS-NUM-INT-9
073400     END-IF
073500     IF WSS-NUM-DECIMAL = SPACES OR WSS-NUM-DECIMAL = '0'
073600         MOVE ZERO             TO WSS-NUM-DEC-9
073700     ELSE
073800         IF WSS-NUM-DECIMAL (2:1) = SPACE
073900             MOVE '0'          TO WSS-NUM-DECIMAL (2:1)
074000         END-IF
074100         MOVE WSS-NUM-DECIMAL  TO WSS-NUM-DEC-9
074200     END-IF.
074300 RT-SEPARA-INT-DEC-EXIT.
074400     EXIT.
074500*----------------------------------------------------------------*
074600 RT-COPIA-SEM-SEP                SECTION.
074700     ADD 1                    TO WSS-POS-OUT
074800     MOVE WSS-NUM-LIMPO (WSS-POS-IN:1) TO
074900         WSS-NUM-INTEIRO (WSS-POS-OUT:1).
075000 RT-COPIA-SEM-SEP-EXIT.
075100     EXIT.
075200*----------------------------------------------------------------*
075300 RT-COPIA-ANTES-SEP              SECTION.
075400     IF WSS-NUM-LIMPO (WSS-POS-IN:1) NOT = '.'
075500        AND WSS-NUM-LIMPO (WSS-POS-IN:1) NOT = ','
075600         ADD 1                 TO WSS-POS-OUT
075700         MOVE WSS-NUM-LIMPO (WSS-POS-IN:1) TO
075800             WSS-NUM-INTEIRO (WSS-POS-OUT:1)
075900     END-IF.
076000 RT-COPIA-ANTES-SEP-EXIT.
076100     EXIT.
076200*----------------------------------------------------------------*
076300*    RT-PARSE-DATA
076400*    21.01.1991  AMB  CH-0247 - ROTINA DE PARSE DE DATA EM
076500*                       MULTIPLOS FORMATOS (ISO, DD-MM-AAAA,
076600*                       MM-DD-AAAA, DD.MM.AAAA)
076700*    19.11.1998  RSF  CH-0258 - VIRADA DO SECULO: VER HISTORICO
076800*----------------------------------------------------------------*
076900 RT-PARSE-DATA                   SECTION.
077000     MOVE SPACES              TO WSS-DATA-WRK WSS-DATA-PARTE-1
077100                                  WSS-DATA-PARTE-2
077200                                  WSS-DATA-PARTE-3
077300                                  WSS-DATA-UPPER
077400     MOVE ZERO                TO WSS-DATA-AAAA WSS-DATA-MM
077500                                  WSS-DATA-DD
077600     MOVE LKS-TEXTO-ENTRADA   TO WSS-DATA-WRK
077700     IF WSS-DATA-WRK = SPACES
077800         MOVE 'N'              TO LKS-FLAG-VALIDO
077900         GO TO RT-PARSE-DATA-EXIT
078000     END-IF
078100*
078200*    03.04.2009  AMB  CH-0329 - LITERAIS DE AUSENCIA DE VALOR
078300*                       USADOS PELAS PLANILHAS DE ORIGEM
078400     MOVE WSS-DATA-WRK        TO WSS-DATA-UPPER
078500     INSPECT WSS-DATA-UPPER CONVERTING
078600             'abcdefghijklmnopqrstuvwxyz'
078700          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
078800     IF WSS-DATA-UPPER = 'NULL' OR WSS-DATA-UPPER = 'NONE' OR
078900        WSS-DATA-UPPER = 'N/A' OR WSS-DATA-UPPER = '-'
079000         MOVE 'N'              TO LKS-FLAG-VALIDO
079100         GO TO RT-PARSE-DATA-EXIT
079200     END-IF
079300     MOVE ZERO                TO WSS-POS-BUSCA
079400     PERFORM RT-ACHA-FIM-DATA THRU RT-ACHA-FIM-DATA-EXIT
079500         VARYING WSS-POS-IN FROM 1 BY 1 UNTIL WSS-POS-IN > 10
079600     IF WSS-POS-BUSCA > ZERO
079700         MOVE WSS-DATA-WRK (1:WSS-POS-BUSCA - 1)
079800                              TO WSS-DATA-WRK
079900     END-IF
080000     EVALUATE TRUE
080100         WHEN WSS-DATA-WRK (5:1) = '-' OR
080200              WSS-DATA-WRK (5:1) = '/'
080300             MOVE WSS-DATA-WRK (5:1) TO WSS-DATA-DELIM
080400             UNSTRING WSS-DATA-WRK DELIMITED BY WSS-DATA-DELIM
080500                 INTO WSS-DATA-PARTE-1 WSS-DATA-PARTE-2
080600                      WSS-DATA-PARTE-3
080700             MOVE WSS-DATA-PARTE-1 TO WSS-DATA-AAAA
080800             MOVE WSS-DATA-PARTE-2 (1:2) TO WSS-DATA-MM
080900             MOVE WSS-DATA-PARTE-3 (1:2) TO WSS-DATA-DD
081000         WHEN WSS-DATA-WRK (3:1) = '-'
081100            OR WSS-DATA-WRK (3:1) = '/'
081200             MOVE WSS-DATA-WRK (3:1) TO WSS-DATA-DELIM
081300             UNSTRING WSS-DATA-WRK DELIMITED BY WSS-DATA-DELIM
081400                 INTO WSS-DATA-PARTE-1 WSS-DATA-PARTE-2
081500                      WSS-DATA-PARTE-3
081600             MOVE ZERO         TO WSS-DATA-TEMP-1
081700                                   WSS-DATA-TEMP-2
081800             IF WSS-DATA-PARTE-1 (1:2) NUMERIC
081900                 MOVE WSS-DATA-PARTE-1 (1:2)
082000                              TO WSS-DATA-TEMP-1
082100             END-IF
082200             IF WSS-DATA-PARTE-2 (1:2) NUMERIC
082300                 MOVE WSS-DATA-PARTE-2 (1:2)
082400                              TO WSS-DATA-TEMP-2
082500             END-IF
082600             IF WSS-DATA-TEMP-1 > 12
082700                 MOVE WSS-DATA-PARTE-1 (1:2) TO WSS-DATA-DD
082800                 MOVE WSS-DATA-PARTE-2 (1:2) TO WSS-DATA-MM
082900             ELSE
083000                 IF WSS-DATA-TEMP-2 > 12
083100                     MOVE WSS-DATA-PARTE-1 (1:2)
083200                                  TO WSS-DATA-MM
083300                     MOVE WSS-DATA-PARTE-2 (1:2)
083400                                  TO WSS-DATA-DD
083500                 ELSE
083600                     MOVE WSS-DATA-PARTE-1 (1:2)
083700                                  TO WSS-DATA-DD
083800                     MOVE WSS-DATA-PARTE-2 (1:2)
083900                                  TO WSS-DATA-MM
084000                 END-IF
084100             END-IF
084200             MOVE WSS-DATA-PARTE-3 TO WSS-DATA-AAAA
084300         WHEN WSS-DATA-WRK (3:1) = '.'
084400             UNSTRING WSS-DATA-WRK DELIMITED BY '.'
084500                 INTO WSS-DATA-PARTE-1 WSS-DATA-PARTE-2
084600                      WSS-DATA-PARTE-3
084700             MOVE WSS-DATA-PARTE-1 (1:2) TO WSS-DATA-DD
084800             MOVE WSS-DATA-PARTE-2 (1:2) TO WSS-DATA-MM
084900             MOVE WSS-DATA-PARTE-3 TO WSS-DATA-AAAA
085000         WHEN OTHER
085100             MOVE 'N'          TO LKS-FLAG-VALIDO
085200             GO TO RT-PARSE-DATA-EXIT
085300     END-EVALUATE
085400     IF WSS-DATA-MM < 1 OR WSS-DATA-MM > 12 OR
085500        WSS-DATA-DD < 1 OR WSS-DATA-DD > 31 OR
085600        WSS-DATA-AAAA < 1900
085700         MOVE 'N'              TO LKS-FLAG-VALIDO
085800         GO TO RT-PARSE-DATA-EXIT
085900     END-IF
086000     MOVE WSS-DATA-NUM         TO LKS-VALOR-DATA.
086100 RT-PARSE-DATA-EXIT.
086200     EXIT.
086300*----------------------------------------------------------------*
086400*    RT-ACHA-FIM-DATA - CORPO DO LACO QUE LOCALIZA O 'T' OU
086500*    ESPACO QUE SEPARA A DATA DA HORA (FORMATO ISO COM TIMESTAMP)
086600*----------------------------------------------------------------*
086700 RT-ACHA-FIM-DATA                SECTION.
086800     IF WSS-DATA-WRK (WSS-POS-IN:1) = 'T' OR
086900        WSS-DATA-WRK (WSS-POS-IN:1) = SPACE
087000         IF WSS-POS-BUSCA = ZERO
087100             MOVE WSS-POS-IN   TO WSS-POS-BUSCA
087200         END-IF
087300     END-IF.
087400 RT-ACHA-FIM-DATA-EXIT.
087500     EXIT.
087600*----------------------------------------------------------------*
087700*    RT-PARSE-PROBABIL
087800*    08.07.1993  AMB  CH-0252 - ROTINA DE CONVERSAO DE LABEL DE
087900*                       PROBABILIDADE (HIGH/MEDIUM/LOW) OU VALOR
088000*                       NUMERICO LIVRE PARA FRACAO DE FECHAMENTO
088050*    10.08.2026  RSF  CH-0362 - RAMO DE ENTRADA EM BRANCO PASSA A
088060*                       SINALIZAR LKS-FLAG-VALIDO = 'N'
088100*----------------------------------------------------------------*
088200 RT-PARSE-PROBABIL               SECTION.
088300     MOVE SPACES              TO WSS-PROB-WRK
088400     MOVE LKS-TEXTO-ENTRADA   TO WSS-PROB-WRK
088500     INSPECT WSS-PROB-WRK CONVERTING
088600             'abcdefghijklmnopqrstuvwxyz'
088700          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
088800     EVALUATE TRUE
088900         WHEN WSS-PROB-WRK = SPACES
088950             MOVE 0.5          TO WSS-PROB-RESULT
088970             MOVE 'N'          TO LKS-FLAG-VALIDO
089100         WHEN WSS-PROB-WRK (1:4) = 'HIGH'
089200             MOVE 0.8          TO WSS-PROB-RESULT
089300         WHEN WSS-PROB-WRK (1:6) = 'MEDIUM'
089400             MOVE 0.5          TO WSS-PROB-RESULT
089500         WHEN WSS-PROB-WRK (1:3) = 'LOW'
089600             MOVE 0.2          TO WSS-PROB-RESULT
089700*
089800*    14.10.2011  JPT  CH-0340 - UM LABEL SEM NENHUM DIGITO (EX.:
089900*                       'VERY HIGH') NAO E' VALOR NUMERICO - CAI
090000*                       DIRETO NO PADRAO 0,5 SEM PASSAR PELO PARSE
090100         WHEN OTHER
090200             MOVE ZERO         TO WSS-LEN-A
090300             INSPECT WSS-PROB-WRK TALLYING WSS-LEN-A FOR ALL '0'
090400                     WSS-LEN-A FOR ALL '1' WSS-LEN-A FOR ALL '2'
090500                     WSS-LEN-A FOR ALL '3' WSS-LEN-A FOR ALL '4'
090600                     WSS-LEN-A FOR ALL '5' WSS-LEN-A FOR ALL '6'
090700                     WSS-LEN-A FOR ALL '7' WSS-LEN-A FOR ALL '8'
090800                     WSS-LEN-A FOR ALL '9'
090900             IF WSS-LEN-A = ZERO
091000                 MOVE 0.5      TO WSS-PROB-RESULT
091100             ELSE
091200                 PERFORM RT-PARSE-NUMERICO THRU
091300                         RT-PARSE-NUMERICO-EXIT
091400                 IF WSS-NUM-RESULT > 1
091500                     COMPUTE WSS-PROB-RESULT =
091600                             WSS-NUM-RESULT / 100
091700                 ELSE
091800                     MOVE WSS-NUM-RESULT TO WSS-PROB-RESULT
091900                 END-IF
092000             END-IF
092100     END-EVALUATE
092200     MOVE WSS-PROB-RESULT      TO LKS-VALOR-PROBABIL.
092300 RT-PARSE-PROBABIL-EXIT.
092400     EXIT.
092500*----------------------------------------------------------------*
092600 RT-FINALIZAR                    SECTION.
092700     CONTINUE.
