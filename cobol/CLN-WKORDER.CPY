000100*----------------------------------------------------------------*
000200*    COPY    : CLN-WKORDER.CPY                                   *
000300*    FUNCAO  : Leiaute da ordem de servico ja normalizada        *
000400*              (saida da rotina de limpeza PT004001), mantida    *
000500*              em tabela na WORKING de PT004001/PT004002.        *
000600*----------------------------------------------------------------*
000700*    14.03.2002  AMB  CH-0241 - VERSAO 01                        *
000800*----------------------------------------------------------------*
000900 01  TAB-CLEAN-WKORDER.
001000     03  CW-ID                   PIC  X(010).
001100     03  CW-NAME                 PIC  X(030).
001200     03  CW-SECTOR               PIC  X(025).
001300     03  CW-INVOICED-AMT         PIC S9(013)V99      COMP-3.
001400     03  CW-INV-FLAG             PIC  X(001).
001450         88 INVFLAG                 VALUE 'S' 's' 'N' 'n'.
001500     03  CW-COLLECTED-AMT        PIC S9(013)V99      COMP-3.
001600     03  CW-COL-FLAG             PIC  X(001).
001650         88 COLFLAG                 VALUE 'S' 's' 'N' 'n'.
001700     03  CW-STATUS               PIC  X(015).
001800     03  CW-INVOICE-DATE         PIC  9(008).
001900     03  CW-COLLECT-DATE         PIC  9(008).
002000     03  CW-DEAL-ID              PIC  X(010).
002100     03  FILLER                  PIC  X(004).
