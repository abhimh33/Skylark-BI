000100*----------------------------------------------------------------*
000200*    COPY    : MET-TABLE.CPY                                     *
000300*    FUNCAO  : Leiaute de uma linha calculada pela engine de     *
000400*              metricas PT004002 (metrica ou linha-detalhe de    *
000500*              setor indentada), consumida pelo relatorio        *
000600*              PT004903.                                         *
000700*----------------------------------------------------------------*
000800*    14.03.2002  AMB  CH-0241 - VERSAO 01                        *
000900*    07.01.2004  AMB  CH-0289 - MS-TREND ACRESCIDO (EFICIENCIA   *
001000*                       DE COBRANCA GANHOU SINALIZADOR STABLE/   *
001100*                       DOWN A PEDIDO DO FINANCEIRO)             *
001200*----------------------------------------------------------------*
001300 01  TAB-METRICA.
001400     03  MS-NAME                 PIC  X(025).
001500     03  MS-FORMATTED-VALUE      PIC  X(080).
001600     03  MS-DESCRIPTION          PIC  X(060).
001700     03  MS-TREND                PIC  X(006).
001800     03  FILLER                  PIC  X(005).
