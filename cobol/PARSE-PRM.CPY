000100*----------------------------------------------------------------*
000200*    COPY    : PARSE-PRM.CPY                                     *
000300*    FUNCAO  : Area de comunicacao com o utilitario de           *
000400*              padronizacao de campos PT004900 (setor, valor     *
000500*              numerico, data, probabilidade). Replace ==::==    *
000600*              pelo prefixo do campo (WSS ou LKS) conforme o     *
000700*              ponto de uso.                                     *
000800*----------------------------------------------------------------*
000900*    14.03.2002  AMB  CH-0241 - VERSAO 01                        *
001000*----------------------------------------------------------------*
001100 01  ::-PARM-PARSE.
001200     03  FILLER                  PIC S9(004)         COMP.
001300     03  ::-FUNCAO               PIC  X(004).
001400     03  ::-TEXTO-ENTRADA        PIC  X(030).
001500     03  ::-TEXTO-SAIDA          PIC  X(025).
001600     03  ::-VALOR-NUMERICO       PIC S9(013)V99      COMP-3.
001700     03  ::-VALOR-DATA           PIC  9(008).
001800     03  ::-VALOR-PROBABIL       PIC S9(001)V9(004)  COMP-3.
001900     03  ::-FLAG-VALIDO          PIC  X(001).
001950         88 ::-VALIDO               VALUE 'S' 's' 'N' 'n'.
002000     03  ::-RETORNO              PIC  X(002).
