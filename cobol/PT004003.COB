000100*================================================================*
000200 IDENTIFICATION                  DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                     PT004003.
000500 AUTHOR.                         RobertoSF.
000600 INSTALLATION.                   COOPBOOKS-TI.
000700 DATE-WRITTEN.                   02 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.                       USO INTERNO COOPBOOKS - NAO
001000                                  DISTRIBUIR FORA DA DIRETORIA.
001100*----------------------------------------------------------------*
001200*    REMARKS.
001300*    ----------------------------------------------------------- *
001400*    #NOME     : PT004003 ---> AVISOS EXECUTIVOS - DIRETORIA      *
001500*    ----------------------------------------------------------- *
001600*    #TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5              *
001700*    ----------------------------------------------------------- *
001800*    #ANALISTA : ROBERTO S FERREIRA                               *
001900*    ----------------------------------------------------------- *
002000*    #FUNCAO   : RECEBE A TABELA DE AVISOS TECNICOS DE QUALIDADE  *
002100*                DE DADOS (SAIDA DE PT004001) E TRADUZ CADA UM     *
002200*                NUMA FRASE EM LINGUAGEM DE DIRETORIA, COM         *
002300*                PERCENTUAL SOBRE A POPULACAO-BASE DO CAMPO E      *
002400*                SEVERIDADE INFO/WARNING/ERROR, PARA USO NO        *
002500*                RELATORIO GERENCIAL (PT004903).                   *
002600*    ----------------------------------------------------------- *
002700*----------------------------------------------------------------*
002800*    HISTORICO DE ALTERACOES
002900*----------------------------------------------------------------*
003000*    02.03.1991  RSF  CH-0233 - VERSAO 01 - RELATORIO DE CLIENTES
003100*                       X VENDEDOR, TELA DE FILTRO E IMPRESSAO
003200*                       (USO ORIGINAL DO PROGRAMA)
003300*----------------------------------------------------------------*
003400*    23.11.1998  AMB  CH-0259 - VIRADA DO SECULO: REVISAO DE
003500*                       CAMPOS DE DATA, SEM IMPACTO NO LEIAUTE
003600*----------------------------------------------------------------*
003700*    14.03.2002  AMB  CH-0243 - REESCRITO: PROGRAMA DEIXA DE SER
003800*                       TELA DE RELATORIO E PASSA A SER O
003900*                       FORMATADOR DE AVISOS EXECUTIVOS, CHAMADO
004000*                       POR PT004000 APOS A LIMPEZA (PT004001)
004100*----------------------------------------------------------------*
004200*    02.09.2002  RSF  CH-0257 - ACRESCIDA A REGRA DE DESPREZAR
004300*                       AVISO COM POPULACAO-BASE ZERO OU COM
004400*                       PERCENTUAL ABAIXO DE 5 POR CENTO
004500*----------------------------------------------------------------*
004600*    19.08.2003  AMB  CH-0279 - FRASES POR CAMPO MOVIDAS PARA
004700*                       TABELA UNICA (WSS-TAB-SENTENCA), ANTES
004800*                       ERAM UM IF/ELSE LONGO POR CAMPO
004900*----------------------------------------------------------------*
005000*================================================================*
005100 ENVIRONMENT                     DIVISION.
005200*================================================================*
005300 CONFIGURATION                   SECTION.
005900*----------------------------------------------------------------*
006000*================================================================*
006100 DATA                            DIVISION.
006200*================================================================*
006300 WORKING-STORAGE                 SECTION.
006400*----------------------------------------------------------------*
006500 77  FILLER                      PIC  X(032)         VALUE
006600     'III  WORKING STORAGE SECTION III'.
006700*
006800*----------------------------------------------------------------*
006900*    VARIAVEIS - AUXILIARES DE INDICE E CONTROLE
007000*----------------------------------------------------------------*
007100 01  WSS-AUXILIARES.
007200     03  WSS-IDX-1               PIC S9(004)  COMP    VALUE ZERO.
007300     03  WSS-IDX-2               PIC S9(004)  COMP    VALUE ZERO.
007400     03  WSS-BASE-POPULACAO      PIC S9(007)  COMP-3  VALUE ZERO.
007500     03  WSS-PCT-CALCULADO       PIC S9(003)  COMP    VALUE ZERO.
007600     03  WSS-DESPREZA-FLAG       PIC  X(001)         VALUE 'N'.
007650         88 DESPREZA                VALUE 'S' 's' 'N' 'n'.
007700*
007800*----------------------------------------------------------------*
007900*    CAMPOS EDITADOS PARA SUBSTITUICAO DE {PCT} E {COUNT} NAS
008000*    FRASES DE DIRETORIA (STRING NAO ACEITA CAMPO COMP-3 DIRETO,
008100*    E PRECISAMOS DO TEXTO, NAO DO BINARIO)
008200*    02.09.2002  RSF  CH-0257 - ACRESCIDOS
008300*----------------------------------------------------------------*
008400 01  WSS-SUBSTITUICAO.
008500     03  WSS-PCT-EDITADO         PIC Z(002)9.
008600     03  WSS-CNT-EDITADO         PIC Z(004)9.
008700 01  WSS-SUBSTITUICAO-CHARS      REDEFINES WSS-SUBSTITUICAO.
008800     03  WSS-SUB-CHAR            PIC  X(001)  OCCURS 8 TIMES.
008900*
009000*----------------------------------------------------------------*
009100*    TABELA DE FRASES POR CAMPO (WSS-TAB-SENTENCA) - UMA ENTRADA
009200*    POR CAMPO CONHECIDO DO AVISO, MAIS O MODELO GENERICO USADO
009300*    QUANDO O CAMPO NAO CONSTA NA TABELA (INDICE 8)
009400*    19.08.2003  AMB  CH-0279 - TABELA CRIADA (ANTES ERA UM
009500*                       IF/ELSE LONGO DENTRO DE RT-MONTA-SENTENCA)
009600*----------------------------------------------------------------*
009700 01  WSS-TAB-SENTENCA.
009800     03  WSS-SENT-1.
009900         05  WSS-SENT-1-CAMPO    PIC  X(020)  VALUE 'DEAL-VALUE'.
010000         05  WSS-SENT-1-BASE     PIC  X(001)  VALUE 'D'.
010100     03  WSS-SENT-2.
010200         05  WSS-SENT-2-CAMPO    PIC  X(020)  VALUE 'SECTOR'.
010300         05  WSS-SENT-2-BASE     PIC  X(001)  VALUE 'D'.
010400     03  WSS-SENT-3.
010500         05  WSS-SENT-3-CAMPO    PIC  X(020)  VALUE 'STATUS'.
010600         05  WSS-SENT-3-BASE     PIC  X(001)  VALUE 'D'.
010700     03  WSS-SENT-4.
010800         05  WSS-SENT-4-CAMPO    PIC  X(020)  VALUE 'CLOSE-DATE'.
010900         05  WSS-SENT-4-BASE     PIC  X(001)  VALUE 'D'.
011000     03  WSS-SENT-5.
011100         05  WSS-SENT-5-CAMPO    PIC  X(020)  VALUE 'PROBABILITY'.
011200         05  WSS-SENT-5-BASE     PIC  X(001)  VALUE 'D'.
011300     03  WSS-SENT-6.
011400         05  WSS-SENT-6-CAMPO    PIC  X(020)  VALUE
011500             'INVOICED-AMOUNT'.
011600         05  WSS-SENT-6-BASE     PIC  X(001)  VALUE 'W'.
011700     03  WSS-SENT-7.
011800         05  WSS-SENT-7-CAMPO    PIC  X(020)  VALUE
011900             'COLLECTED-AMOUNT'.
012000         05  WSS-SENT-7-BASE     PIC  X(001)  VALUE 'W'.
012100 01  WSS-TAB-SENTENCA-CHARS      REDEFINES WSS-TAB-SENTENCA.
012200     03  WSS-TSC-LINHA           OCCURS 7 TIMES.
012300         05  WSS-TSC-CAMPO       PIC  X(020).
012400         05  WSS-TSC-BASE        PIC  X(001).
012500*
012600*----------------------------------------------------------------*
012700*    AREA PARA MONTAGEM DE UM AVISO EXECUTIVO ANTES DE GRAVAR NA
012800*    TABELA DE SAIDA (EVITA REFERENCIAR A TABELA DE SAIDA COMO
012900*    FONTE E DESTINO NO MESMO STRING)
013000*----------------------------------------------------------------*
013100 01  WSS-AVISO-SAIDA-AREA.
013200     03  WSS-AS-FIELD             PIC  X(020)  VALUE SPACES.
013300     03  WSS-AS-ISSUE             PIC  X(120)  VALUE SPACES.
013400     03  WSS-AS-AFFECTED-COUNT    PIC  9(005)  VALUE ZERO.
013500     03  WSS-AS-PCT               PIC  9(003)  VALUE ZERO.
013600     03  WSS-AS-SEVERITY          PIC  X(007)  VALUE SPACES.
013700 01  WSS-AVISO-SAIDA-CHARS       REDEFINES WSS-AVISO-SAIDA-AREA.
013800     03  WSS-AS-CHAR              PIC  X(001)  OCCURS 156 TIMES.
013900*
014000*----------------------------------------------------------------*
014100*    CONTADORES DE CONTROLE (GRAVADOS NO RETORNO VIA LKS-PARM)
014200*----------------------------------------------------------------*
014300 01  WSS-CONTADORES.
014400     03  WSS-QTD-DESPREZADOS      PIC S9(003)  COMP-3  VALUE ZERO.
014500     03  WSS-QTD-GERADOS          PIC S9(003)  COMP-3  VALUE ZERO.
014600*
014700*----------------------------------------------------------------*
014800 LINKAGE                         SECTION.
014900*----------------------------------------------------------------*
015000 COPY 'SUB-PRGS.CPY'             REPLACING ==::== BY ==LKS==.
015100*
015200 01  LKS-TAB-AVISOS-QUALIDADE.
015300     COPY 'DQW-TABLE.CPY'
015400          REPLACING ==01  TAB-AVISO-QUALIDADE.==
015500                  BY ==03  TAB-AVISO-QUALIDADE OCCURS 10 TIMES
015600                         INDEXED BY IDX-AVISO.==.
015700*
015800 01  LKS-QTD-AVISOS               PIC S9(003)  COMP-3.
015900*
016000 01  LKS-TAB-AVISOS-EXECUTIVOS.
016100     COPY 'EXW-TABLE.CPY'
016200          REPLACING ==01  TAB-AVISO-EXECUTIVO.==
016300                  BY ==03  TAB-AVISO-EXECUTIVO OCCURS 10 TIMES
016400                         INDEXED BY IDX-EXEC.==.
016500*
016600 01  LKS-QTD-AVISOS-EXEC          PIC S9(003)  COMP-3.
016700*================================================================*
016800 PROCEDURE                       DIVISION USING LKS-PARM
016900                                         LKS-TAB-AVISOS-QUALIDADE
017000                                         LKS-QTD-AVISOS
017100                                         LKS-TAB-AVISOS-EXECUTIVOS
017200                                         LKS-QTD-AVISOS-EXEC.
017300*================================================================*
017400 RT-PRINCIPAL                    SECTION.
017500     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZAR-EXIT
017600     PERFORM RT-FORMATA-UM-AVISO THRU RT-FORMATA-UM-AVISO-EXIT
017700         VARYING IDX-AVISO FROM 1 BY 1
017800         UNTIL IDX-AVISO > LKS-QTD-AVISOS
017900     PERFORM RT-FINALIZAR        THRU RT-FINALIZAR-EXIT
018000     GOBACK.
018100*----------------------------------------------------------------*
018200*    RT-INICIALIZAR
018300*----------------------------------------------------------------*
018400 RT-INICIALIZAR                  SECTION.
018500     INITIALIZE WSS-AUXILIARES
018600                REPLACING ALPHANUMERIC BY SPACES
018700                          NUMERIC     BY ZEROS
018800     INITIALIZE WSS-CONTADORES
018900                REPLACING NUMERIC     BY ZEROS
019000     MOVE ZERO                   TO LKS-QTD-AVISOS-EXEC.
019100 RT-INICIALIZAR-EXIT.
019200     EXIT.
019300*----------------------------------------------------------------*
019400*    RT-FORMATA-UM-AVISO
019500*    PARA CADA AVISO TECNICO (DQ-FIELD/DQ-ISSUE/DQ-AFFECTED-COUNT)
019600*    CALCULA A POPULACAO-BASE, O PERCENTUAL E A SEVERIDADE, E
019700*    GRAVA UM AVISO EXECUTIVO - OU DESPREZA, CONFORME REGRA
019800*----------------------------------------------------------------*
019900 RT-FORMATA-UM-AVISO             SECTION.
020000     PERFORM RT-BASE-POPULACAO   THRU RT-BASE-POPULACAO-EXIT
020100     MOVE 'N'                    TO WSS-DESPREZA-FLAG
020200*
020300     IF WSS-BASE-POPULACAO = ZERO
020400         MOVE 'S'                TO WSS-DESPREZA-FLAG
020500         GO TO RT-FORMATA-UM-AVISO-DESPREZA
020600     END-IF
020700*
020800     COMPUTE WSS-PCT-CALCULADO ROUNDED =
020900         (DQ-AFFECTED-COUNT (IDX-AVISO) / WSS-BASE-POPULACAO) * 100
021000*
021100     IF WSS-PCT-CALCULADO < 5
021200         MOVE 'S'                TO WSS-DESPREZA-FLAG
021300     END-IF
021400*
021500 RT-FORMATA-UM-AVISO-DESPREZA    SECTION.
021600     IF WSS-DESPREZA-FLAG = 'S'
021700         ADD 1                   TO WSS-QTD-DESPREZADOS
021800         GO TO RT-FORMATA-UM-AVISO-EXIT
021900     END-IF
022000*
022100     MOVE DQ-FIELD (IDX-AVISO)   TO WSS-AS-FIELD
022200     MOVE DQ-AFFECTED-COUNT (IDX-AVISO)
022300                                  TO WSS-AS-AFFECTED-COUNT
022400     MOVE WSS-PCT-CALCULADO      TO WSS-AS-PCT
022500     PERFORM RT-CLASSIFICA-SEVERIDADE THRU
022600             RT-CLASSIFICA-SEVERIDADE-EXIT
022700     PERFORM RT-MONTA-SENTENCA   THRU RT-MONTA-SENTENCA-EXIT
022800     PERFORM RT-GRAVA-AVISO-EXEC THRU RT-GRAVA-AVISO-EXEC-EXIT.
022900 RT-FORMATA-UM-AVISO-EXIT.
023000     EXIT.
023100*----------------------------------------------------------------*
023200*    RT-BASE-POPULACAO
023300*    DEAL-VALUE/SECTOR/STATUS/CLOSE-DATE/PROBABILITY USAM A
023400*    CONTAGEM DE DEALS; OS DEMAIS (INVOICED-AMOUNT/COLLECTED-
023500*    AMOUNT E QUALQUER CAMPO FUTURO) USAM A DE WORK-ORDERS
023600*----------------------------------------------------------------*
023700 RT-BASE-POPULACAO               SECTION.
023800     PERFORM RT-ACHA-SENTENCA    THRU RT-ACHA-SENTENCA-EXIT
023900         VARYING WSS-IDX-1 FROM 1 BY 1
024000         UNTIL WSS-IDX-1 > 7
024100             OR WSS-TSC-CAMPO (WSS-IDX-1) = DQ-FIELD (IDX-AVISO)
024200*
024300     IF WSS-IDX-1 > 7
024400         MOVE LKS-QTD-LIDOS-RW    TO WSS-BASE-POPULACAO
024500     ELSE
024600         IF WSS-TSC-BASE (WSS-IDX-1) = 'D'
024700             MOVE LKS-QTD-LIDOS-RD TO WSS-BASE-POPULACAO
024800         ELSE
024900             MOVE LKS-QTD-LIDOS-RW TO WSS-BASE-POPULACAO
025000         END-IF
025100     END-IF.
025200 RT-BASE-POPULACAO-EXIT.
025300     EXIT.
025400*----------------------------------------------------------------*
025500*    RT-ACHA-SENTENCA (CORPO VAZIO - A BUSCA E TODA FEITA NA
025600*    CLAUSULA VARYING/UNTIL DE RT-BASE-POPULACAO)
025700*----------------------------------------------------------------*
025800 RT-ACHA-SENTENCA                SECTION.
025900     CONTINUE.
026000 RT-ACHA-SENTENCA-EXIT.
026100     EXIT.
026200*----------------------------------------------------------------*
026300*    RT-CLASSIFICA-SEVERIDADE
026400*    INFO ABAIXO DE 20%, WARNING DE 20% A 49%, ERROR A PARTIR
026500*    DE 50%
026600*----------------------------------------------------------------*
026700 RT-CLASSIFICA-SEVERIDADE        SECTION.
026800     IF WSS-PCT-CALCULADO < 20
026900         MOVE 'INFO'              TO WSS-AS-SEVERITY
027000     ELSE
027100         IF WSS-PCT-CALCULADO < 50
027200             MOVE 'WARNING'       TO WSS-AS-SEVERITY
027300         ELSE
027400             MOVE 'ERROR'         TO WSS-AS-SEVERITY
027500         END-IF
027600     END-IF.
027700 RT-CLASSIFICA-SEVERIDADE-EXIT.
027800     EXIT.
027900*----------------------------------------------------------------*
028000*    RT-MONTA-SENTENCA
028100*    MONTA A FRASE DE DIRETORIA PARA O CAMPO DO AVISO, COM {PCT}
028200*    E {COUNT} SUBSTITUIDOS - UMA LINHA POR CAMPO CONHECIDO, E
028300*    UM MODELO GENERICO PARA QUALQUER OUTRO
028400*----------------------------------------------------------------*
028500 RT-MONTA-SENTENCA               SECTION.
028600     MOVE WSS-AS-PCT              TO WSS-PCT-EDITADO
028700     MOVE WSS-AS-AFFECTED-COUNT   TO WSS-CNT-EDITADO
028800*
028900     EVALUATE DQ-FIELD (IDX-AVISO)
029000         WHEN 'DEAL-VALUE'
029100             STRING 'About '                      DELIMITED BY SIZE
029200                    WSS-PCT-EDITADO                DELIMITED BY SIZE
029300                    '% of deals ('                 DELIMITED BY SIZE
029400                    WSS-CNT-EDITADO                DELIMITED BY SIZE
029500                    ' records) don''t have a deal ' DELIMITED BY SIZE
029600                    'value attached - pipeline '    DELIMITED BY SIZE
029700                    'totals may be understated.'    DELIMITED BY SIZE
029800                    INTO WSS-AS-ISSUE
029900         WHEN 'SECTOR'
030000             STRING 'Roughly '                     DELIMITED BY SIZE
030100                    WSS-PCT-EDITADO                DELIMITED BY SIZE
030200                    '% of records ('                DELIMITED BY SIZE
030300                    WSS-CNT-EDITADO                DELIMITED BY SIZE
030400                    ') are missing sector tags, '   DELIMITED BY SIZE
030500                    'so sector breakdowns are '      DELIMITED BY SIZE
030600                    'approximate.'                   DELIMITED BY SIZE
030700                    INTO WSS-AS-ISSUE
030800         WHEN 'STATUS'
030900             STRING WSS-CNT-EDITADO                 DELIMITED BY SIZE
031000                    ' deals have no status set - '  DELIMITED BY SIZE
031100                    'they''re excluded from open/'   DELIMITED BY SIZE
031200                    'closed ratios.'                 DELIMITED BY SIZE
031300                    INTO WSS-AS-ISSUE
031400         WHEN 'INVOICED-AMOUNT'
031500             STRING WSS-CNT-EDITADO                 DELIMITED BY SIZE
031600                    ' work orders are missing '     DELIMITED BY SIZE
031700                    'invoice amounts, which '        DELIMITED BY SIZE
031800                    'affects revenue and '           DELIMITED BY SIZE
031900                    'collection figures.'            DELIMITED BY SIZE
032000                    INTO WSS-AS-ISSUE
032100         WHEN 'COLLECTED-AMOUNT'
032200             STRING WSS-CNT-EDITADO                 DELIMITED BY SIZE
032300                    ' work orders have no '         DELIMITED BY SIZE
032400                    'collection data recorded - '    DELIMITED BY SIZE
032500                    'collection efficiency may '      DELIMITED BY SIZE
032600                    'appear lower than reality.'      DELIMITED BY SIZE
032700                    INTO WSS-AS-ISSUE
032800         WHEN 'CLOSE-DATE'
032900             STRING WSS-CNT-EDITADO                 DELIMITED BY SIZE
033000                    ' deals don''t have a close '   DELIMITED BY SIZE
033100                    'date, limiting time-based '      DELIMITED BY SIZE
033200                    'filtering.'                       DELIMITED BY SIZE
033300                    INTO WSS-AS-ISSUE
033400         WHEN 'PROBABILITY'
033500             STRING WSS-CNT-EDITADO                 DELIMITED BY SIZE
033600                    ' deals are missing a '         DELIMITED BY SIZE
033700                    'closure probability, so '        DELIMITED BY SIZE
033800                    'weighted pipeline can''t be '     DELIMITED BY SIZE
033900                    'computed for those.'              DELIMITED BY SIZE
034000                    INTO WSS-AS-ISSUE
034100         WHEN OTHER
034200             STRING WSS-PCT-EDITADO                 DELIMITED BY SIZE
034300                    '% of records ('                 DELIMITED BY SIZE
034400                    WSS-CNT-EDITADO                  DELIMITED BY SIZE
034500                    ') have incomplete '              DELIMITED BY SIZE
034600                    DQ-FIELD (IDX-AVISO)             DELIMITED BY SPACE
034700                    ' data.'                          DELIMITED BY SIZE
034800                    INTO WSS-AS-ISSUE
034900     END-EVALUATE.
035000 RT-MONTA-SENTENCA-EXIT.
035100     EXIT.
035200*----------------------------------------------------------------*
035300*    RT-GRAVA-AVISO-EXEC
035400*----------------------------------------------------------------*
035500 RT-GRAVA-AVISO-EXEC             SECTION.
035600     ADD 1                        TO LKS-QTD-AVISOS-EXEC
035700     SET IDX-EXEC                 TO LKS-QTD-AVISOS-EXEC
035800     MOVE WSS-AS-FIELD            TO EW-FIELD (IDX-EXEC)
035900     MOVE WSS-AS-ISSUE            TO EW-ISSUE (IDX-EXEC)
036000     MOVE WSS-AS-AFFECTED-COUNT   TO EW-AFFECTED-COUNT (IDX-EXEC)
036100     MOVE WSS-AS-PCT              TO EW-PCT (IDX-EXEC)
036200     MOVE WSS-AS-SEVERITY         TO EW-SEVERITY (IDX-EXEC)
036300     ADD 1                        TO WSS-QTD-GERADOS.
036400 RT-GRAVA-AVISO-EXEC-EXIT.
036500     EXIT.
036600*----------------------------------------------------------------*
036700*    RT-FINALIZAR
036800*----------------------------------------------------------------*
036900 RT-FINALIZAR                    SECTION.
037000     CONTINUE.
037100 RT-FINALIZAR-EXIT.
037200     EXIT.
