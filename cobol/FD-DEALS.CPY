000100*----------------------------------------------------------------*
000200*    COPY    : FD-DEALS.CPY                                      *
000300*    FUNCAO  : Leiaute do registro bruto do arquivo DEALS, tal   *
000400*              como recebido do funil comercial (texto livre,    *
000500*              sem normalizacao). Replace ==::== pelo sufixo do  *
000600*              ponto de uso (-FDD no FD, -WSD na WORKING).       *
000700*----------------------------------------------------------------*
000800*    14.03.2002  AMB  CH-0241 - VERSAO 01                        *
000900*    02.09.2002  AMB  CH-0255 - RD-OWNER AMPLIADO DE X(08) P/     *
001000*                       X(10) A PEDIDO DA DIRETORIA COMERCIAL    *
001100*----------------------------------------------------------------*
001200 01  REG::.
001300     03  RD-ID::                PIC  X(010).
001400     03  RD-NAME::              PIC  X(030).
001500     03  RD-SECTOR::            PIC  X(025).
001600     03  RD-DEAL-VALUE::        PIC  X(018).
001700     03  RD-STATUS::            PIC  X(015).
001800     03  RD-CLOSE-DATE::        PIC  X(010).
001900     03  RD-CREATED-DATE::      PIC  X(010).
002000     03  RD-OWNER::             PIC  X(010).
002100     03  RD-PROBABILITY::       PIC  X(008).
